000100******************************************************************
000200* PFMACDT   - MACRO-ECONOMIC DATA RECORD LAYOUT
000300* DESC      - SINGLE RECORD, READ ONCE BY PFANLST AND USED ONLY BY
000400*             THE DALIO MACRO SUB-ANALYSIS (610-DALIO-MACRO).
000500*-----------------------------------------------------------------
000600* MAINTENANCE LOG
000700*   06/02/88  RSW  0077   ORIGINAL LAYOUT
000800*   03/09/93  RSW  0151   ADDED MAC-YIELD-CURVE/MAC-CYCLE-PHASE
000900*   02/18/99  TQH  0212   Y2K - VERIFIED NO 2-DIGIT YEAR FIELDS
001000******************************************************************
001100 01  MACRO-DATA-RECORD.
001200     05  MAC-INFLATION               PIC S9(2)V99.
001300     05  MAC-INTEREST                PIC S9(2)V99.
001400     05  MAC-GDP-GROWTH              PIC S9(2)V99.
001500     05  MAC-VIX                     PIC S9(3)V99.
001600     05  MAC-YIELD-CURVE              PIC S9(1)V99.
001700     05  MAC-CYCLE-PHASE             PIC X(02).
001800         88  MAC-CYCLE-EARLY-EXPAN         VALUE 'EE'.
001900         88  MAC-CYCLE-LATE-EXPAN          VALUE 'LE'.
002000         88  MAC-CYCLE-EARLY-CONTR         VALUE 'EC'.
002100         88  MAC-CYCLE-LATE-CONTR          VALUE 'LC'.
002200     05  FILLER                      PIC X(02).
002300*----------------------------------------------------------------
002400* ALTERNATE VIEW - LETS 610-DALIO-MACRO ADDRESS THE INFLATION
002500* AND INTEREST-RATE FIELDS AS ONE PAIRED GROUP.  THE THRESHOLD
002510* TESTS THEMSELVES ARE UNCHANGED - THIS IS ONLY A SECOND NAME
002520* FOR THE SAME TWO BYTES MAC-INFLATION/MAC-INTEREST OCCUPY.
002600*----------------------------------------------------------------
002700 01  MAC-RATE-PAIR REDEFINES MACRO-DATA-RECORD.
002800     05  MAC-RATE-INFLATION          PIC S9(2)V99.
002900     05  MAC-RATE-INTEREST           PIC S9(2)V99.
003000     05  FILLER                      PIC X(16).
