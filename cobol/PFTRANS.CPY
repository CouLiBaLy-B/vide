000100******************************************************************
000200* PFTRANS   - ORDER / TRANSACTION RECORD LAYOUT
000300* DESC      - ONE PER EXECUTED TRADE, WRITTEN BY PFTRADE AND RE-
000400*             READ SEQUENTIALLY BY PFPERFM (500-COMPUTE-WIN-RATE)
000500*             TO DERIVE THE BACKTEST WIN RATE.
000600*-----------------------------------------------------------------
000700* MAINTENANCE LOG
000800*   06/02/88  RSW  0077   ORIGINAL LAYOUT
000900*   03/09/93  RSW  0151   ADDED TRN-TOTAL-VALUE
001000*   02/18/99  TQH  0212   Y2K - VERIFIED NO 2-DIGIT YEAR FIELDS
001100******************************************************************
001200 01  TRANSACTION-RECORD.
001300     05  TRN-SYMBOL                  PIC X(10).
001400     05  TRN-TYPE                    PIC X(04).
001500         88  TRN-TYPE-BUY                 VALUE 'BUY '.
001600         88  TRN-TYPE-SELL                 VALUE 'SELL'.
001700     05  TRN-QUANTITY                PIC S9(9).
001800     05  TRN-PRICE                   PIC S9(7)V99.
001900     05  TRN-TOTAL-VALUE             PIC S9(11)V99.
002000     05  FILLER                      PIC X(01).
002100*----------------------------------------------------------------
002200* ALTERNATE VIEW - LETS 500-COMPUTE-WIN-RATE IN PFPERFM TEST THE
002300* QUANTITY/PRICE PAIR AS ONE GROUP WHEN BUILDING THE RUNNING
002400* AVERAGE-BUY-PRICE TABLE ENTRY FOR A SYMBOL.
002500*----------------------------------------------------------------
002600 01  TRN-QTY-PRICE-PAIR REDEFINES TRANSACTION-RECORD.
002700     05  FILLER                      PIC X(14).
002800     05  TQP-QUANTITY                PIC S9(9).
002900     05  TQP-PRICE                   PIC S9(7)V99.
003000     05  FILLER                      PIC X(14).
