000100******************************************************************
000200* PFPHIST   - PORTFOLIO VALUE HISTORY RECORD LAYOUT
000300* DESC      - ONE PER BUSINESS DATE, ASCENDING.  LOADED INTO A
000400*             90-ENTRY RING TABLE BY BOTH PFRISKM (110-LOAD-
000500*             HISTORY) AND PFPERFM (110-LOAD-HISTORY).
000600*-----------------------------------------------------------------
000700* MAINTENANCE LOG
000800*   03/09/93  RSW  0151   ORIGINAL LAYOUT
000900*   02/18/99  TQH  0212   Y2K - VERIFIED PH-DATE IS 4-DIGIT YEAR
001000******************************************************************
001100 01  PORTFOLIO-HISTORY-RECORD.
001200     05  PH-DATE                     PIC 9(08).
001300     05  PH-VALUE                    PIC S9(11)V99.
001500*----------------------------------------------------------------
001600* ALTERNATE VIEW - CENTURY/YEAR/MONTH/DAY BREAKOUT OF PH-DATE.
001650* 115-LOAD-ONE-HISTORY IN BOTH PFRISKM AND PFPERFM TESTS
001660* PH-CCYY-DTE AGAINST THE LAST RECORD READ TO CATCH AN
001670* OUT-OF-SEQUENCE HISTORY FILE BEFORE IT POISONS THE RING TABLE.
001800*----------------------------------------------------------------
001900 01  PH-DATE-BROKEN-OUT REDEFINES PORTFOLIO-HISTORY-RECORD.
002000     05  PH-CCYY-DTE                 PIC 9(04).
002100     05  PH-MM-DTE                   PIC 9(02).
002200     05  PH-DD-DTE                   PIC 9(02).
002300     05  FILLER                      PIC X(13).
