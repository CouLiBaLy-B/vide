000100******************************************************************
000200* PFRSKRC   - RISK METRICS OUTPUT RECORD LAYOUT
000300* DESC      - SINGLE RECORD WRITTEN BY PFRISKM AT THE END OF THE
000400*             RISK MONITORING PASS.
000500*------------------------------------------------------------------
000600* MAINTENANCE LOG
000700*   03/09/93  RSW  0151   ORIGINAL LAYOUT
000800*   02/18/99  TQH  0212   Y2K - VERIFIED NO 2-DIGIT YEAR FIELDS
000900******************************************************************
001000 01  RISK-METRICS-RECORD.
001100     05  RSK-MAX-DRAWDOWN            PIC S9(3)V99.
001200     05  RSK-VOLATILITY               PIC S9(3)V9999.
001300     05  RSK-SHARPE                  PIC S9(2)V9999.
001400     05  RSK-VAR-95                  PIC S9(3)V99.
001500     05  RSK-VAR-99                  PIC S9(3)V99.
001600     05  RSK-LEVEL                   PIC X(08).
001700         88  RSK-LEVEL-NORMAL              VALUE 'NORMAL  '.
001800         88  RSK-LEVEL-ELEVATED            VALUE 'ELEVATED'.
001900         88  RSK-LEVEL-HIGH                VALUE 'HIGH    '.
002000         88  RSK-LEVEL-CRITICAL            VALUE 'CRITICAL'.
002100     05  RSK-EMERGENCY                PIC X(01).
002200         88  RSK-EMERGENCY-ON              VALUE 'Y'.
002300         88  RSK-EMERGENCY-OFF             VALUE 'N'.
002400     05  FILLER                      PIC X(02).
