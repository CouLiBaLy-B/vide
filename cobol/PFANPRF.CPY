000100******************************************************************
000200* PFANPRF   - ANALYST PERFORMANCE RECORD LAYOUT
000300* DESC      - ONE ENTRY PER ANALYST, MAY BE EMPTY.  LOADED INTO A
000400*             TABLE BY PFANLST (FOR THE REPORT ONLY) AND BY
000500*             PFMGRAL (TO DERIVE THE ACCURACY WEIGHTS USED IN THE
000600*             MANAGER ALLOCATION ENGINE).
000700*------------------------------------------------------------------
000800* MAINTENANCE LOG
000900*   11/14/90  DKP  0103   ORIGINAL LAYOUT, FOUR ANALYSTS
001000*   03/09/93  RSW  0151   ADDED FIFTH ANALYST SLOT (GRAHAM)
001100*   02/18/99  TQH  0212   Y2K - VERIFIED NO 2-DIGIT YEAR FIELDS
001200******************************************************************
001300 01  ANALYST-PERF-RECORD.
001400     05  AP-ANALYST-NAME             PIC X(20).
001500     05  AP-ACCURACY-RATE            PIC S9(1)V9999.
001600     05  FILLER                      PIC X(01).
