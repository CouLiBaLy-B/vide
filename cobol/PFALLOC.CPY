000100******************************************************************
000200* PFALLOC   - TARGET ALLOCATION RECORD LAYOUT
000300* DESC      - ONE PER ALLOCATED SECURITY, WRITTEN BY PFMGRAL AND
000400*             RE-READ SEQUENTIALLY BY PFTRADE'S 300-LOAD-
000500*             ALLOCATIONS TO DRIVE TARGET SHARE COMPUTATION.
000600*-----------------------------------------------------------------
000700* MAINTENANCE LOG
000800*   11/14/90  DKP  0103   ORIGINAL LAYOUT
000900*   02/18/99  TQH  0212   Y2K - VERIFIED NO 2-DIGIT YEAR FIELDS
001000******************************************************************
001100 01  ALLOCATION-RECORD.
001200     05  ALC-SYMBOL                  PIC X(10).
001300     05  ALC-WEIGHT                  PIC S9(1)V9999.
001400     05  ALC-AVG-SCORE                PIC S9(1)V9999.
