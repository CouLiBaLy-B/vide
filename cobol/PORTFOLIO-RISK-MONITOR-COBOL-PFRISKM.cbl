000100******************************************************************
000200* PROGRAM   - PFRISKM
000300* Author: T. Q. HARLOW
000400* Installation: CENTRAL DATA CENTER - TRUST & INVESTMENT DIV.
000500* Date-Written: 04/22/1994
000600* Date-Compiled:
000700* Security: COMPANY CONFIDENTIAL - INVESTMENT ANALYTICS
000800* Purpose: RISK MONITORING PASS OF THE PORTFOLIO RATING AND
000900*          REBALANCING BATCH STREAM.  READS THE PORTFOLIO VALUE
001000*          HISTORY FILE, COMPUTES MAX DRAWDOWN, ANNUALIZED
001100*          VOLATILITY, SHARPE RATIO AND VALUE-AT-RISK, CLASSIFIES
001200*          THE CURRENT RISK LEVEL AND RAISES OR CLEARS THE
001300*          EMERGENCY EXPOSURE-REDUCTION FLAG.  PRINTS SECTION 4
001400*          OF THE REPORT.
001500* Tectonics: COBC
001600******************************************************************
001700*-----------------------------------------------------------------
001800* MAINTENANCE LOG
001900*   04/22/94  TQH  0181   ORIGINAL PROGRAM
002000*   02/18/99  TQH  0212   Y2K - DATE FIELDS NOW 4-DIGIT YEAR
002100*                         (SEE PFPHIST PH-CCYY-DTE)
002200*   11/03/01  RSW  0241   ADDED EMERGENCY HYSTERESIS ALERT
002300*                         MESSAGE LINE TO SECTION 4 OF REPORT
002400*   09/27/04  MBC  0266   STANDARDIZED RISK REPORT LABELS TO
002500*                         MATCH THE PFRPTLN SX- LAYOUT USED BY
002600*                         PFPERFM
002700*-----------------------------------------------------------------
002800 IDENTIFICATION DIVISION.
002900*
003000 PROGRAM-ID. PFRISKM.
003100 AUTHOR. T. Q. HARLOW.
003200 INSTALLATION. CENTRAL DATA CENTER.
003300 DATE-WRITTEN. 04/22/1994.
003400 DATE-COMPILED.
003500 SECURITY. COMPANY CONFIDENTIAL - INVESTMENT ANALYTICS.
003600*
003700 ENVIRONMENT DIVISION.
003800*
003900 CONFIGURATION SECTION.
004000*
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500*
004600 FILE-CONTROL.
004700*
004800     SELECT PORTFOLIO-HISTORY-FILE ASSIGN TO PHISTORY
004900         ACCESS IS SEQUENTIAL
005000         FILE STATUS IS WS-PHIST-STATUS.
005100*
005200     SELECT RISK-METRICS-FILE ASSIGN TO RISKFILE
005300         ACCESS IS SEQUENTIAL
005400         FILE STATUS IS WS-RISK-STATUS.
005500*
005600     SELECT REPORT-FILE ASSIGN TO RPTFILE
005700         ACCESS IS SEQUENTIAL
005800         FILE STATUS IS WS-RPT-STATUS.
005900*
006000 DATA DIVISION.
006100*
006200 FILE SECTION.
006300*
006400 FD  PORTFOLIO-HISTORY-FILE
006500     RECORDING MODE F.
006600     COPY PFPHIST.
006700*
006800 FD  RISK-METRICS-FILE
006900     RECORDING MODE F.
007000     COPY PFRSKRC.
007100*
007200 FD  REPORT-FILE
007300     RECORDING MODE F.
007400 01  REPORT-LINE                 PIC X(132).
007500*
007600 WORKING-STORAGE SECTION.
007650*
007660 77  WS-PH-COUNT                 PIC S9(2) BINARY.
007700*
007800 01  WS-SWITCHES.
007900     05  WS-PH-EOF-SW            PIC X     VALUE 'N'.
008000         88  WS-PH-EOF                     VALUE 'Y'.
008100*
008200 01  WS-FILE-STATUS.
008300     05  WS-PHIST-STATUS         PIC X(02) VALUE SPACES.
008400     05  WS-RISK-STATUS          PIC X(02) VALUE SPACES.
008500     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.
008600*
008700 01  SUBSCRIPTS                  BINARY.
008800     05  WS-PH-SUB               PIC S9(2).
009000     05  WS-RT-SUB               PIC S9(2).
009100     05  WS-RT-COUNT             PIC S9(2).
009200     05  WS-SORT-SUB             PIC S9(2).
009300     05  WS-SORT-SUB2            PIC S9(2).
009400     05  WS-VAR-IDX-95           PIC S9(2).
009500     05  WS-VAR-IDX-99           PIC S9(2).
009600     05  WS-SQRT-ITER            PIC S9(2).
009700*
009800* VALUE HISTORY RING TABLE - AT MOST 90 ENTRIES ARE KEPT.  WHEN A
009900* 91ST RECORD ARRIVES THE OLDEST ENTRY IS DROPPED AND THE TABLE
010000* SHIFTED THE SAME WAY 1LTABLE SHIFTS ITS PRICE CACHE.
010100*
010200 01  WS-PH-TABLE.
010300     05  WS-PH-ENTRY             OCCURS 90 TIMES.
010400         10  WS-PH-ENTRY-DATE    PIC 9(08).
010500         10  WS-PH-ENTRY-VALUE   PIC S9(11)V99.
010600*
010700* DAILY RETURN WORK TABLE - ONE ENTRY LESS THAN THE VALUE TABLE.
010800* SORTED ASCENDING IN PLACE BY PARAGRAPH 400 FOR THE VAR PICKS.
010900*
011000 01  WS-RETURN-TABLE.
011100     05  WS-RT-VALUE              PIC S9(3)V9999 OCCURS 89 TIMES.
011200*
011300* RISK-LEVEL THRESHOLD MULTIPLIERS (1.5T/1.0T/0.7T), CARRIED AS A
011400* FILLER BLOCK AND REDEFINED AS A TABLE THE SAME WAY PFMGRAL
011500* CARRIES ITS SIGNAL-VALUE CONSTANTS.
011600*
011700 01  WS-RISK-THRESH-CONST.
011800     05  FILLER    PIC S9V99     VALUE 1.50.
011900     05  FILLER    PIC S9V99     VALUE 1.00.
012000     05  FILLER    PIC S9V99     VALUE 0.70.
012100 01  WS-RISK-THRESH-TABLE REDEFINES WS-RISK-THRESH-CONST.
012200     05  WS-RT-MULT              PIC S9V99 OCCURS 3 TIMES.
012300*
012400 01  WS-WORK-FIELDS.
012500     05  WS-PEAK-VALUE            PIC S9(11)V99.
012600     05  WS-DRAWDOWN-PCT          PIC S9(3)V99.
012700     05  WS-MAX-DRAWDOWN-PCT      PIC S9(3)V99.
012800     05  WS-SUM-RETURNS           PIC S9(5)V9(6).
012900     05  WS-MEAN-RETURN           PIC S9(3)V9(6).
013000     05  WS-SUM-SQ-DEV            PIC S9(5)V9(6).
013100     05  WS-VARIANCE              PIC S9(3)V9(6).
013200     05  WS-STDDEV                PIC S9(3)V9(6).
013300     05  WS-DEV                   PIC S9(3)V9(6).
013400     05  WS-VOLATILITY            PIC S9(3)V9999.
013500     05  WS-SHARPE                PIC S9(2)V9999.
013600     05  WS-VAR-95-PCT            PIC S9(3)V99.
013700     05  WS-VAR-99-PCT            PIC S9(3)V99.
013800     05  WS-SORT-SWAP             PIC S9(3)V9999.
013900     05  WS-ALERT-MSG             PIC X(40).
013950     05  WS-PH-LAST-CCYY          PIC 9(04) VALUE ZERO.
014000     05  WS-DD-THRESHOLD          PIC S9(3)V99 VALUE 10.00.
014100     05  WS-RISK-FREE-RATE        PIC S9(1)V99 VALUE 0.02.
014200     05  WS-ANNUAL-FACTOR         PIC S9(3)    VALUE 252.
014300     05  WS-SQRT-252              PIC S9(3)V9999 VALUE 15.8745.
014400*
014500* NEWTON-RAPHSON SQUARE ROOT WORK AREA - NO INTRINSIC FUNCTION IS
014600* AVAILABLE ON THIS COMPILER SO THE STDDEV ROOT IS ITERATED BY
014700* HAND, 20 PASSES OF X(N+1) = (X(N) + A/X(N)) / 2.
014800*
014900 01  WS-SQRT-WORK.
015000     05  WS-SQRT-INPUT            PIC S9(3)V9(6).
015100     05  WS-SQRT-GUESS            PIC S9(3)V9(6).
015200     05  WS-SQRT-OUTPUT           PIC S9(3)V9999.
015300*
015400* TODAY'S DATE, BROKEN OUT FOR THE REPORT HEADING VIA A
015500* REDEFINES, SAME HABIT AS PFANLST, PFMGRAL AND PFTRADE.
015600*
015700 01  WS-CURRENT-DATE.
015800     05  WS-CURR-YYMMDD           PIC 9(06).
015900 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
016000     05  WS-CURR-YY               PIC 9(02).
016100     05  WS-CURR-MM               PIC 9(02).
016200     05  WS-CURR-DD               PIC 9(02).
016300*
016400 COPY PFRPTLN.
016500*
016600 PROCEDURE DIVISION.
016700*
016710*-------------------------------------------------------------
016720* DRIVER PARAGRAPH - LOADS UP TO 90 HISTORY POINTS, THEN (GIVEN
016730* AT LEAST 2) RUNS DRAWDOWN, RETURN/VOLATILITY/SHARPE, VAR AND
016740* THE RISK-LEVEL/EMERGENCY CLASSIFICATION IN SEQUENCE BEFORE
016750* WRITING THE METRICS RECORD AND PRINTING SECTION 4.  FEWER
016760* THAN 2 HISTORY POINTS SKIPS STRAIGHT TO 150-DEFAULT-METRICS.
016770*-------------------------------------------------------------
016800 000-MAIN-PARA.
016900     PERFORM 100-OPEN-FILES.
017000     PERFORM 110-LOAD-HISTORY THRU 110-EXIT.
017100     IF WS-PH-COUNT < 2
017200         PERFORM 150-DEFAULT-METRICS
017300     ELSE
017400         PERFORM 200-COMPUTE-DRAWDOWN
017500         PERFORM 300-COMPUTE-RETURN-STATS THRU 300-EXIT
017600         PERFORM 400-COMPUTE-VAR THRU 400-EXIT
017700         PERFORM 500-CLASSIFY-RISK-LEVEL
017800         PERFORM 600-EMERGENCY-HYSTERESIS
017900     END-IF.
018000     PERFORM 700-WRITE-RISK-METRICS.
018100     PERFORM 810-PRINT-HEADINGS.
018200     PERFORM 830-PRINT-RISK-DETAIL.
018300     PERFORM 900-CLOSE-FILES.
018400     STOP RUN.
018500 000-MAIN-EXIT.
018600     EXIT.
018700*
018710* OPENS ALL THREE FILES UP FRONT - UNLIKE PFPERFM THIS PROGRAM
018720* HAS NO PRIOR-RUN RECORD TO READ BEFORE THE OUTPUT FILES OPEN.
018730*
018800 100-OPEN-FILES.
018900     OPEN INPUT  PORTFOLIO-HISTORY-FILE
019000          OUTPUT RISK-METRICS-FILE
019100                 REPORT-FILE.
019200     IF WS-PHIST-STATUS NOT = '00'
019300         GO TO 990-ABEND-FILE-ERROR.
019400     IF WS-RISK-STATUS NOT = '00'
019500         GO TO 990-ABEND-FILE-ERROR.
019600     IF WS-RPT-STATUS NOT = '00'
019700         GO TO 990-ABEND-FILE-ERROR.
019800*
019900*-------------------------------------------------------------
020000* HISTORY LOAD - KEEPS THE MOST RECENT 90 ENTRIES ASCENDING BY
020100* DATE.  A 91ST RECORD DROPS THE OLDEST ENTRY (SUBSCRIPT 1) AND
020200* SHIFTS THE REST DOWN ONE BEFORE THE NEW ENTRY IS APPENDED.
020300*-------------------------------------------------------------
020400 110-LOAD-HISTORY.
020500     MOVE ZERO TO WS-PH-COUNT.
020600     READ PORTFOLIO-HISTORY-FILE
020700         AT END SET WS-PH-EOF TO TRUE
020800     END-READ.
020900     PERFORM 115-LOAD-ONE-HISTORY THRU 115-EXIT
021000         UNTIL WS-PH-EOF.
021100 110-EXIT.
021200     EXIT.
021300*
021400 115-LOAD-ONE-HISTORY.
021410     IF PH-CCYY-DTE < WS-PH-LAST-CCYY
021420         GO TO 990-ABEND-FILE-ERROR.
021430     MOVE PH-CCYY-DTE TO WS-PH-LAST-CCYY.
021500     IF WS-PH-COUNT < 90
021600         ADD 1 TO WS-PH-COUNT
021700         MOVE PH-DATE  TO WS-PH-ENTRY-DATE (WS-PH-COUNT)
021800         MOVE PH-VALUE TO WS-PH-ENTRY-VALUE (WS-PH-COUNT)
021900     ELSE
022000         PERFORM 117-SHIFT-HISTORY-TABLE
022100         MOVE PH-DATE  TO WS-PH-ENTRY-DATE (90)
022200         MOVE PH-VALUE TO WS-PH-ENTRY-VALUE (90)
022300     END-IF.
022400     READ PORTFOLIO-HISTORY-FILE
022500         AT END SET WS-PH-EOF TO TRUE
022600     END-READ.
022700 115-EXIT.
022800     EXIT.
022900*
022910* TABLE-FULL OVERFLOW - DROPS SUBSCRIPT 1 (THE OLDEST ENTRY) BY
022920* SHIFTING EVERY REMAINING ENTRY DOWN ONE SLOT, FREEING SLOT 90
022930* FOR THE INCOMING RECORD.  CALLED ONLY WHEN WS-PH-COUNT = 90.
022940*
023000 117-SHIFT-HISTORY-TABLE.
023100     PERFORM 118-SHIFT-ONE-ENTRY
023200         VARYING WS-PH-SUB FROM 1 BY 1
023300         UNTIL WS-PH-SUB > 89.
023400*
023500 118-SHIFT-ONE-ENTRY.
023600     MOVE WS-PH-ENTRY-DATE (WS-PH-SUB + 1)
023700         TO WS-PH-ENTRY-DATE (WS-PH-SUB).
023800     MOVE WS-PH-ENTRY-VALUE (WS-PH-SUB + 1)
023900         TO WS-PH-ENTRY-VALUE (WS-PH-SUB).
024000*
024100* FEWER THAN TWO HISTORY POINTS - NOTHING TO COMPUTE A RETURN OR
024200* A DRAWDOWN FROM, SO EVERY METRIC GOES OUT AT ZERO AND NORMAL.
024300*
024400 150-DEFAULT-METRICS.
024500     MOVE ZERO TO RSK-MAX-DRAWDOWN RSK-VOLATILITY RSK-SHARPE
024600                  RSK-VAR-95 RSK-VAR-99.
024700     MOVE 'NORMAL  ' TO RSK-LEVEL.
024800     MOVE 'N' TO RSK-EMERGENCY.
024900     MOVE SPACES TO WS-ALERT-MSG.
025000*
025100*-------------------------------------------------------------
025200* MAX DRAWDOWN - RUNNING PEAK INITIALIZED TO THE OLDEST VALUE,
025300* DRAWDOWN % AT EACH POINT COMPARED AGAINST THE WORST SEEN SO
025400* FAR.
025500*-------------------------------------------------------------
025600 200-COMPUTE-DRAWDOWN.
025700     MOVE WS-PH-ENTRY-VALUE (1) TO WS-PEAK-VALUE.
025800     MOVE ZERO TO WS-MAX-DRAWDOWN-PCT.
025900     PERFORM 210-COMPUTE-ONE-DRAWDOWN
026000         VARYING WS-PH-SUB FROM 1 BY 1
026100         UNTIL WS-PH-SUB > WS-PH-COUNT.
026200     MOVE WS-MAX-DRAWDOWN-PCT TO RSK-MAX-DRAWDOWN.
026300*
026400 210-COMPUTE-ONE-DRAWDOWN.
026500     IF WS-PH-ENTRY-VALUE (WS-PH-SUB) > WS-PEAK-VALUE
026600         MOVE WS-PH-ENTRY-VALUE (WS-PH-SUB) TO WS-PEAK-VALUE
026700     END-IF.
026800     IF WS-PEAK-VALUE > ZERO
026900         COMPUTE WS-DRAWDOWN-PCT ROUNDED =
027000             (WS-PEAK-VALUE - WS-PH-ENTRY-VALUE (WS-PH-SUB))
027100                 / WS-PEAK-VALUE * 100
027200         IF WS-DRAWDOWN-PCT > WS-MAX-DRAWDOWN-PCT
027300             MOVE WS-DRAWDOWN-PCT TO WS-MAX-DRAWDOWN-PCT
027400         END-IF
027500     END-IF.
027600*
027700*-------------------------------------------------------------
027800* RETURN STATISTICS - DAILY RETURNS, THEIR POPULATION STDDEV
027900* ANNUALIZED BY THE BAKED-IN SQUARE ROOT OF 252, AND SHARPE
028000* AGAINST THE 2 PERCENT HOUSE RISK-FREE RATE.
028100*-------------------------------------------------------------
028200 300-COMPUTE-RETURN-STATS.
028300     MOVE ZERO TO WS-RT-COUNT WS-SUM-RETURNS.
028400     PERFORM 310-COMPUTE-ONE-RETURN
028500         VARYING WS-PH-SUB FROM 2 BY 1
028600         UNTIL WS-PH-SUB > WS-PH-COUNT.
028700     COMPUTE WS-MEAN-RETURN = WS-SUM-RETURNS / WS-RT-COUNT.
028800     MOVE ZERO TO WS-SUM-SQ-DEV.
028900     PERFORM 320-ACCUM-ONE-SQ-DEV
029000         VARYING WS-RT-SUB FROM 1 BY 1
029100         UNTIL WS-RT-SUB > WS-RT-COUNT.
029200     COMPUTE WS-VARIANCE = WS-SUM-SQ-DEV / WS-RT-COUNT.
029300     MOVE WS-VARIANCE TO WS-SQRT-INPUT.
029400     PERFORM 330-COMPUTE-SQRT THRU 330-EXIT.
029500     MOVE WS-SQRT-OUTPUT TO WS-STDDEV.
029600     COMPUTE WS-VOLATILITY ROUNDED = WS-STDDEV * WS-SQRT-252.
029700     IF WS-VOLATILITY = ZERO
029800         MOVE ZERO TO WS-SHARPE
029900     ELSE
030000         COMPUTE WS-SHARPE ROUNDED =
030100             (WS-MEAN-RETURN * WS-ANNUAL-FACTOR
030200                 - WS-RISK-FREE-RATE) / WS-VOLATILITY
030300     END-IF.
030400     MOVE WS-VOLATILITY TO RSK-VOLATILITY.
030500     MOVE WS-SHARPE TO RSK-SHARPE.
030600 300-EXIT.
030700     EXIT.
030800*
030810* ONE DAY'S SIMPLE RETURN - GUARDED AGAINST A ZERO PRIOR VALUE
030820* (A SHUTTERED OR NEWLY-FUNDED PORTFOLIO) TO AVOID A DIVIDE
030830* ABEND.
030840*
030900 310-COMPUTE-ONE-RETURN.
031000     ADD 1 TO WS-RT-COUNT.
031100     IF WS-PH-ENTRY-VALUE (WS-PH-SUB - 1) NOT = ZERO
031200         COMPUTE WS-RT-VALUE (WS-RT-COUNT) ROUNDED =
031300             (WS-PH-ENTRY-VALUE (WS-PH-SUB)
031400                 - WS-PH-ENTRY-VALUE (WS-PH-SUB - 1))
031500                 / WS-PH-ENTRY-VALUE (WS-PH-SUB - 1)
031600     ELSE
031700         MOVE ZERO TO WS-RT-VALUE (WS-RT-COUNT)
031800     END-IF.
031900     ADD WS-RT-VALUE (WS-RT-COUNT) TO WS-SUM-RETURNS.
032000*
032100 320-ACCUM-ONE-SQ-DEV.
032200     COMPUTE WS-DEV = WS-RT-VALUE (WS-RT-SUB) - WS-MEAN-RETURN.
032300     COMPUTE WS-SUM-SQ-DEV =
032400         WS-SUM-SQ-DEV + (WS-DEV * WS-DEV).
032500*
032600 330-COMPUTE-SQRT.
032700     IF WS-SQRT-INPUT = ZERO
032800         MOVE ZERO TO WS-SQRT-OUTPUT
032900     ELSE
033000         MOVE 1 TO WS-SQRT-GUESS
033100         PERFORM 335-ITERATE-ONE-SQRT-STEP
033200             VARYING WS-SQRT-ITER FROM 1 BY 1
033300             UNTIL WS-SQRT-ITER > 20
033400         MOVE WS-SQRT-GUESS TO WS-SQRT-OUTPUT
033500     END-IF.
033600 330-EXIT.
033700     EXIT.
033800*
033900 335-ITERATE-ONE-SQRT-STEP.
034000     COMPUTE WS-SQRT-GUESS ROUNDED =
034100         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
034200*
034300*-------------------------------------------------------------
034400* VALUE AT RISK - STRAIGHT INSERTION SORT OF THE RETURN TABLE
034500* ASCENDING, THEN PICK THE 5TH AND 1ST PERCENTILE RETURNS.
034600*-------------------------------------------------------------
034700 400-COMPUTE-VAR.
034800     PERFORM 410-INSERT-ONE-RETURN
034900         VARYING WS-SORT-SUB FROM 2 BY 1
035000         UNTIL WS-SORT-SUB > WS-RT-COUNT.
035100     COMPUTE WS-VAR-IDX-95 = WS-RT-COUNT * 0.05.
035200     ADD 1 TO WS-VAR-IDX-95.
035300     COMPUTE WS-VAR-IDX-99 = WS-RT-COUNT * 0.01.
035400     ADD 1 TO WS-VAR-IDX-99.
035500     IF WS-RT-VALUE (WS-VAR-IDX-95) < ZERO
035600         COMPUTE WS-VAR-95-PCT ROUNDED =
035700             WS-RT-VALUE (WS-VAR-IDX-95) * -100
035800     ELSE
035900         COMPUTE WS-VAR-95-PCT ROUNDED =
036000             WS-RT-VALUE (WS-VAR-IDX-95) * 100
036100     END-IF.
036200     IF WS-RT-VALUE (WS-VAR-IDX-99) < ZERO
036300         COMPUTE WS-VAR-99-PCT ROUNDED =
036400             WS-RT-VALUE (WS-VAR-IDX-99) * -100
036500     ELSE
036600         COMPUTE WS-VAR-99-PCT ROUNDED =
036700             WS-RT-VALUE (WS-VAR-IDX-99) * 100
036800     END-IF.
036900     MOVE WS-VAR-95-PCT TO RSK-VAR-95.
037000     MOVE WS-VAR-99-PCT TO RSK-VAR-99.
037100 400-EXIT.
037200     EXIT.
037300*
037400 410-INSERT-ONE-RETURN.
037500     MOVE WS-RT-VALUE (WS-SORT-SUB) TO WS-SORT-SWAP.
037600     MOVE WS-SORT-SUB TO WS-SORT-SUB2.
037700     PERFORM 420-SHIFT-ONE-SORT-SLOT
037800         UNTIL WS-SORT-SUB2 <= 1
037900             OR WS-RT-VALUE (WS-SORT-SUB2 - 1) <= WS-SORT-SWAP.
038000     MOVE WS-SORT-SWAP TO WS-RT-VALUE (WS-SORT-SUB2).
038100*
038200 420-SHIFT-ONE-SORT-SLOT.
038300     MOVE WS-RT-VALUE (WS-SORT-SUB2 - 1)
038400         TO WS-RT-VALUE (WS-SORT-SUB2).
038500     SUBTRACT 1 FROM WS-SORT-SUB2.
038600*
038700*-------------------------------------------------------------
038800* RISK LEVEL - DRAWDOWN COMPARED AGAINST 1.5T/1.0T/0.7T WHERE T
038900* IS THE HOUSE DRAWDOWN THRESHOLD (10 PERCENT).
039000*-------------------------------------------------------------
039100 500-CLASSIFY-RISK-LEVEL.
039200     IF WS-MAX-DRAWDOWN-PCT >=
039300             (WS-DD-THRESHOLD * WS-RT-MULT (1))
039400         MOVE 'CRITICAL' TO RSK-LEVEL
039500     ELSE
039600         IF WS-MAX-DRAWDOWN-PCT >=
039700                 (WS-DD-THRESHOLD * WS-RT-MULT (2))
039800             MOVE 'HIGH    ' TO RSK-LEVEL
039900         ELSE
040000             IF WS-MAX-DRAWDOWN-PCT >=
040100                     (WS-DD-THRESHOLD * WS-RT-MULT (3))
040200                 MOVE 'ELEVATED' TO RSK-LEVEL
040300             ELSE
040400                 MOVE 'NORMAL  ' TO RSK-LEVEL
040500             END-IF
040600         END-IF
040700     END-IF.
040800*
040900*-------------------------------------------------------------
041000* EMERGENCY HYSTERESIS - THIS RUN HAS NO CARRIED-FORWARD STATE
041100* FILE SO EACH PASS STARTS NOT-IN-EMERGENCY; DRAWDOWN AT OR
041200* ABOVE THE THRESHOLD RAISES THE FLAG AND THE REDUCE-EXPOSURE
041300* ALERT FOR THIS REPORT.
041400*-------------------------------------------------------------
041500 600-EMERGENCY-HYSTERESIS.
041600     MOVE 'N' TO RSK-EMERGENCY.
041700     MOVE SPACES TO WS-ALERT-MSG.
041800     IF WS-MAX-DRAWDOWN-PCT >= WS-DD-THRESHOLD
041900         MOVE 'Y' TO RSK-EMERGENCY
042000         MOVE 'ALERT - REDUCE EXPOSURE 50 PERCENT'
042100             TO WS-ALERT-MSG
042200     END-IF.
042300*
042310* RISK-METRICS-RECORD WAS BUILT A FIELD AT A TIME ACROSS
042320* 150/200/300/400/500/600 ABOVE - THIS JUST COMMITS IT.
042330*
042400 700-WRITE-RISK-METRICS.
042500     WRITE RISK-METRICS-RECORD.
042600     IF WS-RISK-STATUS NOT = '00'
042700         GO TO 990-ABEND-FILE-ERROR.
042800*
042810* SECTION 4 TITLE LINE PLUS THE RUN-DATE SLUG, SAME RPT-SX-TITLE
042820* LAYOUT PFPERFM USES FOR SECTION 5.
042830*
042900 810-PRINT-HEADINGS.
043000     MOVE SPACES TO RPT-SX-TITLE.
043100     MOVE 'SECTION 4 - RISK REPORT' TO SXT-TITLE-TEXT.
043110     MOVE WS-CURR-MM             TO SXH-RD-MM.
043120     MOVE WS-CURR-DD             TO SXH-RD-DD.
043130     MOVE WS-CURR-YY             TO SXH-RD-YY.
043200     WRITE REPORT-LINE FROM RPT-SX-TITLE.
043300     IF WS-RPT-STATUS NOT = '00'
043400         GO TO 990-ABEND-FILE-ERROR.
043500*
043510* COMMON ONE-LINE WRITER SHARED BY EVERY LABEL/VALUE ROW BELOW -
043520* THE CALLER LOADS SXL-LABEL AND SXL-VALUE-EDIT OR SXL-VALUE-TEXT
043530* BEFORE EACH PERFORM.
043540*
043600 820-PRINT-LABEL-LINE.
043700     WRITE REPORT-LINE FROM RPT-SX-LABEL-LINE.
043800     IF WS-RPT-STATUS NOT = '00'
043900         GO TO 990-ABEND-FILE-ERROR.
044000*
044010*-------------------------------------------------------------
044020* SECTION 4 BODY - SEVEN LABEL/VALUE ROWS, NUMERIC METRICS VIA
044030* SXL-VALUE-EDIT AND THE TEXT FIELDS (RISK LEVEL, EMERGENCY
044040* FLAG, ALERT MESSAGE) VIA SXL-VALUE-TEXT WITH THE NUMERIC SIDE
044050* ZEROED OUT.
044060*-------------------------------------------------------------
044100 830-PRINT-RISK-DETAIL.
044200     MOVE SPACES TO RPT-SX-LABEL-LINE.
044300     MOVE 'MAX DRAWDOWN PCT        ' TO SXL-LABEL.
044400     MOVE RSK-MAX-DRAWDOWN TO SXL-VALUE-EDIT.
044500     MOVE SPACES TO SXL-VALUE-TEXT.
044600     PERFORM 820-PRINT-LABEL-LINE.
044700     MOVE SPACES TO RPT-SX-LABEL-LINE.
044800     MOVE 'VOLATILITY              ' TO SXL-LABEL.
044900     MOVE RSK-VOLATILITY TO SXL-VALUE-EDIT.
045000     MOVE SPACES TO SXL-VALUE-TEXT.
045100     PERFORM 820-PRINT-LABEL-LINE.
045200     MOVE SPACES TO RPT-SX-LABEL-LINE.
045300     MOVE 'SHARPE RATIO            ' TO SXL-LABEL.
045400     MOVE RSK-SHARPE TO SXL-VALUE-EDIT.
045500     MOVE SPACES TO SXL-VALUE-TEXT.
045600     PERFORM 820-PRINT-LABEL-LINE.
045700     MOVE SPACES TO RPT-SX-LABEL-LINE.
045800     MOVE 'VALUE AT RISK 95 PCT    ' TO SXL-LABEL.
045900     MOVE RSK-VAR-95 TO SXL-VALUE-EDIT.
046000     MOVE SPACES TO SXL-VALUE-TEXT.
046100     PERFORM 820-PRINT-LABEL-LINE.
046200     MOVE SPACES TO RPT-SX-LABEL-LINE.
046300     MOVE 'VALUE AT RISK 99 PCT    ' TO SXL-LABEL.
046400     MOVE RSK-VAR-99 TO SXL-VALUE-EDIT.
046500     MOVE SPACES TO SXL-VALUE-TEXT.
046600     PERFORM 820-PRINT-LABEL-LINE.
046700     MOVE SPACES TO RPT-SX-LABEL-LINE.
046800     MOVE 'RISK LEVEL              ' TO SXL-LABEL.
046900     MOVE ZERO TO SXL-VALUE-EDIT.
047000     MOVE RSK-LEVEL TO SXL-VALUE-TEXT.
047100     PERFORM 820-PRINT-LABEL-LINE.
047200     MOVE SPACES TO RPT-SX-LABEL-LINE.
047300     MOVE 'EMERGENCY FLAG          ' TO SXL-LABEL.
047400     MOVE ZERO TO SXL-VALUE-EDIT.
047500     MOVE RSK-EMERGENCY TO SXL-VALUE-TEXT.
047600     PERFORM 820-PRINT-LABEL-LINE.
047700     MOVE SPACES TO RPT-SX-LABEL-LINE.
047800     MOVE 'ALERT/RECOVERY MESSAGE  ' TO SXL-LABEL.
047900     MOVE ZERO TO SXL-VALUE-EDIT.
048000     MOVE WS-ALERT-MSG TO SXL-VALUE-TEXT.
048100     PERFORM 820-PRINT-LABEL-LINE.
048200*
048210* END-OF-RUN CLOSE - ALL THREE FILES OPENED TOGETHER IN
048220* 100-OPEN-FILES ABOVE COME DOWN TOGETHER HERE.
048230*
048300 900-CLOSE-FILES.
048400     CLOSE PORTFOLIO-HISTORY-FILE
048500           RISK-METRICS-FILE
048600           REPORT-FILE.
048700 900-EXIT.
048800     EXIT.
048900*
048910* COMMON FATAL FILE-ERROR HANDLER - REACHED BY GO TO FROM ANY
048920* OPEN/READ/WRITE CHECK ABOVE THAT FOUND A NON-'00' STATUS.
048930*
049000 990-ABEND-FILE-ERROR.
049100     DISPLAY 'PFRISKM - FILE ERROR - RUN TERMINATED ABNORMALLY'.
049200     DISPLAY 'PHIST=' WS-PHIST-STATUS
049300             ' RISK=' WS-RISK-STATUS
049400             ' RPT='  WS-RPT-STATUS.
049500     STOP RUN.
