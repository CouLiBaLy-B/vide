000100******************************************************************
000200* PFSECMS   - SECURITY MASTER RECORD LAYOUT
000300* DESC      - ONE ENTRY PER WATCHED SECURITY, KEYED ASCENDING
000400*             BY SEC-SYMBOL.  FED TO THE FOUR ANALYST RATING
000500*             PASSES (PFANLST) AND RE-READ BY THE TRADER PASS
000600*             (PFTRADE) FOR CURRENT MARKET PRICE.
000700*-----------------------------------------------------------------
000800* MAINTENANCE LOG
000900*   06/02/88  RSW  0077   ORIGINAL LAYOUT FOR EQUITY WATCH LIST
001000*   11/14/90  DKP  0103   ADDED SENTIMENT FIELDS FOR LYNCH MODEL
001100*   03/09/93  RSW  0151   ADDED RISK FIELDS FOR DALIO SUB-MODEL
001200*   02/18/99  TQH  0212   Y2K - VERIFIED NO 2-DIGIT YEAR FIELDS
001300*   09/27/04  MBC  0266   WIDENED SEC-FREE-CASH-FLOW TO S9(11)V99
001400******************************************************************
001500 01  SEC-MASTER-RECORD.
001600     05  SEC-SYMBOL                 PIC X(10).
001700     05  SEC-SECTOR-CODE             PIC X(02).
001800     05  SEC-PRICE                   PIC S9(7)V99.
001900     05  SEC-ROE                     PIC S9(3)V9999.
002000     05  SEC-DEBT-EQUITY             PIC S9(3)V9999.
002100     05  SEC-EG-3Y                   PIC S9(3)V99.
002200     05  SEC-EG-5Y                   PIC S9(3)V99.
002300     05  SEC-EG-10Y                  PIC S9(3)V99.
002400     05  SEC-PE                      PIC S9(4)V99.
002500     05  SEC-PB                      PIC S9(3)V99.
002600     05  SEC-FREE-CASH-FLOW          PIC S9(11)V99.
002700     05  SEC-INSIDER-BUY-FLAG        PIC X(01).
002800         88  SEC-INSIDER-BUYING            VALUE 'Y'.
002900         88  SEC-NO-INSIDER-BUYING         VALUE 'N'.
003000     05  SEC-SENT-AVG                PIC S9(1)V9999.
003100     05  SEC-SENT-POS-RATIO          PIC S9(1)V9999.
003200     05  SEC-SENT-VOLUME             PIC 9(7).
003300     05  SEC-SENT-CHANGE             PIC S9(1)V9999.
003400     05  SEC-VOLATILITY              PIC S9(3)V99.
003500     05  SEC-MAX-DRAWDOWN            PIC S9(3)V99.
003600     05  SEC-SHARPE                  PIC S9(2)V9999.
003700     05  FILLER                      PIC X(07).
003800*----------------------------------------------------------------
003900* ALTERNATE VIEW - GROWTH BLOCK LAID OVER SAME BYTES.  PFANLST'S
004000* 137-MOVE-ONE-EG-YEAR WALKS SEC-EG-TABLE BY SUBSCRIPT WHEN IT
004100* STAGES THE SECURITY MASTER RECORD INTO THE WORKING-STORAGE
004200* SECURITY TABLE, RATHER THAN NAMING THE THREE DISCRETE EG
004300* FIELDS ABOVE ONE AT A TIME.
004400*----------------------------------------------------------------
004410 01  SEC-GROWTH-BLOCK REDEFINES SEC-MASTER-RECORD.
004500     05  FILLER                      PIC X(12).
004600     05  FILLER                      PIC X(23).
004700     05  SEC-EG-TABLE                OCCURS 3 TIMES
004800                                      PIC S9(3)V99.
004900     05  FILLER                      PIC X(70).
