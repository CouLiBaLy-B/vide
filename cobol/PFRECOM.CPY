000100******************************************************************
000200* PFRECOM   - ANALYST RECOMMENDATION RECORD LAYOUT
000300* DESC      - ONE PER ANALYST PER SECURITY, WRITTEN BY PFANLST AND
000400*             RE-READ SEQUENTIALLY BY PFMGRAL TO BUILD THE PER-
000500*             SYMBOL AVERAGE SCORE TABLE.
000600*-----------------------------------------------------------------
000700* MAINTENANCE LOG
000800*   11/14/90  DKP  0103   ORIGINAL LAYOUT
000900*   03/09/93  RSW  0151   WIDENED REC-RATIONALE TO 60 BYTES
001000*   02/18/99  TQH  0212   Y2K - VERIFIED NO 2-DIGIT YEAR FIELDS
001100*   09/27/04  MBC  0266   ADDED REC-CRITERIA-MET FOR AUDIT TRAIL
001200******************************************************************
001300 01  RECOMMENDATION-RECORD.
001400     05  REC-ANALYST-NAME            PIC X(20).
001500     05  REC-SYMBOL                  PIC X(10).
001600     05  REC-SIGNAL                  PIC X(04).
001700         88  REC-SIGNAL-BUY               VALUE 'BUY '.
001800         88  REC-SIGNAL-SELL               VALUE 'SELL'.
001900         88  REC-SIGNAL-HOLD               VALUE 'HOLD'.
002000     05  REC-CONFIDENCE               PIC S9(1)V9999.
002100     05  REC-CRITERIA-MET            PIC 9(1)V9(02).
002200     05  REC-RATIONALE               PIC X(60).
002400*----------------------------------------------------------------
002500* ALTERNATE VIEW - LETS PFMGRAL'S 210-ACCUMULATE-ONE-RECORD TEST
002600* THE ANALYST NAME AND SYMBOL AGAINST THE WEIGHT TABLE (255-
002700* SEARCH-ONE-ANALYST) AND THE SYMBOL-SCORE TABLE (235-SEARCH-
002710* ONE-SYMBOL) VIA THE REDEFINES RATHER THAN THE BASE RECORD.
002800*----------------------------------------------------------------
002900 01  REC-KEY-VIEW REDEFINES RECOMMENDATION-RECORD.
003000     05  RKV-ANALYST-SYMBOL.
003100         10  RKV-ANALYST-NAME        PIC X(20).
003200         10  RKV-SYMBOL              PIC X(10).
003300     05  FILLER                      PIC X(72).
