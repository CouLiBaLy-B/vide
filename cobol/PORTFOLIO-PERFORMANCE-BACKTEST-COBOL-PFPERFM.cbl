000100******************************************************************
000200* PROGRAM   - PFPERFM
000300* Author: M. B. CHEN
000400* Installation: CENTRAL DATA CENTER - TRUST & INVESTMENT DIV.
000500* Date-Written: 03/14/1996
000600* Date-Compiled:
000700* Security: COMPANY CONFIDENTIAL - INVESTMENT ANALYTICS
000800* Purpose: PERFORMANCE/BACKTEST METRICS PASS OF THE PORTFOLIO
000900*          RATING AND REBALANCING BATCH STREAM.  COMPLETES THE
001000*          PERFORMANCE-METRICS RECORD STARTED BY PFTRADE WITH
001100*          TOTAL AND ANNUALIZED RETURN, VOLATILITY, SHARPE, MAX
001200*          DRAWDOWN AND WIN RATE, THEN PRINTS SECTION 5 OF THE
001300*          REPORT.
001400* Tectonics: COBC
001500******************************************************************
001600*-----------------------------------------------------------------
001700* MAINTENANCE LOG
001800*   03/14/96  MBC  0196   ORIGINAL PROGRAM
001900*   02/18/99  MBC  0212   Y2K - DATE FIELDS NOW 4-DIGIT YEAR
002000*   11/03/01  RSW  0242   ADDED WIN-RATE COMPUTATION FROM THE
002100*                         TRANSACTION LOG (SEE 500-COMPUTE-
002200*                         WIN-RATE)
002300*   09/27/04  MBC  0266   STANDARDIZED SECTION 5 LABELS TO
002400*                         MATCH THE PFRPTLN SX- LAYOUT USED BY
002500*                         PFRISKM
002600*-----------------------------------------------------------------
002700 IDENTIFICATION DIVISION.
002800*
002900 PROGRAM-ID. PFPERFM.
003000 AUTHOR. M. B. CHEN.
003100 INSTALLATION. CENTRAL DATA CENTER.
003200 DATE-WRITTEN. 03/14/1996.
003300 DATE-COMPILED.
003400 SECURITY. COMPANY CONFIDENTIAL - INVESTMENT ANALYTICS.
003500*
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900*
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*
004300 INPUT-OUTPUT SECTION.
004400*
004500 FILE-CONTROL.
004600*
004700     SELECT PORTFOLIO-HISTORY-FILE ASSIGN TO PHISTORY
004800         ACCESS IS SEQUENTIAL
004900         FILE STATUS IS WS-PHIST-STATUS.
005000*
005100     SELECT TRANSACTIONS-FILE ASSIGN TO TRANFILE
005200         ACCESS IS SEQUENTIAL
005300         FILE STATUS IS WS-TRAN-STATUS.
005400*
005500     SELECT PERFORMANCE-FILE ASSIGN TO PRFFILE
005600         ACCESS IS SEQUENTIAL
005700         FILE STATUS IS WS-PRF-STATUS.
005800*
005900     SELECT REPORT-FILE ASSIGN TO RPTFILE
006000         ACCESS IS SEQUENTIAL
006100         FILE STATUS IS WS-RPT-STATUS.
006200*
006300 DATA DIVISION.
006400*
006500 FILE SECTION.
006600*
006700 FD  PORTFOLIO-HISTORY-FILE
006800     RECORDING MODE F.
006900     COPY PFPHIST.
007000*
007100 FD  TRANSACTIONS-FILE
007200     RECORDING MODE F.
007300     COPY PFTRANS.
007400*
007500 FD  PERFORMANCE-FILE
007600     RECORDING MODE F.
007700     COPY PFPRFRC.
007800*
007900 FD  REPORT-FILE
008000     RECORDING MODE F.
008100 01  REPORT-LINE                 PIC X(132).
008200*
008300 WORKING-STORAGE SECTION.
008350*
008360 77  WS-PH-COUNT                 PIC S9(2) BINARY.
008400*
008500 01  WS-SWITCHES.
008600     05  WS-PH-EOF-SW             PIC X     VALUE 'N'.
008700         88  WS-PH-EOF                      VALUE 'Y'.
008800     05  WS-TRN-EOF-SW            PIC X     VALUE 'N'.
008900         88  WS-TRN-EOF                     VALUE 'Y'.
009000*
009100 01  WS-FILE-STATUS.
009200     05  WS-PHIST-STATUS          PIC X(02) VALUE SPACES.
009300     05  WS-TRAN-STATUS           PIC X(02) VALUE SPACES.
009400     05  WS-PRF-STATUS            PIC X(02) VALUE SPACES.
009500     05  WS-RPT-STATUS            PIC X(02) VALUE SPACES.
009600*
009700 01  SUBSCRIPTS                   BINARY.
009800     05  WS-PH-SUB                PIC S9(2).
010000     05  WS-RT-SUB                PIC S9(2).
010100     05  WS-RT-COUNT              PIC S9(2).
010200     05  WS-SYM-SUB                PIC S9(4).
010300     05  WS-SYM-COUNT              PIC S9(4).
010400     05  WS-FOUND-IDX              PIC S9(4).
010500     05  WS-SQRT-ITER              PIC S9(2).
010600     05  WS-SERIES-ITER            PIC S9(2).
010700*
010800* VALUE HISTORY RING TABLE - SAME 90-ENTRY SHIFT IDIOM AS
010900* PFRISKM, CARRIED HERE AS ITS OWN COPY SINCE EACH BATCH STEP
011000* IS A SEPARATE COMPILE UNIT.
011100*
011200 01  WS-PH-TABLE.
011300     05  WS-PH-ENTRY               OCCURS 90 TIMES.
011400         10  WS-PH-ENTRY-DATE      PIC 9(08).
011500         10  WS-PH-ENTRY-VALUE     PIC S9(11)V99.
011600*
011700 01  WS-RETURN-TABLE.
011800     05  WS-RT-VALUE               PIC S9(3)V9999 OCCURS 89 TIMES.
011900*
012000* CUMULATIVE DAYS-BEFORE-MONTH (NON-LEAP), CARRIED AS A FILLER
012100* BLOCK AND REDEFINED AS A TABLE THE SAME WAY PFMGRAL CARRIES
012200* ITS SIGNAL-VALUE CONSTANTS - USED BY 215-DAYNUM-OF BELOW TO
012300* TURN A CCYYMMDD DATE INTO A DAY NUMBER.
012400*
012500 01  WS-CUM-DAYS-CONST.
012600     05  FILLER    PIC 9(3)        VALUE 000.
012700     05  FILLER    PIC 9(3)        VALUE 031.
012800     05  FILLER    PIC 9(3)        VALUE 059.
012900     05  FILLER    PIC 9(3)        VALUE 090.
013000     05  FILLER    PIC 9(3)        VALUE 120.
013100     05  FILLER    PIC 9(3)        VALUE 151.
013200     05  FILLER    PIC 9(3)        VALUE 181.
013300     05  FILLER    PIC 9(3)        VALUE 212.
013400     05  FILLER    PIC 9(3)        VALUE 243.
013500     05  FILLER    PIC 9(3)        VALUE 273.
013600     05  FILLER    PIC 9(3)        VALUE 304.
013700     05  FILLER    PIC 9(3)        VALUE 334.
013800 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-CONST.
013900     05  WS-CUM-DAYS               PIC 9(3) OCCURS 12 TIMES.
014000*
014100* PER-SYMBOL RUNNING BUY-COST/BUY-QTY TABLE FOR THE WIN-RATE
014200* SCAN OF THE TRANSACTION LOG - SAME FIND-OR-ADD LINEAR SEARCH
014300* IDIOM AS PFMGRAL'S SYMBOL TABLE.
014400*
014500 01  WS-WIN-SYMBOL-TABLE.
014600     05  WS-WS-ENTRY                OCCURS 200 TIMES.
014700         10  WS-WS-SYMBOL           PIC X(10).
014800         10  WS-WS-BUY-COST         PIC S9(13)V99.
014900         10  WS-WS-BUY-QTY          PIC S9(9).
015000*
015100 01  WS-WORK-FIELDS.
015200     05  WS-LOOKUP-SYMBOL          PIC X(10).
015300     05  WS-PRIOR-PORT-VALUE       PIC S9(11)V99.
015400     05  WS-PRIOR-CASH-BALANCE     PIC S9(11)V99.
015500     05  WS-FIRST-VALUE            PIC S9(11)V99.
015600     05  WS-LAST-VALUE             PIC S9(11)V99.
015700     05  WS-TOTAL-RETURN           PIC S9(3)V9999.
015800     05  WS-ANNUAL-RETURN          PIC S9(3)V9999.
015900     05  WS-ELAPSED-DAYS           PIC S9(7) BINARY.
016000     05  WS-YEARS                  PIC S9(3)V9(6).
016100     05  WS-SUM-RETURNS            PIC S9(5)V9(6).
016200     05  WS-MEAN-RETURN            PIC S9(3)V9(6).
016300     05  WS-SUM-SQ-DEV             PIC S9(5)V9(6).
016400     05  WS-VARIANCE               PIC S9(3)V9(6).
016500     05  WS-STDDEV                 PIC S9(3)V9(6).
016600     05  WS-DEV                    PIC S9(3)V9(6).
016700     05  WS-VOLATILITY             PIC S9(3)V9999.
016750     05  WS-SHARPE                 PIC S9(2)V9999.
016800     05  WS-PEAK-VALUE             PIC S9(11)V99.
016900     05  WS-DRAWDOWN-PCT           PIC S9(3)V99.
017000     05  WS-MAX-DRAWDOWN-PCT       PIC S9(3)V99.
017100     05  WS-AVG-BUY-PRICE          PIC S9(7)V99.
017200     05  WS-SELL-COUNT             PIC S9(5) BINARY.
017300     05  WS-WIN-COUNT              PIC S9(5) BINARY.
017400     05  WS-WIN-RATE               PIC S9(1)V9999.
017500     05  WS-SQRT-252               PIC S9(3)V9999 VALUE 15.8745.
017600     05  WS-DISP-VOL-PCT           PIC S9(3)V9999.
017700     05  WS-DISP-DRAWDOWN-PCT      PIC S9(3)V9999.
017800     05  WS-DISP-WIN-RATE-PCT      PIC S9(3)V9999.
017900     05  WS-EDIT-SIGNED-PCT        PIC -(06)9.9999.
017950     05  WS-PH-LAST-CCYY           PIC 9(04) VALUE ZERO.
018000*
018100* NEWTON-RAPHSON SQUARE ROOT WORK AREA - SAME IDIOM AS PFRISKM.
018200*
018300 01  WS-SQRT-WORK.
018400     05  WS-SQRT-INPUT             PIC S9(3)V9(6).
018500     05  WS-SQRT-GUESS             PIC S9(3)V9(6).
018600     05  WS-SQRT-OUTPUT            PIC S9(3)V9999.
018700*
018800* NATURAL LOG / EXPONENTIAL SERIES WORK AREA - THIS COMPILER
018900* HAS NO INTRINSIC FUNCTION, SO ANNUALIZED RETURN'S FRACTIONAL
019000* POWER IS BUILT FROM LN (ARTANH SERIES) AND EXP (TAYLOR
019100* SERIES) BY HAND, 1+RETURN = EXP(YEARS * LN(1+RETURN)).
019200*
019300 01  WS-LN-WORK.
019400     05  WS-LN-INPUT               PIC S9(3)V9(6).
019500     05  WS-LN-OUTPUT              PIC S9(3)V9(6).
019600     05  WS-LN-Z                   PIC S9(3)V9(6).
019700     05  WS-LN-ZPOW                PIC S9(3)V9(6).
019800     05  WS-LN-SUM                 PIC S9(3)V9(6).
019900     05  WS-LN-ODD                 PIC S9(3) BINARY.
020000 01  WS-EXP-WORK.
020100     05  WS-EXP-INPUT              PIC S9(5)V9(6).
020200     05  WS-EXP-OUTPUT             PIC S9(5)V9(6).
020300     05  WS-EXP-TERM               PIC S9(5)V9(6).
020400     05  WS-EXP-SUM                PIC S9(5)V9(6).
020500*
020600* DAY-NUMBER WORK AREA - A CCYYMMDD DATE IS TURNED INTO A DAY
020700* NUMBER BY THE STANDARD PROLEPTIC-GREGORIAN FORMULA SO TWO
020800* HISTORY DATES CAN BE SUBTRACTED FOR ELAPSED DAYS.
020900*
021000 01  WS-DN-DATE-GROUP.
021100     05  WS-DN-DATE                PIC 9(08).
021200 01  WS-DN-DATE-R REDEFINES WS-DN-DATE-GROUP.
021300     05  WS-DN-YEAR                PIC 9(04).
021400     05  WS-DN-MONTH               PIC 9(02).
021500     05  WS-DN-DAY                 PIC 9(02).
021600 01  WS-DN-WORK.
021700     05  WS-DN-RESULT              PIC S9(7) BINARY.
021800     05  WS-DN-TEMP                PIC S9(7) BINARY.
021900     05  WS-DN-REM4                PIC S9(4) BINARY.
022000     05  WS-DN-REM100               PIC S9(4) BINARY.
022100     05  WS-DN-REM400               PIC S9(4) BINARY.
022200     05  WS-DAYNUM-1                PIC S9(7) BINARY.
022300     05  WS-DAYNUM-2                PIC S9(7) BINARY.
022400*
022500* TODAY'S DATE, BROKEN OUT FOR THE REPORT HEADING VIA A
022600* REDEFINES, SAME HABIT AS THE REST OF THE BATCH STREAM.
022700*
022800 01  WS-CURRENT-DATE.
022900     05  WS-CURR-YYMMDD            PIC 9(06).
023000 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
023100     05  WS-CURR-YY                PIC 9(02).
023200     05  WS-CURR-MM                PIC 9(02).
023300     05  WS-CURR-DD                PIC 9(02).
023400*
023500 COPY PFRPTLN.
023600*
023700 PROCEDURE DIVISION.
023800*
023810*-------------------------------------------------------------
023820* DRIVER PARAGRAPH - LOADS THE VALUE HISTORY AND THE PARTIAL
023830* PERFORMANCE RECORD PFTRADE STARTED, THEN (GIVEN AT LEAST 2
023840* HISTORY POINTS) RUNS RETURN, VOLATILITY/SHARPE, DRAWDOWN AND
023850* WIN-RATE IN SEQUENCE BEFORE WRITING THE COMPLETED RECORD AND
023860* PRINTING SECTION 5.  FEWER THAN 2 HISTORY POINTS DEFAULTS
023870* EVERY METRIC TO ZERO RATHER THAN DIVIDING BY A SINGLE POINT.
023880*-------------------------------------------------------------
023900 000-MAIN-PARA.
024000     PERFORM 100-OPEN-FILES.
024100     PERFORM 110-LOAD-HISTORY THRU 110-EXIT.
024200     PERFORM 150-READ-PRIOR-PERFORMANCE.
024300     IF WS-PH-COUNT < 2
024400         PERFORM 160-DEFAULT-METRICS
024500     ELSE
024600         PERFORM 200-COMPUTE-RETURN-WORK THRU 200-EXIT
024700         PERFORM 205-COMPUTE-TOTAL-RETURN
024800         PERFORM 210-COMPUTE-ANNUAL-RETURN
024900         PERFORM 300-COMPUTE-VOL-SHARPE THRU 300-EXIT
025000         PERFORM 400-COMPUTE-MAX-DRAWDOWN THRU 400-EXIT
025050         PERFORM 500-COMPUTE-WIN-RATE THRU 500-EXIT
025100     END-IF.
025300     PERFORM 700-WRITE-PERFORMANCE-REC.
025400     PERFORM 810-PRINT-HEADINGS.
025500     PERFORM 830-PRINT-PERF-DETAIL.
025600     PERFORM 900-CLOSE-FILES.
025700     STOP RUN.
025800 000-MAIN-EXIT.
025900     EXIT.
026000*
026010* OPENS THE HISTORY, TRANSACTION AND REPORT FILES.  THE
026020* PERFORMANCE FILE IS DELIBERATELY NOT OPENED HERE - IT IS
026030* OPENED INPUT IN 150-READ-PRIOR-PERFORMANCE AND REOPENED
026040* OUTPUT IN 700-WRITE-PERFORMANCE-REC SINCE THE SAME DATASET
026050* IS BOTH READ (PFTRADE'S PARTIAL RECORD) AND REWRITTEN
026060* (THE COMPLETED RECORD) IN THIS ONE RUN.
026100 100-OPEN-FILES.
026200     OPEN INPUT  PORTFOLIO-HISTORY-FILE
026300                 TRANSACTIONS-FILE
026400          EXTEND REPORT-FILE.
026500     IF WS-PHIST-STATUS NOT = '00'
026600         GO TO 990-ABEND-FILE-ERROR.
026700     IF WS-TRAN-STATUS NOT = '00'
026800         GO TO 990-ABEND-FILE-ERROR.
026900     IF WS-RPT-STATUS NOT = '00'
027000         GO TO 990-ABEND-FILE-ERROR.
027100     ACCEPT WS-CURR-YYMMDD FROM DATE.
027200*
027300* 110-LOAD-HISTORY READS THE PORTFOLIO VALUE HISTORY FILE IN
027400* ASCENDING DATE ORDER INTO WS-PH-TABLE, KEEPING AT MOST THE
027500* MOST RECENT 90 ENTRIES - SAME RING-TABLE IDIOM AS PFRISKM.
027600*
027700 110-LOAD-HISTORY.
027800     MOVE ZERO TO WS-PH-COUNT.
027900     READ PORTFOLIO-HISTORY-FILE
028000         AT END MOVE 'Y' TO WS-PH-EOF-SW
028100     END-READ.
028200     PERFORM 115-LOAD-ONE-HISTORY THRU 115-EXIT
028300         UNTIL WS-PH-EOF.
028400 110-EXIT.
028500     EXIT.
028600*
028700 115-LOAD-ONE-HISTORY.
028710     IF PH-CCYY-DTE < WS-PH-LAST-CCYY
028720         GO TO 990-ABEND-FILE-ERROR.
028730     MOVE PH-CCYY-DTE TO WS-PH-LAST-CCYY.
028800     IF WS-PH-COUNT = 90
028900         PERFORM 117-SHIFT-HISTORY-TABLE
029000     ELSE
029100         ADD 1 TO WS-PH-COUNT
029200     END-IF.
029300     MOVE PH-DATE TO WS-PH-ENTRY-DATE (WS-PH-COUNT).
029400     MOVE PH-VALUE
029500         TO WS-PH-ENTRY-VALUE (WS-PH-COUNT).
029600     READ PORTFOLIO-HISTORY-FILE
029700         AT END MOVE 'Y' TO WS-PH-EOF-SW
029800     END-READ.
029900 115-EXIT.
030000     EXIT.
030100*
030200 117-SHIFT-HISTORY-TABLE.
030300     PERFORM 118-SHIFT-ONE-ENTRY
030400         VARYING WS-PH-SUB FROM 1 BY 1
030500         UNTIL WS-PH-SUB > 89.
030600*
030700 118-SHIFT-ONE-ENTRY.
030800     MOVE WS-PH-ENTRY (WS-PH-SUB + 1) TO WS-PH-ENTRY (WS-PH-SUB).
030900*
031000* 150-READ-PRIOR-PERFORMANCE PICKS UP THE PARTIAL RECORD
031100* PFTRADE WROTE EARLIER IN THE BATCH STREAM (PORTFOLIO VALUE
031200* AND CASH BALANCE ONLY) SO THIS PROGRAM CAN COMPLETE IT.
031300*
031400 150-READ-PRIOR-PERFORMANCE.
031500     OPEN INPUT PERFORMANCE-FILE.
031600     IF WS-PRF-STATUS NOT = '00'
031700         GO TO 990-ABEND-FILE-ERROR.
031800     MOVE ZERO TO WS-PRIOR-PORT-VALUE WS-PRIOR-CASH-BALANCE.
031900     READ PERFORMANCE-FILE
032000         AT END CONTINUE
032100         NOT AT END
032200             MOVE PRF-PORTFOLIO-VALUE TO WS-PRIOR-PORT-VALUE
032300             MOVE PRF-CASH-BALANCE TO WS-PRIOR-CASH-BALANCE
032400     END-READ.
032500     CLOSE PERFORMANCE-FILE.
032600*
032610* FEWER THAN 2 HISTORY POINTS - NOTHING TO COMPARE, SO EVERY
032620* METRIC IS FORCED TO ZERO RATHER THAN LEFT AT WHATEVER
032630* GARBAGE WAS IN WORKING STORAGE.
032700 160-DEFAULT-METRICS.
032800     MOVE ZERO TO WS-TOTAL-RETURN WS-ANNUAL-RETURN
032900                  WS-VOLATILITY WS-MAX-DRAWDOWN-PCT
032950                  WS-SHARPE WS-WIN-RATE.
033000*
033100* 200-COMPUTE-RETURN-WORK BUILDS THE DAILY RETURN TABLE AND
033200* THE ELAPSED-DAYS-BETWEEN-FIRST-AND-LAST FIGURE, THE SAME
033300* RETURN-TABLE IDIOM AS PFRISKM PARAGRAPH 300.
033400*
033500 200-COMPUTE-RETURN-WORK.
033600     MOVE WS-PH-ENTRY-VALUE (1) TO WS-FIRST-VALUE.
033700     MOVE WS-PH-ENTRY-VALUE (WS-PH-COUNT) TO WS-LAST-VALUE.
033800     MOVE ZERO TO WS-RT-COUNT.
033900     PERFORM 215-COMPUTE-ONE-RETURN
034000         VARYING WS-PH-SUB FROM 2 BY 1
034100         UNTIL WS-PH-SUB > WS-PH-COUNT.
034200     MOVE WS-PH-ENTRY-DATE (1) TO WS-DN-DATE.
034300     PERFORM 220-DAYNUM-OF THRU 220-EXIT.
034400     MOVE WS-DN-RESULT TO WS-DAYNUM-1.
034500     MOVE WS-PH-ENTRY-DATE (WS-PH-COUNT) TO WS-DN-DATE.
034600     PERFORM 220-DAYNUM-OF THRU 220-EXIT.
034700     MOVE WS-DN-RESULT TO WS-DAYNUM-2.
034800     COMPUTE WS-ELAPSED-DAYS = WS-DAYNUM-2 - WS-DAYNUM-1.
034900     IF WS-ELAPSED-DAYS < 1
035000         MOVE 1 TO WS-ELAPSED-DAYS
035100     END-IF.
035200 200-EXIT.
035300     EXIT.
035400*
035500 215-COMPUTE-ONE-RETURN.
035600     ADD 1 TO WS-RT-COUNT.
035700     COMPUTE WS-RT-VALUE (WS-RT-COUNT) ROUNDED =
035800         (WS-PH-ENTRY-VALUE (WS-PH-SUB)
035900          - WS-PH-ENTRY-VALUE (WS-PH-SUB - 1))
036000         / WS-PH-ENTRY-VALUE (WS-PH-SUB - 1).
036100*
036200* 220-DAYNUM-OF TURNS WS-DN-DATE (A CCYYMMDD DATE) INTO A
036300* PROLEPTIC-GREGORIAN SERIAL DAY NUMBER IN WS-DN-RESULT SO
036400* TWO DATES CAN BE SUBTRACTED FOR ELAPSED DAYS.  THIS
036500* COMPILER HAS NO INTRINSIC FUNCTION, SO THE LEAP-YEAR TESTS
036600* ARE DONE BY HAND WITH DIVIDE ... REMAINDER.
036700*
036800 220-DAYNUM-OF.
036900     COMPUTE WS-DN-TEMP = WS-DN-YEAR - 1.
037000     DIVIDE WS-DN-TEMP BY 4 GIVING WS-DAYNUM-1
037100         REMAINDER WS-DN-REM4.
037200     DIVIDE WS-DN-TEMP BY 100 GIVING WS-DAYNUM-1
037300         REMAINDER WS-DN-REM100.
037400     DIVIDE WS-DN-TEMP BY 400 GIVING WS-DAYNUM-1
037500         REMAINDER WS-DN-REM400.
037600     COMPUTE WS-DN-RESULT =
037700         WS-DN-TEMP * 365
037800         + (WS-DN-TEMP - WS-DN-REM4) / 4
037900         - (WS-DN-TEMP - WS-DN-REM100) / 100
038000         + (WS-DN-TEMP - WS-DN-REM400) / 400
038100         + WS-CUM-DAYS (WS-DN-MONTH)
038200         + WS-DN-DAY.
038300     IF WS-DN-MONTH > 2
038400         PERFORM 225-ADD-LEAP-DAY THRU 225-EXIT
038500     END-IF.
038600 220-EXIT.
038700     EXIT.
038800*
038900 225-ADD-LEAP-DAY.
039000     DIVIDE WS-DN-YEAR BY 4 GIVING WS-DN-TEMP
039100         REMAINDER WS-DN-REM4.
039200     DIVIDE WS-DN-YEAR BY 100 GIVING WS-DN-TEMP
039300         REMAINDER WS-DN-REM100.
039400     DIVIDE WS-DN-YEAR BY 400 GIVING WS-DN-TEMP
039500         REMAINDER WS-DN-REM400.
039600     IF WS-DN-REM4 = 0
039700         IF WS-DN-REM100 NOT = 0 OR WS-DN-REM400 = 0
039800             ADD 1 TO WS-DN-RESULT
039900         END-IF
040000     END-IF.
040100 225-EXIT.
040200     EXIT.
040300*
040400 205-COMPUTE-TOTAL-RETURN.
040500     COMPUTE WS-TOTAL-RETURN ROUNDED =
040600         (WS-LAST-VALUE - WS-FIRST-VALUE) / WS-FIRST-VALUE.
040700*
040800* 210-COMPUTE-ANNUAL-RETURN APPLIES (1+TOTALRETURN) ** (1/YEARS)
040900* - 1.  WITH NO INTRINSIC FUNCTION AND NO ** OPERATOR AVAILABLE
041000* ON A FRACTIONAL EXPONENT, THE POWER IS BUILT AS
041100* EXP(  (1/YEARS) * LN(1+TOTALRETURN)  ) USING THE ARTANH-
041200* SERIES LOG AND TAYLOR-SERIES EXP IN PARAGRAPHS 230/300.
041300*
041400 210-COMPUTE-ANNUAL-RETURN.
041500     COMPUTE WS-YEARS = WS-ELAPSED-DAYS / 365.
041600     IF WS-YEARS < 0.01
041700         MOVE 0.01 TO WS-YEARS
041800     END-IF.
041900     COMPUTE WS-LN-INPUT = 1 + WS-TOTAL-RETURN.
042000     PERFORM 230-COMPUTE-LN THRU 230-EXIT.
042100     COMPUTE WS-EXP-INPUT = WS-LN-OUTPUT / WS-YEARS.
042200     PERFORM 235-COMPUTE-EXP THRU 235-EXIT.
042300     COMPUTE WS-ANNUAL-RETURN ROUNDED = WS-EXP-OUTPUT - 1.
042400*
042500* 230-COMPUTE-LN - LN(X) = 2 * ARTANH( (X-1)/(X+1) ), ARTANH(Z)
042600* = Z + Z**3/3 + Z**5/5 + ... (40 TERMS, NO INTRINSIC NEEDED).
042700*
042800 230-COMPUTE-LN.
042900     COMPUTE WS-LN-Z = (WS-LN-INPUT - 1) / (WS-LN-INPUT + 1).
043000     MOVE WS-LN-Z TO WS-LN-ZPOW.
043100     MOVE WS-LN-Z TO WS-LN-SUM.
043200     MOVE 1 TO WS-LN-ODD.
043300     PERFORM 232-ADD-ONE-LN-TERM
043400         VARYING WS-SERIES-ITER FROM 1 BY 1
043500         UNTIL WS-SERIES-ITER > 40.
043600     COMPUTE WS-LN-OUTPUT = 2 * WS-LN-SUM.
043700 230-EXIT.
043800     EXIT.
043900*
044000 232-ADD-ONE-LN-TERM.
044100     COMPUTE WS-LN-ZPOW = WS-LN-ZPOW * WS-LN-Z * WS-LN-Z.
044200     ADD 2 TO WS-LN-ODD.
044300     COMPUTE WS-LN-SUM = WS-LN-SUM + (WS-LN-ZPOW / WS-LN-ODD).
044400*
044500* 235-COMPUTE-EXP - EXP(X) = SUM OF X**K / K! (30 TERMS), BUILT
044600* UP AS A RUNNING TERM = TERM * X / K TO AVOID FACTORIALS.
044700*
044800 235-COMPUTE-EXP.
044900     MOVE 1 TO WS-EXP-SUM.
045000     MOVE 1 TO WS-EXP-TERM.
045100     PERFORM 237-ADD-ONE-EXP-TERM
045200         VARYING WS-SERIES-ITER FROM 1 BY 1
045300         UNTIL WS-SERIES-ITER > 30.
045400     MOVE WS-EXP-SUM TO WS-EXP-OUTPUT.
045500 235-EXIT.
045600     EXIT.
045700*
045800 237-ADD-ONE-EXP-TERM.
045900     COMPUTE WS-EXP-TERM =
046000         WS-EXP-TERM * WS-EXP-INPUT / WS-SERIES-ITER.
046100     ADD WS-EXP-TERM TO WS-EXP-SUM.
046200*
046300* 300-COMPUTE-VOL-SHARPE - POPULATION STDDEV OF DAILY RETURNS,
046400* ANNUALIZED BY SQRT(252), SHARPE = ANNUAL RETURN / VOLATILITY
046500* WITH NO RISK-FREE SUBTRACTION IN THE BACKTEST PASS.
046600*
046700 300-COMPUTE-VOL-SHARPE.
046800     MOVE ZERO TO WS-SUM-RETURNS.
046900     PERFORM 310-ACCUM-ONE-RETURN
047000         VARYING WS-RT-SUB FROM 1 BY 1
047100         UNTIL WS-RT-SUB > WS-RT-COUNT.
047200     COMPUTE WS-MEAN-RETURN = WS-SUM-RETURNS / WS-RT-COUNT.
047300     MOVE ZERO TO WS-SUM-SQ-DEV.
047400     PERFORM 320-ACCUM-ONE-SQ-DEV
047500         VARYING WS-RT-SUB FROM 1 BY 1
047600         UNTIL WS-RT-SUB > WS-RT-COUNT.
047700     COMPUTE WS-VARIANCE = WS-SUM-SQ-DEV / WS-RT-COUNT.
047800     MOVE WS-VARIANCE TO WS-SQRT-INPUT.
047900     PERFORM 330-COMPUTE-SQRT THRU 330-EXIT.
048000     MOVE WS-SQRT-OUTPUT TO WS-STDDEV.
048100     COMPUTE WS-VOLATILITY ROUNDED = WS-STDDEV * WS-SQRT-252.
048200     IF WS-VOLATILITY = ZERO
048300         MOVE ZERO TO WS-SHARPE
048400     ELSE
048500         COMPUTE WS-SHARPE ROUNDED =
048600             WS-ANNUAL-RETURN / WS-VOLATILITY
048700     END-IF.
048800 300-EXIT.
048900     EXIT.
049000*
049100 310-ACCUM-ONE-RETURN.
049200     ADD WS-RT-VALUE (WS-RT-SUB) TO WS-SUM-RETURNS.
049300*
049400 320-ACCUM-ONE-SQ-DEV.
049500     COMPUTE WS-DEV = WS-RT-VALUE (WS-RT-SUB) - WS-MEAN-RETURN.
049600     COMPUTE WS-SUM-SQ-DEV =
049700         WS-SUM-SQ-DEV + (WS-DEV * WS-DEV).
049800*
049900* 330-COMPUTE-SQRT - NEWTON-RAPHSON, 20 PASSES, SAME IDIOM AS
050000* PFRISKM.  X(N+1) = (X(N) + A/X(N)) / 2, STARTING GUESS 1.
050100*
050200 330-COMPUTE-SQRT.
050300     IF WS-SQRT-INPUT = ZERO
050400         MOVE ZERO TO WS-SQRT-OUTPUT
050500     ELSE
050600         MOVE 1 TO WS-SQRT-GUESS
050700         PERFORM 335-ITERATE-ONE-SQRT-STEP
050800             VARYING WS-SQRT-ITER FROM 1 BY 1
050900             UNTIL WS-SQRT-ITER > 20
051000         MOVE WS-SQRT-GUESS TO WS-SQRT-OUTPUT
051100     END-IF.
051200 330-EXIT.
051300     EXIT.
051400*
051500 335-ITERATE-ONE-SQRT-STEP.
051600     COMPUTE WS-SQRT-GUESS =
051700         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
051800*
051900* 400-COMPUTE-MAX-DRAWDOWN - MIN OVER TIME OF CUMULATIVE(1+R)
052000* DIVIDED BY ITS RUNNING MAX, MINUS 1.  ALGEBRAICALLY THE SAME
052100* AS TRACKING THE RUNNING PEAK OF THE RAW VALUE SERIES AND THE
052200* WORST V(T)/PEAK(T) - 1, SINCE THE CUMULATIVE PRODUCT IS JUST
052300* THE VALUE SERIES RESCALED BY ITS FIRST ENTRY - SAME RUNNING-
052400* PEAK IDIOM AS PFRISKM PARAGRAPHS 200/210.
052500*
052600 400-COMPUTE-MAX-DRAWDOWN.
052700     MOVE WS-PH-ENTRY-VALUE (1) TO WS-PEAK-VALUE.
052800     MOVE ZERO TO WS-MAX-DRAWDOWN-PCT.
052900     PERFORM 410-COMPUTE-ONE-DRAWDOWN
053000         VARYING WS-PH-SUB FROM 1 BY 1
053100         UNTIL WS-PH-SUB > WS-PH-COUNT.
053200 400-EXIT.
053300     EXIT.
053400*
053500 410-COMPUTE-ONE-DRAWDOWN.
053600     IF WS-PH-ENTRY-VALUE (WS-PH-SUB) > WS-PEAK-VALUE
053700         MOVE WS-PH-ENTRY-VALUE (WS-PH-SUB) TO WS-PEAK-VALUE
053800     END-IF.
053900     COMPUTE WS-DRAWDOWN-PCT ROUNDED =
054000         ((WS-PEAK-VALUE - WS-PH-ENTRY-VALUE (WS-PH-SUB))
054100          / WS-PEAK-VALUE) * 100.
054200     IF WS-DRAWDOWN-PCT > WS-MAX-DRAWDOWN-PCT
054300         MOVE WS-DRAWDOWN-PCT TO WS-MAX-DRAWDOWN-PCT
054400     END-IF.
054500*
054600* 500-COMPUTE-WIN-RATE SCANS THE TRANSACTION LOG SEQUENTIALLY,
054700* KEEPING A RUNNING BUY COST/QUANTITY PER SYMBOL IN A FIND-OR-
054800* ADD TABLE (SAME LINEAR SEARCH IDIOM AS PFMGRAL'S SYMBOL
054900* TABLE).  A SELL IS A WIN WHEN ITS PRICE EXCEEDS THE AVERAGE
055000* BUY PRICE OF ALL PRIOR BUYS OF THAT SYMBOL - ZERO WHEN THERE
055010* HAVE BEEN NO PRIOR BUYS, SO ANY POSITIVE SALE STILL WINS.
055100*
055200 500-COMPUTE-WIN-RATE.
055300     MOVE ZERO TO WS-SYM-COUNT WS-SELL-COUNT WS-WIN-COUNT.
055400     MOVE 'N' TO WS-TRN-EOF-SW.
055500     READ TRANSACTIONS-FILE
055600         AT END MOVE 'Y' TO WS-TRN-EOF-SW
055700     END-READ.
055800     PERFORM 510-PROCESS-ONE-TRANSACTION THRU 510-EXIT
055900         UNTIL WS-TRN-EOF.
056000     IF WS-SELL-COUNT = ZERO
056100         MOVE ZERO TO WS-WIN-RATE
056200     ELSE
056300         COMPUTE WS-WIN-RATE ROUNDED =
056400             WS-WIN-COUNT / WS-SELL-COUNT
056500     END-IF.
056600 500-EXIT.
056700     EXIT.
056800*
056900 510-PROCESS-ONE-TRANSACTION.
057000     MOVE TRN-SYMBOL TO WS-LOOKUP-SYMBOL.
057100     PERFORM 520-FIND-OR-ADD-SYMBOL THRU 520-EXIT.
057200     IF TRN-TYPE-BUY
057300         ADD TRN-TOTAL-VALUE TO WS-WS-BUY-COST (WS-FOUND-IDX)
057400         ADD TQP-QUANTITY TO WS-WS-BUY-QTY (WS-FOUND-IDX)
057500     ELSE
057600         IF TRN-TYPE-SELL
057700             ADD 1 TO WS-SELL-COUNT
057800             IF WS-WS-BUY-QTY (WS-FOUND-IDX) > ZERO
057900                 COMPUTE WS-AVG-BUY-PRICE ROUNDED =
058000                     WS-WS-BUY-COST (WS-FOUND-IDX)
058100                     / WS-WS-BUY-QTY (WS-FOUND-IDX)
058150             ELSE
058160                 MOVE ZERO TO WS-AVG-BUY-PRICE
058200             END-IF
058210             IF TQP-PRICE > WS-AVG-BUY-PRICE
058220                 ADD 1 TO WS-WIN-COUNT
058230             END-IF
058600         END-IF
058700     END-IF.
058800     READ TRANSACTIONS-FILE
058900         AT END MOVE 'Y' TO WS-TRN-EOF-SW
059000     END-READ.
059100 510-EXIT.
059200     EXIT.
059300*
059400 520-FIND-OR-ADD-SYMBOL.
059500     MOVE ZERO TO WS-FOUND-IDX.
059600     PERFORM 525-SEARCH-ONE-WIN-SYMBOL
059700         VARYING WS-SYM-SUB FROM 1 BY 1
059800         UNTIL WS-SYM-SUB > WS-SYM-COUNT
059900         OR WS-FOUND-IDX NOT = ZERO.
060000     IF WS-FOUND-IDX = ZERO
060100         ADD 1 TO WS-SYM-COUNT
060200         MOVE WS-LOOKUP-SYMBOL TO WS-WS-SYMBOL (WS-SYM-COUNT)
060300         MOVE ZERO TO WS-WS-BUY-COST (WS-SYM-COUNT)
060400                      WS-WS-BUY-QTY (WS-SYM-COUNT)
060500         MOVE WS-SYM-COUNT TO WS-FOUND-IDX
060600     END-IF.
060700 520-EXIT.
060800     EXIT.
060900*
061000 525-SEARCH-ONE-WIN-SYMBOL.
061100     IF WS-WS-SYMBOL (WS-SYM-SUB) = WS-LOOKUP-SYMBOL
061200         MOVE WS-SYM-SUB TO WS-FOUND-IDX
061300     END-IF.
061400*
061410* REOPENS THE PERFORMANCE FILE OUTPUT AND WRITES THE COMPLETED
061420* RECORD - PORTFOLIO VALUE AND CASH BALANCE CARRIED FORWARD
061430* FROM PFTRADE'S PARTIAL RECORD, EVERY OTHER FIELD NOW FILLED
061440* IN BY THIS PROGRAM'S COMPUTATIONS ABOVE.  MAX DRAWDOWN IS
061450* STORED NEGATIVE SO A READER CAN TELL AT A GLANCE IT IS A
061460* LOSS FIGURE, NOT A GAIN.
061500 700-WRITE-PERFORMANCE-REC.
061600     OPEN OUTPUT PERFORMANCE-FILE.
061700     IF WS-PRF-STATUS NOT = '00'
061800         GO TO 990-ABEND-FILE-ERROR.
061900     MOVE WS-PRIOR-PORT-VALUE TO PRF-PORTFOLIO-VALUE.
062000     MOVE WS-PRIOR-CASH-BALANCE TO PRF-CASH-BALANCE.
062100     MOVE WS-TOTAL-RETURN TO PRF-TOTAL-RETURN.
062200     MOVE WS-ANNUAL-RETURN TO PRF-ANNUAL-RETURN.
062300     MOVE WS-SHARPE TO PRF-SHARPE.
062400     COMPUTE PRF-MAX-DRAWDOWN ROUNDED =
062500         (WS-MAX-DRAWDOWN-PCT / 100) * -1.
062600     MOVE WS-WIN-RATE TO PRF-WIN-RATE.
062700     WRITE PERFORMANCE-METRICS-RECORD.
062800     IF WS-PRF-STATUS NOT = '00'
062900         GO TO 990-ABEND-FILE-ERROR.
063000     CLOSE PERFORMANCE-FILE.
063100*
063110* SECTION 5 TITLE LINE ONLY - THIS REPORT HAS NO COLUMN
063120* HEADINGS SINCE EVERY METRIC PRINTS AS ITS OWN LABEL/VALUE
063130* LINE VIA 820-PRINT-LABEL-LINE RATHER THAN A COLUMNAR LAYOUT.
063200 810-PRINT-HEADINGS.
063300     MOVE SPACES TO REPORT-LINE.
063400     WRITE REPORT-LINE.
063500     MOVE SPACES TO RPT-SX-TITLE.
063600     MOVE 'SECTION 5 - PERFORMANCE SUMMARY (BACKTEST)'
063700         TO SXT-TITLE-TEXT.
063710     MOVE WS-CURR-MM             TO SXH-RD-MM.
063720     MOVE WS-CURR-DD             TO SXH-RD-DD.
063730     MOVE WS-CURR-YY             TO SXH-RD-YY.
063800     MOVE RPT-SX-TITLE TO REPORT-LINE.
063900     WRITE REPORT-LINE.
064000     MOVE SPACES TO REPORT-LINE.
064100     WRITE REPORT-LINE.
064200*
064300 820-PRINT-LABEL-LINE.
064400     MOVE RPT-SX-LABEL-LINE TO REPORT-LINE.
064500     WRITE REPORT-LINE.
064600     MOVE SPACES TO RPT-SX-LABEL-LINE.
064700*
064800 830-PRINT-PERF-DETAIL.
064900     MOVE SPACES TO RPT-SX-LABEL-LINE.
065000     MOVE 'TOTAL RETURN PCT        ' TO SXL-LABEL.
065100     COMPUTE WS-EDIT-SIGNED-PCT ROUNDED = WS-TOTAL-RETURN * 100.
065200     MOVE WS-EDIT-SIGNED-PCT TO SXL-VALUE-TEXT.
065300     PERFORM 820-PRINT-LABEL-LINE.
065400     MOVE 'ANNUALIZED RETURN PCT   ' TO SXL-LABEL.
065500     COMPUTE WS-EDIT-SIGNED-PCT ROUNDED = WS-ANNUAL-RETURN * 100.
065600     MOVE WS-EDIT-SIGNED-PCT TO SXL-VALUE-TEXT.
065700     PERFORM 820-PRINT-LABEL-LINE.
065800     MOVE 'VOLATILITY PCT          ' TO SXL-LABEL.
065900     COMPUTE WS-DISP-VOL-PCT ROUNDED = WS-VOLATILITY * 100.
066000     MOVE WS-DISP-VOL-PCT TO SXL-VALUE-EDIT.
066100     PERFORM 820-PRINT-LABEL-LINE.
066200     MOVE 'SHARPE RATIO            ' TO SXL-LABEL.
066300     COMPUTE WS-EDIT-SIGNED-PCT ROUNDED = WS-SHARPE.
066400     MOVE WS-EDIT-SIGNED-PCT TO SXL-VALUE-TEXT.
066500     PERFORM 820-PRINT-LABEL-LINE.
066600     MOVE 'MAX DRAWDOWN PCT        ' TO SXL-LABEL.
066700     COMPUTE WS-EDIT-SIGNED-PCT ROUNDED =
066800         WS-MAX-DRAWDOWN-PCT * -1.
066900     MOVE WS-EDIT-SIGNED-PCT TO SXL-VALUE-TEXT.
067000     PERFORM 820-PRINT-LABEL-LINE.
067100     MOVE 'WIN RATE PCT            ' TO SXL-LABEL.
067200     COMPUTE WS-DISP-WIN-RATE-PCT ROUNDED = WS-WIN-RATE * 100.
067300     MOVE WS-DISP-WIN-RATE-PCT TO SXL-VALUE-EDIT.
067400     PERFORM 820-PRINT-LABEL-LINE.
067500*
067510* NORMAL END-OF-RUN CLEANUP - THE PERFORMANCE FILE IS ALREADY
067520* CLOSED BY 700-WRITE-PERFORMANCE-REC, SO ONLY THE OTHER
067530* THREE FILES NEED CLOSING HERE.
067600 900-CLOSE-FILES.
067700     CLOSE PORTFOLIO-HISTORY-FILE.
067800     CLOSE TRANSACTIONS-FILE.
067900     CLOSE REPORT-FILE.
068000 900-EXIT.
068100     EXIT.
068200*
068210* COMMON FATAL FILE-STATUS HANDLER - DUMPS ALL FOUR STATUS
068220* CODES SO OPERATIONS CAN TELL WHICH FILE FAILED AT A GLANCE.
068300 990-ABEND-FILE-ERROR.
068400     DISPLAY 'PFPERFM - FILE ERROR - RUN TERMINATED ABNORMALLY'.
068500     DISPLAY 'PHIST=' WS-PHIST-STATUS
068600             ' TRAN=' WS-TRAN-STATUS
068700             ' PRF='  WS-PRF-STATUS
068800             ' RPT='  WS-RPT-STATUS.
068900     STOP RUN.
