000100******************************************************************
000200* PFRPTLN   - COMBINED BATCH REPORT PRINT-LINE LAYOUTS
000300* DESC      - 132-COLUMN PRINT LINES FOR ALL FIVE REPORT SECTIONS.
000400*             EACH PASS PROGRAM COPIES THIS BOOK AND WRITES ONLY
000500*             THE LINES ITS OWN SECTION NEEDS (WRITE REPORT-LINE
000600*             FROM <LINE-NAME>, FOLLOWING THE SHOP'S OLD COVIDCBL
000700*             HEADER/BODY HABIT).
000800*-----------------------------------------------------------------
000900* MAINTENANCE LOG
001000*   11/14/90  DKP  0103   ORIGINAL LAYOUT, SECTIONS 1-3
001100*   03/09/93  RSW  0151   ADDED SECTIONS 4-5 (RISK/PERFORMANCE)
001200*   02/18/99  TQH  0212   Y2K - VERIFIED NO 2-DIGIT YEAR FIELDS
001300*   09/27/04  MBC  0266   ADDED REJECTED-ORDER FLAG TO SECTION 3
001400******************************************************************
001500*----------------------------------------------------------------
001600* SECTION 1 - ANALYST RECOMMENDATIONS
001700*----------------------------------------------------------------
001800 01  RPT-S1-TITLE.
001900     05  FILLER                      PIC X(01)   VALUE SPACE.
002000     05  FILLER                      PIC X(40)
002100                      VALUE 'SECTION 1 - ANALYST RECOMMENDATIONS'.
002110     05  FILLER                     PIC X(09)   VALUE 'RUN DATE '.
002120     05  S1H-RUN-DATE.
002130         10  S1H-RD-MM               PIC 99.
002140         10  FILLER                  PIC X       VALUE '/'.
002150         10  S1H-RD-DD               PIC 99.
002160         10  FILLER                  PIC X       VALUE '/'.
002170         10  S1H-RD-YY               PIC 99.
002200     05  FILLER                      PIC X(74)   VALUE SPACES.
002300*
002400 01  RPT-S1-COLHDG.
002500     05  FILLER                      PIC X(01)   VALUE SPACE.
002600     05  FILLER                      PIC X(20)   VALUE 'ANALYST'.
002700     05  FILLER                      PIC X(10)   VALUE 'SYMBOL'.
002800     05  FILLER                      PIC X(06)   VALUE 'SIGNAL'.
002900     05  FILLER                    PIC X(11)   VALUE 'CONFIDENCE'.
003000     05  FILLER                      PIC X(07)   VALUE 'SCORE'.
003100     05  FILLER                     PIC X(60)   VALUE 'RATIONALE'.
003200     05  FILLER                      PIC X(17)   VALUE SPACES.
003300*
003400 01  RPT-S1-DETAIL.
003500     05  FILLER                      PIC X(01)   VALUE SPACE.
003600     05  S1D-ANALYST                 PIC X(20).
003700     05  S1D-SYMBOL                  PIC X(10).
003800     05  S1D-SIGNAL                  PIC X(06).
003900     05  S1D-CONFIDENCE              PIC Z.9999.
004000     05  FILLER                      PIC X(02)   VALUE SPACES.
004100     05  S1D-SCORE                   PIC 9.99.
004200     05  FILLER                      PIC X(02)   VALUE SPACES.
004300     05  S1D-RATIONALE               PIC X(60).
004400     05  FILLER                      PIC X(21)   VALUE SPACES.
004500*
004600 01  RPT-S1-SUBTOTAL.
004700     05  FILLER                      PIC X(01)   VALUE SPACE.
004800     05  FILLER                PIC X(14)   VALUE '   SUBTOTAL -'.
004900     05  S1S-ANALYST                 PIC X(20).
005000     05  FILLER                      PIC X(06)   VALUE 'BUY  '.
005100     05  S1S-BUY-COUNT                PIC ZZ9.
005200     05  FILLER                      PIC X(06)   VALUE 'SELL '.
005300     05  S1S-SELL-COUNT               PIC ZZ9.
005400     05  FILLER                      PIC X(06)   VALUE 'HOLD '.
005500     05  S1S-HOLD-COUNT               PIC ZZ9.
005600     05  FILLER                      PIC X(70)   VALUE SPACES.
005700*
005800 01  RPT-S1-GRANDTOTAL.
005900     05  FILLER                      PIC X(01)   VALUE SPACE.
006000     05  FILLER                PIC X(14)   VALUE 'GRAND TOTAL -'.
006100     05  FILLER                      PIC X(20)   VALUE SPACES.
006200     05  FILLER                      PIC X(06)   VALUE 'BUY  '.
006300     05  S1G-BUY-COUNT                PIC ZZZ9.
006400     05  FILLER                      PIC X(06)   VALUE 'SELL '.
006500     05  S1G-SELL-COUNT               PIC ZZZ9.
006600     05  FILLER                      PIC X(06)   VALUE 'HOLD '.
006700     05  S1G-HOLD-COUNT               PIC ZZZ9.
006800     05  FILLER                      PIC X(67)   VALUE SPACES.
006900*----------------------------------------------------------------
007000* SECTION 2 - PORTFOLIO ALLOCATION
007100*----------------------------------------------------------------
007200 01  RPT-S2-TITLE.
007300     05  FILLER                      PIC X(01)   VALUE SPACE.
007400     05  FILLER                      PIC X(40)
007500                      VALUE 'SECTION 2 - PORTFOLIO ALLOCATION'.
007510     05  FILLER                     PIC X(09)   VALUE 'RUN DATE '.
007520     05  S2H-RUN-DATE.
007530         10  S2H-RD-MM               PIC 99.
007540         10  FILLER                  PIC X       VALUE '/'.
007550         10  S2H-RD-DD               PIC 99.
007560         10  FILLER                  PIC X       VALUE '/'.
007570         10  S2H-RD-YY               PIC 99.
007600     05  FILLER                      PIC X(74)   VALUE SPACES.
007700*
007800 01  RPT-S2-COLHDG.
007900     05  FILLER                      PIC X(01)   VALUE SPACE.
008000     05  FILLER                      PIC X(10)   VALUE 'SYMBOL'.
008100     05  FILLER                     PIC X(11)   VALUE 'AVG SCORE'.
008200     05  FILLER                      PIC X(09)   VALUE 'WEIGHT'.
008300     05  FILLER                      PIC X(101)  VALUE SPACES.
008400*
008500 01  RPT-S2-DETAIL.
008600     05  FILLER                      PIC X(01)   VALUE SPACE.
008700     05  S2D-SYMBOL                  PIC X(10).
008800     05  S2D-AVG-SCORE                PIC Z.9999.
008900     05  FILLER                      PIC X(04)   VALUE SPACES.
009000     05  S2D-WEIGHT-PCT              PIC ZZ9.99.
009100     05  FILLER                      PIC X(01)   VALUE '%'.
009200     05  FILLER                      PIC X(104)  VALUE SPACES.
009300*
009400 01  RPT-S2-TOTAL.
009500     05  FILLER                      PIC X(01)   VALUE SPACE.
009600     05  FILLER               PIC X(14)   VALUE 'TOTAL WEIGHT -'.
009700     05  S2T-TOTAL-PCT               PIC ZZZ9.99.
009800     05  FILLER                      PIC X(01)   VALUE '%'.
009900     05  S2T-ALL-CASH-NOTE           PIC X(20).
010000     05  FILLER                      PIC X(89)   VALUE SPACES.
010100*----------------------------------------------------------------
010200* SECTION 3 - TRADE EXECUTION
010300*----------------------------------------------------------------
010400 01  RPT-S3-TITLE.
010500     05  FILLER                      PIC X(01)   VALUE SPACE.
010600     05  FILLER                      PIC X(40)
010700                      VALUE 'SECTION 3 - TRADE EXECUTION'.
010710     05  FILLER                     PIC X(09)   VALUE 'RUN DATE '.
010720     05  S3H-RUN-DATE.
010730         10  S3H-RD-MM               PIC 99.
010740         10  FILLER                  PIC X       VALUE '/'.
010750         10  S3H-RD-DD               PIC 99.
010760         10  FILLER                  PIC X       VALUE '/'.
010770         10  S3H-RD-YY               PIC 99.
010800     05  FILLER                      PIC X(74)   VALUE SPACES.
010900*
011000 01  RPT-S3-COLHDG.
011100     05  FILLER                      PIC X(01)   VALUE SPACE.
011200     05  FILLER                      PIC X(10)   VALUE 'SYMBOL'.
011300     05  FILLER                      PIC X(06)   VALUE 'TYPE'.
011400     05  FILLER                      PIC X(11)   VALUE 'QUANTITY'.
011500     05  FILLER                      PIC X(12)   VALUE 'PRICE'.
011600     05  FILLER                      PIC X(14)   VALUE 'VALUE'.
011700     05  FILLER                      PIC X(10)   VALUE 'STATUS'.
011800     05  FILLER                      PIC X(68)   VALUE SPACES.
011900*
012000 01  RPT-S3-DETAIL.
012100     05  FILLER                      PIC X(01)   VALUE SPACE.
012200     05  S3D-SYMBOL                  PIC X(10).
012300     05  S3D-TYPE                    PIC X(06).
012400     05  S3D-QUANTITY                PIC Z(08)9.
012500     05  FILLER                      PIC X(02)   VALUE SPACES.
012600     05  S3D-PRICE                   PIC Z(06)9.99.
012700     05  FILLER                      PIC X(02)   VALUE SPACES.
012800     05  S3D-VALUE                   PIC Z(10)9.99.
012900     05  FILLER                      PIC X(02)   VALUE SPACES.
013000     05  S3D-STATUS                  PIC X(10).
013100     05  FILLER                      PIC X(66)   VALUE SPACES.
013200*
013300 01  RPT-S3-TOTAL.
013400     05  FILLER                      PIC X(01)   VALUE SPACE.
013500     05  S3T-LABEL                   PIC X(24).
013600     05  S3T-COUNT                   PIC Z(08)9.
013700     05  FILLER                      PIC X(02)   VALUE SPACES.
013800     05  S3T-VALUE                   PIC Z(10)9.99.
013900     05  FILLER                      PIC X(82)   VALUE SPACES.
014000*----------------------------------------------------------------
014100* SECTION 4 - RISK REPORT  /  SECTION 5 - PERFORMANCE SUMMARY
014200* BOTH SECTIONS ARE LABELLED-LINE REPORTS, SO ONE GENERIC LINE
014300* IMAGE IS REUSED FOR EVERY LABEL IN EITHER SECTION (SAME HABIT
014400* THE SHOP USES FOR TOTAL LINES IN SECTION 3 ABOVE).
014500*----------------------------------------------------------------
014600 01  RPT-SX-TITLE.
014700     05  FILLER                      PIC X(01)   VALUE SPACE.
014800     05  SXT-TITLE-TEXT              PIC X(40).
014810     05  FILLER                     PIC X(09)   VALUE 'RUN DATE '.
014820     05  SXH-RUN-DATE.
014830         10  SXH-RD-MM               PIC 99.
014840         10  FILLER                  PIC X       VALUE '/'.
014850         10  SXH-RD-DD               PIC 99.
014860         10  FILLER                  PIC X       VALUE '/'.
014870         10  SXH-RD-YY               PIC 99.
014900     05  FILLER                      PIC X(74)   VALUE SPACES.
015000*
015100 01  RPT-SX-LABEL-LINE.
015200     05  FILLER                      PIC X(01)   VALUE SPACE.
015300     05  SXL-LABEL                   PIC X(24).
015400     05  SXL-VALUE-EDIT              PIC Z(06)9.9999.
015500     05  FILLER                      PIC X(03)   VALUE SPACES.
015600     05  SXL-VALUE-TEXT              PIC X(40).
015700     05  FILLER                      PIC X(52)   VALUE SPACES.
