000100******************************************************************
000200* PROGRAM   - PFMGRAL
000300* Author: D. K. PATTERSON
000400* Installation: CENTRAL DATA CENTER - TRUST & INVESTMENT DIV.
000500* Date-Written: 11/14/1990
000600* Date-Compiled:
000700* Security: COMPANY CONFIDENTIAL - INVESTMENT ANALYTICS
000800* Purpose: MANAGER ALLOCATION PASS OF THE PORTFOLIO RATING AND
000900*          REBALANCING BATCH STREAM.  READS THE RECOMMENDATION
001000*          FILE WRITTEN BY PFANLST, WEIGHTS EACH RECOMMENDATION
001100*          BY ITS ANALYST'S HISTORICAL ACCURACY, AVERAGES PER
001200*          SECURITY AND ALLOCATES CAPITAL ACROSS THE POSITIVELY
001300*          SCORED SECURITIES.  PRINTS SECTION 2 OF THE REPORT.
001400* Tectonics: COBC
001500******************************************************************
001600*-----------------------------------------------------------------
001700* MAINTENANCE LOG
001800*   11/14/90  DKP  0103   ORIGINAL PROGRAM
001900*   03/09/93  RSW  0151   ADDED ABSENT-ANALYST 0.10 DEFAULT WEIGHT
002000*   02/18/99  TQH  0212   Y2K - WS-CURRENT-DATE NOW 4-DIGIT YEAR
002100*   09/27/04  MBC  0266   ADDED ALL-CASH NOTE WHEN NO SYMBOL SCORE
002200*                         IS POSITIVE (SEE RPT-S2-TOTAL, PFRPTLN)
002300*-----------------------------------------------------------------
002400 IDENTIFICATION DIVISION.
002500*
002600 PROGRAM-ID. PFMGRAL.
002700 AUTHOR. D. K. PATTERSON.
002800 INSTALLATION. CENTRAL DATA CENTER.
002900 DATE-WRITTEN. 11/14/1990.
003000 DATE-COMPILED.
003100 SECURITY. COMPANY CONFIDENTIAL - INVESTMENT ANALYTICS.
003200*
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600*
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*
004000 INPUT-OUTPUT SECTION.
004100*
004200 FILE-CONTROL.
004300*
004400     SELECT ANALYST-PERF-FILE ASSIGN TO ANALPERF
004500         ACCESS IS SEQUENTIAL
004600         FILE STATUS IS WS-ANPRF-STATUS.
004700*
004800     SELECT RECOMMENDATIONS-FILE ASSIGN TO RECFILE
004900         ACCESS IS SEQUENTIAL
005000         FILE STATUS IS WS-RECOM-STATUS.
005100*
005200     SELECT ALLOCATIONS-FILE ASSIGN TO ALLOCFIL
005300         ACCESS IS SEQUENTIAL
005400         FILE STATUS IS WS-ALLOC-STATUS.
005500*
005600     SELECT REPORT-FILE ASSIGN TO RPTFILE
005700         ACCESS IS SEQUENTIAL
005800         FILE STATUS IS WS-RPT-STATUS.
005900*
006000 DATA DIVISION.
006100*
006200 FILE SECTION.
006300*
006400 FD  ANALYST-PERF-FILE
006500     RECORDING MODE F.
006600     COPY PFANPRF.
006700*
006800 FD  RECOMMENDATIONS-FILE
006900     RECORDING MODE F.
007000     COPY PFRECOM.
007100*
007200 FD  ALLOCATIONS-FILE
007300     RECORDING MODE F.
007400     COPY PFALLOC.
007500*
007600 FD  REPORT-FILE
007700     RECORDING MODE F.
007800 01  REPORT-LINE                 PIC X(132).
007900*
008000 WORKING-STORAGE SECTION.
008050*
008060 77  WS-AP-COUNT                 PIC S9(2) BINARY.
008100*
008200 01  WS-SWITCHES.
008300     05  WS-AP-EOF-SW            PIC X     VALUE 'N'.
008400         88  WS-AP-EOF                     VALUE 'Y'.
008500     05  WS-REC-EOF-SW           PIC X     VALUE 'N'.
008600         88  WS-REC-EOF                    VALUE 'Y'.
008700*
008800 01  WS-FILE-STATUS.
008900     05  WS-ANPRF-STATUS         PIC X(02) VALUE SPACES.
009000     05  WS-RECOM-STATUS         PIC X(02) VALUE SPACES.
009100     05  WS-ALLOC-STATUS         PIC X(02) VALUE SPACES.
009200     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.
009300*
009400 01  SUBSCRIPTS                  BINARY.
009500     05  WS-AP-SUB               PIC S9(2).
009700     05  WS-SYM-SUB              PIC S9(4).
009800     05  WS-SYM-COUNT            PIC S9(4).
009900     05  WS-FOUND-IDX            PIC S9(4).
010000     05  WS-SV-SUB               PIC S9(1).
010100*
010200 01  WS-AP-TABLE.
010300     05  WS-AP-ENTRY             OCCURS 5 TIMES.
010400         10  WS-AP-NAME          PIC X(20).
010500         10  WS-AP-RATE          PIC S9(1)V9999.
010600 01  WS-AP-SUM-ACC                PIC S9(3)V9999.
010700*
010800* PER-SYMBOL RUNNING SCORE TABLE - THE RECOMMENDATION FILE IS
010900* ANALYST-MAJOR SO EACH SYMBOL REAPPEARS ONCE PER ANALYST; THIS
011000* TABLE IS SEARCHED LINEARLY THE SAME WAY 1LTABLE SEARCHES ITS
011100* PRICE TABLE.
011200*
011300 01  WS-SYMBOL-TABLE.
011400     05  WS-SY-ENTRY             OCCURS 200 TIMES.
011500         10  WS-SY-SYMBOL        PIC X(10).
011600         10  WS-SY-TOTAL-SCORE   PIC S9(3)V9999.
011700         10  WS-SY-COUNT         PIC S9(3) BINARY.
011800         10  WS-SY-AVG-SCORE     PIC S9(1)V9999.
011900         10  WS-SY-WEIGHT        PIC S9(1)V9999.
012000*
012100* SIGNAL VALUE CONSTANTS (BUY=+1/SELL=-1/HOLD=0), CARRIED AS A
012200* FILLER BLOCK AND REDEFINED AS A TABLE THE SAME WAY PFANLST
012300* CARRIES ITS ANALYST-NAME CONSTANTS.
012400*
012500 01  WS-SIGNAL-VALUE-CONST.
012600     05  FILLER    PIC S9        VALUE +1.
012700     05  FILLER    PIC S9        VALUE -1.
012800     05  FILLER    PIC S9        VALUE +0.
012900 01  WS-SIGNAL-VALUE-TABLE REDEFINES WS-SIGNAL-VALUE-CONST.
013000     05  WS-SV-VALUE             PIC S9 OCCURS 3 TIMES.
013100*
013200 01  WS-WORK-FIELDS.
013300     05  WS-SIGNAL-VALUE         PIC S9(1).
013400     05  WS-CONF-USE             PIC S9(1)V9999.
013500     05  WS-WEIGHT               PIC S9(1)V9999.
013600     05  WS-SCORE                PIC S9(3)V9999.
013700     05  WS-TOTAL-POSITIVE       PIC S9(3)V9999.
013800     05  WS-EDIT-PCT             PIC S9(3)V99.
013900     05  WS-GRAND-TOTAL-PCT      PIC S9(3)V99.
014000*
014100* TODAY'S DATE, BROKEN OUT FOR THE REPORT HEADING VIA A
014200* REDEFINES, SAME HABIT AS PFANLST AND THE OLD STKCBL PROGRAM.
014300*
014400 01  WS-CURRENT-DATE.
014500     05  WS-CURR-YYMMDD          PIC 9(06).
014600 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
014700     05  WS-CURR-YY              PIC 9(02).
014800     05  WS-CURR-MM              PIC 9(02).
014900     05  WS-CURR-DD              PIC 9(02).
015000*
015100 COPY PFRPTLN.
015200*
015300 PROCEDURE DIVISION.
015400*
015410*-------------------------------------------------------------
015420* DRIVER PARAGRAPH - THE FOUR MAJOR PASSES OF THE MANAGER
015430* ALLOCATION STEP RUN IN FIXED ORDER: OPEN, LOAD THE ANALYST
015440* ACCURACY TABLE, ACCUMULATE SCORES PER SYMBOL OFF THE
015450* RECOMMENDATION FILE, THEN TURN THE SCORES INTO ALLOCATIONS.
015460*-------------------------------------------------------------
015500 000-MAIN-PARA.
015600     PERFORM 100-OPEN-FILES.
015700     PERFORM 120-LOAD-ANALYST-WEIGHTS THRU 120-EXIT.
015800     PERFORM 200-ACCUMULATE-RECOMMENDATIONS THRU 200-EXIT.
015900     PERFORM 300-COMPUTE-ALLOCATIONS THRU 300-EXIT.
016000     PERFORM 900-CLOSE-FILES.
016100     STOP RUN.
016200 000-MAIN-EXIT.
016300     EXIT.
016400*
016410* OPENS ALL FOUR FILES FOR THIS STEP AND CAPTURES TODAY'S DATE
016420* FOR THE REPORT HEADING.  ANY NON-ZERO FILE STATUS IS FATAL.
016500 100-OPEN-FILES.
016600     OPEN INPUT ANALYST-PERF-FILE.
016700     IF WS-ANPRF-STATUS NOT = '00'
016800         GO TO 990-ABEND-FILE-ERROR.
016900     OPEN INPUT RECOMMENDATIONS-FILE.
017000     IF WS-RECOM-STATUS NOT = '00'
017100         GO TO 990-ABEND-FILE-ERROR.
017200     OPEN OUTPUT ALLOCATIONS-FILE.
017300     IF WS-ALLOC-STATUS NOT = '00'
017400         GO TO 990-ABEND-FILE-ERROR.
017500     OPEN EXTEND REPORT-FILE.
017600     IF WS-RPT-STATUS NOT = '00'
017700         GO TO 990-ABEND-FILE-ERROR.
017800     ACCEPT WS-CURR-YYMMDD FROM DATE.
017900*
018000* LOADS AT MOST 5 ANALYST-PERFORMANCE ROWS INTO WS-AP-TABLE.
018010* THE FILE IS SMALL BY DESIGN (ONE ROW PER COVERED ANALYST) SO
018020* THE 5-ROW CAP IS A SAFETY LIMIT, NOT AN EXPECTED CEILING.
018100 120-LOAD-ANALYST-WEIGHTS.
018200     MOVE ZERO TO WS-AP-COUNT WS-AP-SUM-ACC.
018300     READ ANALYST-PERF-FILE
018400         AT END SET WS-AP-EOF TO TRUE
018500     END-READ.
018600     PERFORM 125-LOAD-ONE-WEIGHT THRU 125-EXIT
018700         UNTIL WS-AP-EOF OR WS-AP-COUNT > 5.
018800 120-EXIT.
018900     EXIT.
019000*
019010* ONE ROW OF THE ANALYST-PERFORMANCE FILE - NAME AND ACCURACY
019020* RATE ARE CAPTURED AND THE RATE IS ADDED TO WS-AP-SUM-ACC SO
019030* 250-LOOKUP-ANALYST-WEIGHT CAN LATER PRORATE EACH ANALYST'S
019040* SHARE OF THE COMBINED ACCURACY.
019100 125-LOAD-ONE-WEIGHT.
019200     ADD 1 TO WS-AP-COUNT.
019300     MOVE AP-ANALYST-NAME   TO WS-AP-NAME (WS-AP-COUNT).
019400     MOVE AP-ACCURACY-RATE  TO WS-AP-RATE (WS-AP-COUNT).
019500     ADD  AP-ACCURACY-RATE  TO WS-AP-SUM-ACC.
019600     READ ANALYST-PERF-FILE
019700         AT END SET WS-AP-EOF TO TRUE
019800     END-READ.
019900 125-EXIT.
020000     EXIT.
020100*
020110* DRIVES THE RECOMMENDATION FILE FROM TOP TO BOTTOM, BUILDING
020120* THE IN-MEMORY PER-SYMBOL SCORE TABLE ONE RECORD AT A TIME.
020200 200-ACCUMULATE-RECOMMENDATIONS.
020300     MOVE ZERO TO WS-SYM-COUNT.
020400     READ RECOMMENDATIONS-FILE
020500         AT END SET WS-REC-EOF TO TRUE
020600     END-READ.
020700     PERFORM 210-ACCUMULATE-ONE-RECORD THRU 210-EXIT
020800         UNTIL WS-REC-EOF.
020900 200-EXIT.
020950     EXIT.
021000*
021010* ONE RECOMMENDATION RECORD - CONVERTS THE SIGNAL TO A NUMBER,
021020* DEFAULTS CONFIDENCE TO 1.0000 WHEN THE FILE CARRIES ZERO,
021030* WEIGHTS BY THE ISSUING ANALYST'S ACCURACY AND POSTS THE
021040* RESULT INTO THE SYMBOL'S RUNNING SCORE TOTAL.
021100 210-ACCUMULATE-ONE-RECORD.
021200     PERFORM 220-LOOKUP-SIGNAL-VALUE.
021300     IF REC-CONFIDENCE = ZERO
021400         MOVE 1.0000 TO WS-CONF-USE
021500     ELSE
021600         MOVE REC-CONFIDENCE TO WS-CONF-USE
021700     END-IF.
021800     PERFORM 250-LOOKUP-ANALYST-WEIGHT.
021900     COMPUTE WS-SCORE ROUNDED =
022000         WS-SIGNAL-VALUE * WS-CONF-USE * WS-WEIGHT.
022100     PERFORM 230-FIND-OR-ADD-SYMBOL.
022200     ADD WS-SCORE TO WS-SY-TOTAL-SCORE (WS-FOUND-IDX).
022300     ADD 1 TO WS-SY-COUNT (WS-FOUND-IDX).
022400     READ RECOMMENDATIONS-FILE
022500         AT END SET WS-REC-EOF TO TRUE
022600     END-READ.
022700 210-EXIT.
022800     EXIT.
022900*
022910*-------------------------------------------------------------
022920* SIGNAL-TO-NUMBER CONVERSION - BUY/SELL/HOLD ARE TURNED INTO
022930* +1.00/-1.00/0.00 THROUGH THE WS-SV-VALUE TABLE (REDEFINED
022940* OVER WS-SIGNAL-VALUE-CONST) RATHER THAN THREE MOVE LITERALS,
022950* SO A CHANGE TO THE SCALE IS ONE CONSTANT-TABLE EDIT, NOT A
022960* HUNT THROUGH EVERY CALLER.
022970*-------------------------------------------------------------
023000 220-LOOKUP-SIGNAL-VALUE.
023100     EVALUATE TRUE
023200         WHEN REC-SIGNAL-BUY
023300             MOVE 1 TO WS-SV-SUB
023400         WHEN REC-SIGNAL-SELL
023500             MOVE 2 TO WS-SV-SUB
023600         WHEN OTHER
023700             MOVE 3 TO WS-SV-SUB
023800     END-EVALUATE.
023900     MOVE WS-SV-VALUE (WS-SV-SUB) TO WS-SIGNAL-VALUE.
024000*
024100*-------------------------------------------------------------
024200* WEIGHT LOOKUP - EMPTY TABLE GIVES 0.20 FLAT; A NON-EMPTY
024300* TABLE WITH ZERO TOTAL ACCURACY GIVES EQUAL WEIGHT 1/N; AN
024400* ANALYST NOT FOUND IN A NON-EMPTY TABLE GETS 0.10.
024500*-------------------------------------------------------------
024600 250-LOOKUP-ANALYST-WEIGHT.
024700     IF WS-AP-COUNT = ZERO
024800         MOVE .2000 TO WS-WEIGHT
024900     ELSE
025000         MOVE ZERO TO WS-FOUND-IDX
025100         PERFORM 255-SEARCH-ONE-ANALYST
025200             VARYING WS-AP-SUB FROM 1 BY 1
025300             UNTIL WS-AP-SUB > WS-AP-COUNT
025400                 OR WS-FOUND-IDX > ZERO
025500         IF WS-FOUND-IDX = ZERO
025600             MOVE .1000 TO WS-WEIGHT
025700         ELSE
025800             IF WS-AP-SUM-ACC = ZERO
025900                 COMPUTE WS-WEIGHT ROUNDED = 1 / WS-AP-COUNT
026000             ELSE
026100                 COMPUTE WS-WEIGHT ROUNDED =
026200                     WS-AP-RATE (WS-FOUND-IDX) / WS-AP-SUM-ACC
026300             END-IF
026400         END-IF
026500     END-IF.
026600*
026610* ONE PASS OF THE ANALYST-WEIGHT TABLE SEARCH, CALLED BY THE
026620* PERFORM VARYING IN 250-LOOKUP-ANALYST-WEIGHT ABOVE.  A MATCH
026630* LEAVES WS-FOUND-IDX NON-ZERO AND STOPS THE VARYING LOOP.
026700 255-SEARCH-ONE-ANALYST.
026800     IF WS-AP-NAME (WS-AP-SUB) = RKV-ANALYST-NAME
026900         MOVE WS-AP-SUB TO WS-FOUND-IDX.
027000*
027010*-------------------------------------------------------------
027020* SYMBOL TABLE MAINTENANCE - RKV-SYMBOL IS LOOKED UP IN THE
027030* IN-MEMORY WS-SY- TABLE BUILT FOR THIS RUN; A MISS ADDS A NEW
027040* ENTRY WITH ZERO ACCUMULATORS SO 210-ACCUMULATE-ONE-RECORD CAN
027050* ADD THIS RECORD'S SCORE INTO A FRESH SLOT.  THE TABLE IS NOT
027060* CARRIED BETWEEN RUNS - IT IS REBUILT EACH TIME FROM THE
027070* RECOMMENDATIONS FILE.
027080*-------------------------------------------------------------
027100 230-FIND-OR-ADD-SYMBOL.
027200     MOVE ZERO TO WS-FOUND-IDX.
027300     PERFORM 235-SEARCH-ONE-SYMBOL
027400         VARYING WS-SYM-SUB FROM 1 BY 1
027500         UNTIL WS-SYM-SUB > WS-SYM-COUNT
027600             OR WS-FOUND-IDX > ZERO.
027700     IF WS-FOUND-IDX = ZERO
027710*        NOT FOUND - OPEN A NEW SYMBOL SLOT AT THE END
027800         ADD 1 TO WS-SYM-COUNT
027900         MOVE RKV-SYMBOL TO WS-SY-SYMBOL (WS-SYM-COUNT)
028000         MOVE ZERO TO WS-SY-TOTAL-SCORE (WS-SYM-COUNT)
028100         MOVE ZERO TO WS-SY-COUNT (WS-SYM-COUNT)
028200         MOVE WS-SYM-COUNT TO WS-FOUND-IDX
028300     END-IF.
028400*
028410* ONE PASS OF THE SYMBOL TABLE SEARCH, CALLED BY THE PERFORM
028420* VARYING ABOVE.  A MATCH LEAVES WS-FOUND-IDX NON-ZERO.
028500 235-SEARCH-ONE-SYMBOL.
028600     IF WS-SY-SYMBOL (WS-SYM-SUB) = RKV-SYMBOL
028700         MOVE WS-SYM-SUB TO WS-FOUND-IDX.
028800*-------------------------------------------------------------
028900* ALLOCATION PASS - AVERAGES EACH SYMBOL'S SCORES, SUMS THE
029000* POSITIVE AVERAGES, AND ALLOCATES WEIGHT ONLY TO SYMBOLS
029100* WHOSE AVERAGE SCORE IS GREATER THAN ZERO.  IF NOTHING SCORES
029200* POSITIVE THE FUND GOES TO ALL CASH - NO ALLOCATION RECORDS
029300* ARE WRITTEN AND THE TOTAL LINE CARRIES THE ALL-CASH NOTE.
029400*-------------------------------------------------------------
029500 300-COMPUTE-ALLOCATIONS.
029600     MOVE ZERO TO WS-TOTAL-POSITIVE WS-GRAND-TOTAL-PCT.
029700     PERFORM 310-COMPUTE-ONE-AVG-SCORE
029800         VARYING WS-SYM-SUB FROM 1 BY 1
029900         UNTIL WS-SYM-SUB > WS-SYM-COUNT.
030000     PERFORM 810-PRINT-HEADINGS.
030100     IF WS-TOTAL-POSITIVE = ZERO
030200         PERFORM 850-PRINT-ALL-CASH
030300     ELSE
030400         PERFORM 320-WRITE-ONE-ALLOCATION
030500             VARYING WS-SYM-SUB FROM 1 BY 1
030600             UNTIL WS-SYM-SUB > WS-SYM-COUNT
030700         PERFORM 830-PRINT-TOTAL
030800     END-IF.
030900 300-EXIT.
031000     EXIT.
031100*
031110* AVERAGES ONE SYMBOL'S ACCUMULATED SCORE OVER THE NUMBER OF
031120* RECOMMENDATIONS THAT NAMED IT, THEN FOLDS A POSITIVE AVERAGE
031130* INTO WS-TOTAL-POSITIVE SO 320-WRITE-ONE-ALLOCATION CAN LATER
031140* PRORATE EACH SYMBOL'S SHARE OF THE FUND.
031200 310-COMPUTE-ONE-AVG-SCORE.
031300     IF WS-SY-COUNT (WS-SYM-SUB) > ZERO
031400         COMPUTE WS-SY-AVG-SCORE (WS-SYM-SUB) ROUNDED =
031500             WS-SY-TOTAL-SCORE (WS-SYM-SUB) /
031600                 WS-SY-COUNT (WS-SYM-SUB)
031700     ELSE
031800         MOVE ZERO TO WS-SY-AVG-SCORE (WS-SYM-SUB)
031900     END-IF.
032000     IF WS-SY-AVG-SCORE (WS-SYM-SUB) > ZERO
032100         ADD WS-SY-AVG-SCORE (WS-SYM-SUB) TO WS-TOTAL-POSITIVE.
032200*
032210* SKIPS ANY SYMBOL WHOSE AVERAGE DID NOT CLEAR ZERO - ONLY
032220* POSITIVELY-SCORED SYMBOLS RECEIVE CAPITAL AND AN ALLOCATION
032230* RECORD.  WS-EDIT-PCT IS KEPT RUNNING IN WS-GRAND-TOTAL-PCT SO
032240* 830-PRINT-TOTAL CAN FOOT THE REPORT'S WEIGHT COLUMN TO 100%.
032300 320-WRITE-ONE-ALLOCATION.
032400     IF WS-SY-AVG-SCORE (WS-SYM-SUB) > ZERO
032500         COMPUTE WS-SY-WEIGHT (WS-SYM-SUB) ROUNDED =
032600             WS-SY-AVG-SCORE (WS-SYM-SUB) / WS-TOTAL-POSITIVE
032700         MOVE WS-SY-SYMBOL (WS-SYM-SUB)    TO ALC-SYMBOL
032800         MOVE WS-SY-WEIGHT (WS-SYM-SUB)    TO ALC-WEIGHT
032900         MOVE WS-SY-AVG-SCORE (WS-SYM-SUB) TO ALC-AVG-SCORE
033000         WRITE ALLOCATION-RECORD
033100         IF WS-ALLOC-STATUS NOT = '00'
033200             GO TO 990-ABEND-FILE-ERROR
033300         END-IF
033400         COMPUTE WS-EDIT-PCT ROUNDED =
033500             WS-SY-WEIGHT (WS-SYM-SUB) * 100
033600         ADD WS-EDIT-PCT TO WS-GRAND-TOTAL-PCT
033700         PERFORM 820-PRINT-DETAIL
033800     END-IF.
033900*
033910* SECTION 2 REPORT TITLE/COLUMN HEADINGS - RUN DATE COMES FROM
033920* THE WS-CURRENT-DATE-R REDEFINES LOADED IN 100-OPEN-FILES.
034000 810-PRINT-HEADINGS.
034010     MOVE WS-CURR-MM             TO S2H-RD-MM.
034020     MOVE WS-CURR-DD             TO S2H-RD-DD.
034030     MOVE WS-CURR-YY             TO S2H-RD-YY.
034100     WRITE REPORT-LINE FROM RPT-S2-TITLE.
034200     WRITE REPORT-LINE FROM RPT-S2-COLHDG.
034300     IF WS-RPT-STATUS NOT = '00'
034400         GO TO 990-ABEND-FILE-ERROR.
034500*
034510* ONE DETAIL LINE - SYMBOL, AVERAGE SCORE AND EDITED WEIGHT %.
034600 820-PRINT-DETAIL.
034700     MOVE WS-SY-SYMBOL (WS-SYM-SUB)    TO S2D-SYMBOL.
034800     MOVE WS-SY-AVG-SCORE (WS-SYM-SUB) TO S2D-AVG-SCORE.
034900     MOVE WS-EDIT-PCT                  TO S2D-WEIGHT-PCT.
035000     WRITE REPORT-LINE FROM RPT-S2-DETAIL.
035100     IF WS-RPT-STATUS NOT = '00'
035200         GO TO 990-ABEND-FILE-ERROR.
035300*
035310* TOTAL LINE FOR THE NORMAL (SOME SYMBOLS POSITIVE) CASE -
035320* ALL-CASH NOTE IS BLANKED HERE SINCE IT ONLY APPLIES TO
035330* 850-PRINT-ALL-CASH'S VARIANT OF THE SAME REPORT LINE.
035400 830-PRINT-TOTAL.
035500     MOVE WS-GRAND-TOTAL-PCT    TO S2T-TOTAL-PCT.
035600     MOVE SPACES                TO S2T-ALL-CASH-NOTE.
035700     WRITE REPORT-LINE FROM RPT-S2-TOTAL.
035800     IF WS-RPT-STATUS NOT = '00'
035900         GO TO 990-ABEND-FILE-ERROR.
036000*
036010* ALL-CASH CASE - NO SYMBOL CLEARED ZERO, SO NO ALLOCATION
036020* RECORDS WERE WRITTEN.  TOTAL % IS FORCED TO ZERO AND THE
036030* REPORT CARRIES THE ALL-CASH NOTE IN PLACE OF A WEIGHT FIGURE.
036100 850-PRINT-ALL-CASH.
036200     MOVE ZERO                       TO S2T-TOTAL-PCT.
036300     MOVE 'NO BUY - ALL CASH  ' TO S2T-ALL-CASH-NOTE.
036400     WRITE REPORT-LINE FROM RPT-S2-TOTAL.
036500     IF WS-RPT-STATUS NOT = '00'
036600         GO TO 990-ABEND-FILE-ERROR.
036700*
036710* NORMAL END-OF-RUN CLEANUP - ALL FOUR FILES CLOSED TOGETHER.
036800 900-CLOSE-FILES.
036900     CLOSE ANALYST-PERF-FILE
037000           RECOMMENDATIONS-FILE
037100           ALLOCATIONS-FILE
037200           REPORT-FILE.
037300 900-EXIT.
037400     EXIT.
037500*
037510* COMMON FATAL FILE-STATUS HANDLER - DUMPS ALL FOUR STATUS
037520* CODES SO OPERATIONS CAN TELL AT A GLANCE WHICH FILE FAILED
037530* WITHOUT HUNTING THROUGH THE JOB LOG FOR A DD STATEMENT.
037600 990-ABEND-FILE-ERROR.
037700     DISPLAY 'PFMGRAL - FILE ERROR - RUN TERMINATED ABNORMALLY'.
037800     DISPLAY 'ANPRF=' WS-ANPRF-STATUS
037900             ' RECOM=' WS-RECOM-STATUS
038000             ' ALLOC=' WS-ALLOC-STATUS
038100             ' RPT=' WS-RPT-STATUS.
038200     STOP RUN.
