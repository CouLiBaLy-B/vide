000100******************************************************************
000200* PFCASHR   - CASH BALANCE RECORD LAYOUT
000300* DESC      - SINGLE RECORD, OPENING CASH BALANCE FOR THE TRADER
000400*             REBALANCING PASS (PFTRADE).
000500*-----------------------------------------------------------------
000600* MAINTENANCE LOG
000700*   06/02/88  RSW  0077   ORIGINAL LAYOUT
000800*   02/18/99  TQH  0212   Y2K - VERIFIED NO 2-DIGIT YEAR FIELDS
000900******************************************************************
001000 01  CASH-RECORD.
001100     05  CSH-BALANCE                 PIC S9(11)V99.
