000100******************************************************************
000200* PROGRAM   - PFTRADE
000300* Author: R. S. WALECKI
000400* Installation: CENTRAL DATA CENTER - TRUST & INVESTMENT DIV.
000500* Date-Written: 06/02/1988
000600* Date-Compiled:
000700* Security: COMPANY CONFIDENTIAL - INVESTMENT ANALYTICS
000800* Purpose: TRADER REBALANCING PASS OF THE PORTFOLIO RATING AND
000900*          REBALANCING BATCH STREAM.  TURNS THE MANAGER'S TARGET
001000*          WEIGHTS INTO WHOLE-SHARE BUY/SELL ORDERS, EXECUTES
001100*          SELLS BEFORE BUYS, REDUCES OR REJECTS CASH-SHORT
001200*          BUYS, AND PRINTS SECTION 3 OF THE REPORT.
001300* Tectonics: COBC
001400******************************************************************
001500*-----------------------------------------------------------------
001600* MAINTENANCE LOG
001700*   06/02/88  RSW  0077   ORIGINAL PROGRAM
001800*   11/14/90  DKP  0103   ADDED CASH-SHORT BUY REDUCTION LOGIC
001900*   02/18/99  TQH  0212   Y2K - WS-CURRENT-DATE NOW 4-DIGIT YEAR
002000*   09/27/04  MBC  0266   WRITES PARTIAL PERFORMANCE-METRICS
002100*                         RECORD FOR PFPERFM TO CARRY FORWARD
002200*-----------------------------------------------------------------
002300 IDENTIFICATION DIVISION.
002400*
002500 PROGRAM-ID. PFTRADE.
002600 AUTHOR. R. S. WALECKI.
002700 INSTALLATION. CENTRAL DATA CENTER.
002800 DATE-WRITTEN. 06/02/1988.
002900 DATE-COMPILED.
003000 SECURITY. COMPANY CONFIDENTIAL - INVESTMENT ANALYTICS.
003100*
003200 ENVIRONMENT DIVISION.
003300*
003400 CONFIGURATION SECTION.
003500*
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*
003900 INPUT-OUTPUT SECTION.
004000*
004100 FILE-CONTROL.
004200*
004300     SELECT CASH-FILE ASSIGN TO CASHFILE
004400         ACCESS IS SEQUENTIAL
004500         FILE STATUS IS WS-CASH-STATUS.
004600*
004700     SELECT HOLDING-FILE ASSIGN TO HOLDFILE
004800         ACCESS IS SEQUENTIAL
004900         FILE STATUS IS WS-HOLD-STATUS.
005000*
005100     SELECT SECURITY-MASTER-FILE ASSIGN TO SECMAST
005200         ACCESS IS SEQUENTIAL
005300         FILE STATUS IS WS-SEC-STATUS.
005400*
005500     SELECT ALLOCATIONS-FILE ASSIGN TO ALLOCFIL
005600         ACCESS IS SEQUENTIAL
005700         FILE STATUS IS WS-ALLOC-STATUS.
005800*
005900     SELECT TRANSACTIONS-FILE ASSIGN TO TRANFILE
006000         ACCESS IS SEQUENTIAL
006100         FILE STATUS IS WS-TRAN-STATUS.
006200*
006300     SELECT PERFORMANCE-FILE ASSIGN TO PRFFILE
006400         ACCESS IS SEQUENTIAL
006500         FILE STATUS IS WS-PRF-STATUS.
006600*
006700     SELECT REPORT-FILE ASSIGN TO RPTFILE
006800         ACCESS IS SEQUENTIAL
006900         FILE STATUS IS WS-RPT-STATUS.
007000*
007100 DATA DIVISION.
007200*
007300 FILE SECTION.
007400*
007500 FD  CASH-FILE
007600     RECORDING MODE F.
007700     COPY PFCASHR.
007800*
007900 FD  HOLDING-FILE
008000     RECORDING MODE F.
008100     COPY PFHOLDR.
008200*
008300 FD  SECURITY-MASTER-FILE
008400     RECORDING MODE F.
008500     COPY PFSECMS.
008600*
008700 FD  ALLOCATIONS-FILE
008800     RECORDING MODE F.
008900     COPY PFALLOC.
009000*
009100 FD  TRANSACTIONS-FILE
009200     RECORDING MODE F.
009300     COPY PFTRANS.
009400*
009500 FD  PERFORMANCE-FILE
009600     RECORDING MODE F.
009700     COPY PFPRFRC.
009800*
009900 FD  REPORT-FILE
010000     RECORDING MODE F.
010100 01  REPORT-LINE                 PIC X(132).
010200*
010300 WORKING-STORAGE SECTION.
010350*
010360 77  WS-HLD-COUNT                PIC S9(4) BINARY.
010400*
010500 01  WS-SWITCHES.
010600     05  WS-HLD-EOF-SW           PIC X     VALUE 'N'.
010700         88  WS-HLD-EOF                    VALUE 'Y'.
010800     05  WS-SEC-EOF-SW           PIC X     VALUE 'N'.
010900         88  WS-SEC-EOF                    VALUE 'Y'.
011000     05  WS-ALLOC-EOF-SW         PIC X     VALUE 'N'.
011100         88  WS-ALLOC-EOF                  VALUE 'Y'.
011200*
011300 01  WS-FILE-STATUS.
011400     05  WS-CASH-STATUS          PIC X(02) VALUE SPACES.
011500     05  WS-HOLD-STATUS          PIC X(02) VALUE SPACES.
011600     05  WS-SEC-STATUS           PIC X(02) VALUE SPACES.
011700     05  WS-ALLOC-STATUS         PIC X(02) VALUE SPACES.
011800     05  WS-TRAN-STATUS          PIC X(02) VALUE SPACES.
011900     05  WS-PRF-STATUS           PIC X(02) VALUE SPACES.
012000     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.
012100*
012200 01  SUBSCRIPTS                  BINARY.
012300     05  WS-HLD-SUB              PIC S9(4).
012500     05  WS-PRC-SUB              PIC S9(4).
012600     05  WS-PRC-COUNT            PIC S9(4).
012700     05  WS-ALC-SUB              PIC S9(4).
012800     05  WS-ALC-COUNT            PIC S9(4).
012900     05  WS-SEL-SUB              PIC S9(4).
013000     05  WS-SEL-COUNT            PIC S9(4).
013100     05  WS-BUY-SUB              PIC S9(4).
013200     05  WS-BUY-COUNT            PIC S9(4).
013300     05  WS-FOUND-IDX            PIC S9(4).
013400*
013500 01  WS-ACCUMULATORS             BINARY.
013600     05  WS-BUY-CNT-TOTAL        PIC S9(4).
013700     05  WS-SELL-CNT-TOTAL       PIC S9(4).
013800     05  WS-REJECT-CNT           PIC S9(4).
013900*
014000* CURRENT HOLDINGS, MUTATED AS SELLS AND BUYS EXECUTE SO THE
014100* FINAL PORTFOLIO VALUE IN STEP 700 REFLECTS THE DAY'S TRADES.
014200*
014300 01  WS-HOLDING-TABLE.
014400     05  WS-HLD-ENTRY            OCCURS 200 TIMES.
014500         10  WS-HLD-SYMBOL       PIC X(10).
014600         10  WS-HLD-QTY          PIC S9(9).
014700         10  WS-HLD-MATCHED-SW   PIC X(01).
014800             88  WS-HLD-MATCHED       VALUE 'Y'.
014900*
015000 01  WS-PRICE-TABLE.
015100     05  WS-PRC-ENTRY            OCCURS 200 TIMES.
015200         10  WS-PRC-SYMBOL       PIC X(10).
015300         10  WS-PRC-PRICE        PIC S9(7)V99.
015400*
015500 01  WS-ALLOC-TABLE.
015600     05  WS-ALC-ENTRY            OCCURS 200 TIMES.
015700         10  WS-ALC-SYMBOL       PIC X(10).
015800         10  WS-ALC-WEIGHT       PIC S9(1)V9999.
015900         10  WS-ALC-TARGET-QTY   PIC S9(9).
016000*
016100 01  WS-SELL-TABLE.
016200     05  WS-SEL-ENTRY            OCCURS 200 TIMES.
016300         10  WS-SEL-SYMBOL       PIC X(10).
016400         10  WS-SEL-QTY          PIC S9(9).
016500         10  WS-SEL-PRICE        PIC S9(7)V99.
016600*
016700 01  WS-BUY-TABLE.
016800     05  WS-BUY-ENTRY            OCCURS 200 TIMES.
016900         10  WS-BUY-SYMBOL       PIC X(10).
017000         10  WS-BUY-QTY          PIC S9(9).
017100         10  WS-BUY-PRICE        PIC S9(7)V99.
017200*
017300 01  WS-WORK-FIELDS.
017400     05  WS-LOOKUP-SYMBOL        PIC X(10).
017500     05  WS-CASH-BALANCE         PIC S9(11)V99.
017600     05  WS-PORTFOLIO-VALUE      PIC S9(11)V99.
017700     05  WS-HELD-QTY             PIC S9(9).
017800     05  WS-NEED-QTY             PIC S9(9).
017900     05  WS-BUY-CASH-NEEDED      PIC S9(13)V99.
018000     05  WS-BUY-VAL-TOTAL        PIC S9(11)V99.
018100     05  WS-SELL-VAL-TOTAL       PIC S9(11)V99.
018200     05  WS-TRADE-VALUE          PIC S9(11)V99.
018300*
018400* TODAY'S DATE, BROKEN OUT FOR THE REPORT HEADING VIA A
018500* REDEFINES, SAME HABIT AS PFANLST AND PFMGRAL.
018600*
018700 01  WS-CURRENT-DATE.
018800     05  WS-CURR-YYMMDD          PIC 9(06).
018900 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
019000     05  WS-CURR-YY              PIC 9(02).
019100     05  WS-CURR-MM              PIC 9(02).
019200     05  WS-CURR-DD              PIC 9(02).
019300*
019400* ALTERNATE VIEW - ISOLATES THE WHOLE-DOLLAR PORTION OF THE
019500* ENDING PORTFOLIO VALUE SO 830-PRINT-TOTALS CAN GUARD AGAINST
019600* PRINTING A NEGATIVE GRAND TOTAL ON THE SUMMARY LINE.
019700*
019800 01  WS-ENDING-VALUE-R REDEFINES WS-PORTFOLIO-VALUE.
019900     05  WS-EV-WHOLE              PIC S9(11).
020000     05  WS-EV-CENTS              PIC 99.
020100*
020200 COPY PFRPTLN.
020300*
020400 PROCEDURE DIVISION.
020500*
020510*-------------------------------------------------------------
020520* DRIVER PARAGRAPH - LOADS CASH, HOLDINGS AND PRICES, VALUES
020530* THE STARTING PORTFOLIO, LOADS THE MANAGER'S ALLOCATIONS AND
020540* TURNS THEM INTO BUY/SELL ORDERS, EXECUTES SELLS THEN BUYS,
020550* REVALUES THE PORTFOLIO, AND WRITES THE PARTIAL PERFORMANCE
020560* RECORD PFPERFM WILL FINISH.  SECTION 3 HEADINGS PRINT BEFORE
020570* EXECUTION SO THE DETAIL LINES BELOW THEM FOLLOW IN ORDER.
020580*-------------------------------------------------------------
020600 000-MAIN-PARA.
020700     PERFORM 100-OPEN-FILES.
020800     PERFORM 110-READ-CASH.
020900     PERFORM 120-LOAD-HOLDINGS THRU 120-EXIT.
021000     PERFORM 130-LOAD-PRICES THRU 130-EXIT.
021100     PERFORM 200-COMPUTE-PORTFOLIO-VALUE.
021200     PERFORM 300-LOAD-ALLOCATIONS THRU 300-EXIT.
021300     PERFORM 310-COMPUTE-TARGET-QTYS THRU 310-EXIT.
021400     PERFORM 400-GENERATE-ORDERS THRU 400-EXIT.
021500     PERFORM 810-PRINT-HEADINGS.
021600     PERFORM 500-EXECUTE-SELLS THRU 500-EXIT.
021700     PERFORM 600-EXECUTE-BUYS THRU 600-EXIT.
021800     PERFORM 200-COMPUTE-PORTFOLIO-VALUE.
021900     PERFORM 700-WRITE-PERFORMANCE-METRICS.
022000     PERFORM 830-PRINT-TOTALS.
022100     PERFORM 900-CLOSE-FILES.
022200     STOP RUN.
022300 000-MAIN-EXIT.
022400     EXIT.
022500*
022510* SEVEN FILES OPEN FOR THIS PASS - FOUR READ-ONLY INPUTS, THE
022520* TRANSACTION LOG AND PARTIAL PERFORMANCE RECORD FRESH EACH RUN,
022530* AND THE SHARED REPORT FILE IN EXTEND MODE SO SECTION 3 LANDS
022540* AFTER SECTIONS 1 AND 2 FROM THE EARLIER PASSES.
022550*
022600 100-OPEN-FILES.
022700     OPEN INPUT CASH-FILE.
022800     IF WS-CASH-STATUS NOT = '00'
022900         GO TO 990-ABEND-FILE-ERROR.
023000     OPEN INPUT HOLDING-FILE.
023100     IF WS-HOLD-STATUS NOT = '00'
023200         GO TO 990-ABEND-FILE-ERROR.
023300     OPEN INPUT SECURITY-MASTER-FILE.
023400     IF WS-SEC-STATUS NOT = '00'
023500         GO TO 990-ABEND-FILE-ERROR.
023600     OPEN INPUT ALLOCATIONS-FILE.
023700     IF WS-ALLOC-STATUS NOT = '00'
023800         GO TO 990-ABEND-FILE-ERROR.
023900     OPEN OUTPUT TRANSACTIONS-FILE.
024000     IF WS-TRAN-STATUS NOT = '00'
024100         GO TO 990-ABEND-FILE-ERROR.
024200     OPEN OUTPUT PERFORMANCE-FILE.
024300     IF WS-PRF-STATUS NOT = '00'
024400         GO TO 990-ABEND-FILE-ERROR.
024500     OPEN EXTEND REPORT-FILE.
024600     IF WS-RPT-STATUS NOT = '00'
024700         GO TO 990-ABEND-FILE-ERROR.
024800     ACCEPT WS-CURR-YYMMDD FROM DATE.
024900*
024910* CASH-FILE CARRIES A SINGLE RECORD - A MISSING FILE DEFAULTS
024920* THE BALANCE TO ZERO RATHER THAN ABENDING THE RUN.
024930*
025000 110-READ-CASH.
025100     READ CASH-FILE
025200         AT END MOVE ZERO TO CSH-BALANCE
025300     END-READ.
025400     MOVE CSH-BALANCE TO WS-CASH-BALANCE.
025500*
025510* LOADS THE CURRENT HOLDING-FILE INTO WS-HLD-ENTRY, EACH SLOT
025520* STARTING UNMATCHED (WS-HLD-MATCHED-SW 'N') UNTIL
025530* 410-MARK-ONE-MATCHED-HOLDING BELOW FINDS IT AN ALLOCATION.
025540*
025600 120-LOAD-HOLDINGS.
025700     MOVE ZERO TO WS-HLD-COUNT.
025800     READ HOLDING-FILE
025900         AT END SET WS-HLD-EOF TO TRUE
026000     END-READ.
026100     PERFORM 125-LOAD-ONE-HOLDING THRU 125-EXIT
026200         UNTIL WS-HLD-EOF OR WS-HLD-COUNT > 200.
026300 120-EXIT.
026400     EXIT.
026500*
026600 125-LOAD-ONE-HOLDING.
026700     ADD 1 TO WS-HLD-COUNT.
026800     MOVE HLD-SYMBOL    TO WS-HLD-SYMBOL (WS-HLD-COUNT).
026900     MOVE HLD-QUANTITY  TO WS-HLD-QTY (WS-HLD-COUNT).
027000     MOVE 'N'           TO WS-HLD-MATCHED-SW (WS-HLD-COUNT).
027100     READ HOLDING-FILE
027200         AT END SET WS-HLD-EOF TO TRUE
027300     END-READ.
027400 125-EXIT.
027500     EXIT.
027600*
027610* LOADS SECURITY-MASTER INTO WS-PRC-ENTRY - THE ONLY SOURCE OF
027620* CURRENT PRICE FOR BOTH VALUATION (200) AND TARGET-QTY MATH
027630* (310) BELOW.
027640*
027700 130-LOAD-PRICES.
027800     MOVE ZERO TO WS-PRC-COUNT.
027900     READ SECURITY-MASTER-FILE
028000         AT END SET WS-SEC-EOF TO TRUE
028100     END-READ.
028200     PERFORM 135-LOAD-ONE-PRICE THRU 135-EXIT
028300         UNTIL WS-SEC-EOF OR WS-PRC-COUNT > 200.
028400 130-EXIT.
028500     EXIT.
028600*
028700 135-LOAD-ONE-PRICE.
028800     ADD 1 TO WS-PRC-COUNT.
028900     MOVE SEC-SYMBOL TO WS-PRC-SYMBOL (WS-PRC-COUNT).
029000     MOVE SEC-PRICE  TO WS-PRC-PRICE (WS-PRC-COUNT).
029100     READ SECURITY-MASTER-FILE
029200         AT END SET WS-SEC-EOF TO TRUE
029300     END-READ.
029400 135-EXIT.
029500     EXIT.
029600*
029700*-------------------------------------------------------------
029800* PORTFOLIO VALUE = CASH PLUS EVERY CURRENT HOLDING PRICED AT
029900* ITS SECURITY-MASTER PRICE.  A HOLDING WITH NO PRICE ON THE
030000* MASTER FILE IS LEFT OUT OF THE VALUATION.  CALLED TWICE - ONCE
030100* BEFORE REBALANCING, ONCE AFTER, SO IT TAKES NO PARAMETERS.
030200*-------------------------------------------------------------
030300 200-COMPUTE-PORTFOLIO-VALUE.
030400     MOVE WS-CASH-BALANCE TO WS-PORTFOLIO-VALUE.
030500     PERFORM 205-ADD-ONE-HOLDING-VALUE
030600         VARYING WS-HLD-SUB FROM 1 BY 1
030700         UNTIL WS-HLD-SUB > WS-HLD-COUNT.
030800*
030900 205-ADD-ONE-HOLDING-VALUE.
031000     IF WS-HLD-QTY (WS-HLD-SUB) > ZERO
031100         MOVE WS-HLD-SYMBOL (WS-HLD-SUB) TO WS-LOOKUP-SYMBOL
031200         PERFORM 150-LOOKUP-PRICE
031300         IF WS-FOUND-IDX > ZERO
031400             COMPUTE WS-PORTFOLIO-VALUE ROUNDED =
031500                 WS-PORTFOLIO-VALUE +
031600                 (WS-HLD-QTY (WS-HLD-SUB) *
031700                     WS-PRC-PRICE (WS-FOUND-IDX))
031800         END-IF
031900     END-IF.
032000*
032100*-------------------------------------------------------------
032200* LINEAR SEARCH HELPERS - PRICE TABLE, HOLDING TABLE.  EACH
032300* TAKES ITS KEY IN WS-LOOKUP-SYMBOL AND RETURNS WS-FOUND-IDX
032400* ZERO WHEN NOT FOUND, THE SAME CONVENTION 1LTABLE USES.
032500*-------------------------------------------------------------
032600 150-LOOKUP-PRICE.
032700     MOVE ZERO TO WS-FOUND-IDX.
032800     PERFORM 155-SEARCH-ONE-PRICE
032900         VARYING WS-PRC-SUB FROM 1 BY 1
033000         UNTIL WS-PRC-SUB > WS-PRC-COUNT
033100             OR WS-FOUND-IDX > ZERO.
033200*
033300 155-SEARCH-ONE-PRICE.
033400     IF WS-PRC-SYMBOL (WS-PRC-SUB) = WS-LOOKUP-SYMBOL
033500         MOVE WS-PRC-SUB TO WS-FOUND-IDX.
033600*
033700 160-LOOKUP-HOLDING.
033800     MOVE ZERO TO WS-FOUND-IDX.
033900     PERFORM 165-SEARCH-ONE-HOLDING
034000         VARYING WS-HLD-SUB FROM 1 BY 1
034100         UNTIL WS-HLD-SUB > WS-HLD-COUNT
034200             OR WS-FOUND-IDX > ZERO.
034300*
034400 165-SEARCH-ONE-HOLDING.
034500     IF WS-HLD-SYMBOL (WS-HLD-SUB) = WS-LOOKUP-SYMBOL
034600         MOVE WS-HLD-SUB TO WS-FOUND-IDX.
034700*-------------------------------------------------------------
034800* ALLOCATION LOAD - ONE ENTRY PER SYMBOL THE MANAGER PASS GAVE
034900* A POSITIVE WEIGHT.  AN EMPTY FILE MEANS THE FUND WENT TO ALL
035000* CASH AND EVERY CURRENT HOLDING WILL LIQUIDATE BELOW.
035100*-------------------------------------------------------------
035200 300-LOAD-ALLOCATIONS.
035300     MOVE ZERO TO WS-ALC-COUNT.
035400     READ ALLOCATIONS-FILE
035500         AT END SET WS-ALLOC-EOF TO TRUE
035600     END-READ.
035700     PERFORM 305-LOAD-ONE-ALLOCATION THRU 305-EXIT
035800         UNTIL WS-ALLOC-EOF OR WS-ALC-COUNT > 200.
035900 300-EXIT.
036000     EXIT.
036100*
036200 305-LOAD-ONE-ALLOCATION.
036300     ADD 1 TO WS-ALC-COUNT.
036400     MOVE ALC-SYMBOL TO WS-ALC-SYMBOL (WS-ALC-COUNT).
036500     MOVE ALC-WEIGHT TO WS-ALC-WEIGHT (WS-ALC-COUNT).
036600     READ ALLOCATIONS-FILE
036700         AT END SET WS-ALLOC-EOF TO TRUE
036800     END-READ.
036900 305-EXIT.
037000     EXIT.
037100*
037200*-------------------------------------------------------------
037300* TARGET SHARE COUNT - TRUNCATED, NEVER ROUNDED.  AN ALLOCATED
037400* SYMBOL WITH NO CURRENT PRICE ON THE MASTER FILE IS LEFT AT
037500* THE -1 SENTINEL AND DROPPED FROM ORDER GENERATION BELOW.
037600*-------------------------------------------------------------
037700 310-COMPUTE-TARGET-QTYS.
037800     PERFORM 315-COMPUTE-ONE-TARGET-QTY
037900         VARYING WS-ALC-SUB FROM 1 BY 1
038000         UNTIL WS-ALC-SUB > WS-ALC-COUNT.
038100 310-EXIT.
038200     EXIT.
038300*
038400 315-COMPUTE-ONE-TARGET-QTY.
038500     MOVE WS-ALC-SYMBOL (WS-ALC-SUB) TO WS-LOOKUP-SYMBOL.
038600     PERFORM 150-LOOKUP-PRICE.
038700     IF WS-FOUND-IDX > ZERO AND WS-PRC-PRICE (WS-FOUND-IDX) > ZERO
038800         COMPUTE WS-ALC-TARGET-QTY (WS-ALC-SUB) =
038900             (WS-PORTFOLIO-VALUE * WS-ALC-WEIGHT (WS-ALC-SUB)) /
039000                 WS-PRC-PRICE (WS-FOUND-IDX)
039100     ELSE
039200         MOVE -1 TO WS-ALC-TARGET-QTY (WS-ALC-SUB)
039300     END-IF.
039400*
039500*-------------------------------------------------------------
039600* ORDER GENERATION - (A) MARK EVERY HOLDING THAT STILL HAS AN
039700* ALLOCATION, THEN LIQUIDATE EVERY UNMATCHED HOLDING; (B) FOR
039800* EACH PRICED ALLOCATION COMPARE TARGET TO CURRENT AND QUEUE
039900* THE DIFFERENCE AS A BUY OR A SELL.
040000*-------------------------------------------------------------
040100 400-GENERATE-ORDERS.
040200     MOVE ZERO TO WS-SEL-COUNT WS-BUY-COUNT.
040300     PERFORM 410-MARK-ONE-MATCHED-HOLDING
040400         VARYING WS-ALC-SUB FROM 1 BY 1
040500         UNTIL WS-ALC-SUB > WS-ALC-COUNT.
040600     PERFORM 420-GENERATE-ONE-UNMATCHED-SELL
040700         VARYING WS-HLD-SUB FROM 1 BY 1
040800         UNTIL WS-HLD-SUB > WS-HLD-COUNT.
040900     PERFORM 430-GENERATE-ONE-ALLOC-ORDER
041000         VARYING WS-ALC-SUB FROM 1 BY 1
041100         UNTIL WS-ALC-SUB > WS-ALC-COUNT.
041200 400-EXIT.
041300     EXIT.
041400*
041500 410-MARK-ONE-MATCHED-HOLDING.
041600     MOVE WS-ALC-SYMBOL (WS-ALC-SUB) TO WS-LOOKUP-SYMBOL.
041700     PERFORM 160-LOOKUP-HOLDING.
041800     IF WS-FOUND-IDX > ZERO
041900         SET WS-HLD-MATCHED (WS-FOUND-IDX) TO TRUE.
042000*
042100 420-GENERATE-ONE-UNMATCHED-SELL.
042200     IF NOT WS-HLD-MATCHED (WS-HLD-SUB)
042300             AND WS-HLD-QTY (WS-HLD-SUB) > ZERO
042400         MOVE WS-HLD-SYMBOL (WS-HLD-SUB) TO WS-LOOKUP-SYMBOL
042500         PERFORM 150-LOOKUP-PRICE
042600         IF WS-FOUND-IDX > ZERO
042700             ADD 1 TO WS-SEL-COUNT
042800             MOVE WS-HLD-SYMBOL (WS-HLD-SUB)
042900                 TO WS-SEL-SYMBOL (WS-SEL-COUNT)
043000             MOVE WS-HLD-QTY (WS-HLD-SUB)
043100                 TO WS-SEL-QTY (WS-SEL-COUNT)
043200             MOVE WS-PRC-PRICE (WS-FOUND-IDX)
043300                 TO WS-SEL-PRICE (WS-SEL-COUNT)
043400         END-IF
043500     END-IF.
043600*
043700 430-GENERATE-ONE-ALLOC-ORDER.
043710*        -1 SENTINEL FROM 315 ABOVE (NO USABLE PRICE) SKIPS
043720*        THIS SYMBOL ENTIRELY - NEITHER BUY NOR SELL QUEUED.
043800     IF WS-ALC-TARGET-QTY (WS-ALC-SUB) >= ZERO
043900         MOVE WS-ALC-SYMBOL (WS-ALC-SUB) TO WS-LOOKUP-SYMBOL
044000         PERFORM 160-LOOKUP-HOLDING
044100         IF WS-FOUND-IDX > ZERO
044200             MOVE WS-HLD-QTY (WS-FOUND-IDX) TO WS-HELD-QTY
044300         ELSE
044400             MOVE ZERO TO WS-HELD-QTY
044500         END-IF
044600         PERFORM 150-LOOKUP-PRICE
044610*            TARGET ABOVE CURRENT HOLDING - QUEUE A BUY FOR THE
044620*            SHORTFALL.
044700         IF WS-ALC-TARGET-QTY (WS-ALC-SUB) > WS-HELD-QTY
044800             COMPUTE WS-NEED-QTY =
044900                 WS-ALC-TARGET-QTY (WS-ALC-SUB) - WS-HELD-QTY
045000             ADD 1 TO WS-BUY-COUNT
045100             MOVE WS-ALC-SYMBOL (WS-ALC-SUB)
045200                 TO WS-BUY-SYMBOL (WS-BUY-COUNT)
045300             MOVE WS-NEED-QTY TO WS-BUY-QTY (WS-BUY-COUNT)
045400             MOVE WS-PRC-PRICE (WS-FOUND-IDX)
045500                 TO WS-BUY-PRICE (WS-BUY-COUNT)
045600         ELSE
045700             IF WS-ALC-TARGET-QTY (WS-ALC-SUB) < WS-HELD-QTY
045800                 COMPUTE WS-NEED-QTY =
045900                     WS-HELD-QTY - WS-ALC-TARGET-QTY (WS-ALC-SUB)
046000                 ADD 1 TO WS-SEL-COUNT
046100                 MOVE WS-ALC-SYMBOL (WS-ALC-SUB)
046200                     TO WS-SEL-SYMBOL (WS-SEL-COUNT)
046300                 MOVE WS-NEED-QTY TO WS-SEL-QTY (WS-SEL-COUNT)
046400                 MOVE WS-PRC-PRICE (WS-FOUND-IDX)
046500                     TO WS-SEL-PRICE (WS-SEL-COUNT)
046600             END-IF
046700         END-IF
046800     END-IF.
046900*-------------------------------------------------------------
047000* SELL EXECUTION - ALWAYS RUNS BEFORE BUY EXECUTION SO BUYS CAN
047100* SPEND THE CASH SELLS JUST FREED.
047200*-------------------------------------------------------------
047300 500-EXECUTE-SELLS.
047400     PERFORM 510-EXECUTE-ONE-SELL
047500         VARYING WS-SEL-SUB FROM 1 BY 1
047600         UNTIL WS-SEL-SUB > WS-SEL-COUNT.
047700 500-EXIT.
047800     EXIT.
047900*
048000 510-EXECUTE-ONE-SELL.
048100     COMPUTE WS-TRADE-VALUE ROUNDED =
048200         WS-SEL-QTY (WS-SEL-SUB) * WS-SEL-PRICE (WS-SEL-SUB).
048300     ADD WS-TRADE-VALUE TO WS-CASH-BALANCE.
048400     ADD WS-TRADE-VALUE TO WS-SELL-VAL-TOTAL.
048500     ADD 1 TO WS-SELL-CNT-TOTAL.
048600     MOVE WS-SEL-SYMBOL (WS-SEL-SUB) TO WS-LOOKUP-SYMBOL.
048700     PERFORM 160-LOOKUP-HOLDING.
048800     IF WS-FOUND-IDX > ZERO
048900         SUBTRACT WS-SEL-QTY (WS-SEL-SUB)
049000             FROM WS-HLD-QTY (WS-FOUND-IDX)
049100         IF WS-HLD-QTY (WS-FOUND-IDX) <= ZERO
049200             MOVE ZERO TO WS-HLD-QTY (WS-FOUND-IDX)
049300         END-IF
049400     END-IF.
049500     MOVE WS-SEL-SYMBOL (WS-SEL-SUB) TO TRN-SYMBOL.
049600     MOVE 'SELL'                    TO TRN-TYPE.
049700     MOVE WS-SEL-QTY (WS-SEL-SUB)   TO TRN-QUANTITY.
049800     MOVE WS-SEL-PRICE (WS-SEL-SUB) TO TRN-PRICE.
049900     MOVE WS-TRADE-VALUE            TO TRN-TOTAL-VALUE.
050000     WRITE TRANSACTION-RECORD.
050100     IF WS-TRAN-STATUS NOT = '00'
050200         GO TO 990-ABEND-FILE-ERROR.
050300     MOVE WS-SEL-SYMBOL (WS-SEL-SUB) TO S3D-SYMBOL.
050400     MOVE 'SELL  '                   TO S3D-TYPE.
050500     MOVE WS-SEL-QTY (WS-SEL-SUB)    TO S3D-QUANTITY.
050600     MOVE WS-SEL-PRICE (WS-SEL-SUB)  TO S3D-PRICE.
050700     MOVE WS-TRADE-VALUE             TO S3D-VALUE.
050800     MOVE 'EXECUTED  '               TO S3D-STATUS.
050900     PERFORM 820-PRINT-DETAIL.
051000*
051100*-------------------------------------------------------------
051200* BUY EXECUTION - A BUY SHORT ON CASH IS REDUCED TO WHAT CASH
051300* CAN COVER; IF THE REDUCED QUANTITY IS ZERO OR LESS THE WHOLE
051400* ORDER IS REJECTED AND REPORTED, NOT EXECUTED.
051500*-------------------------------------------------------------
051600 600-EXECUTE-BUYS.
051700     PERFORM 610-EXECUTE-ONE-BUY
051800         VARYING WS-BUY-SUB FROM 1 BY 1
051900         UNTIL WS-BUY-SUB > WS-BUY-COUNT.
052000 600-EXIT.
052100     EXIT.
052200*
052300 610-EXECUTE-ONE-BUY.
052400     COMPUTE WS-BUY-CASH-NEEDED ROUNDED =
052500         WS-BUY-QTY (WS-BUY-SUB) * WS-BUY-PRICE (WS-BUY-SUB).
052510*        CASH SHORT - SCALE THE ORDER DOWN TO WHAT IS ON HAND
052520*        RATHER THAN EXECUTING A PARTIAL BUY AT FACE QUANTITY.
052600     IF WS-BUY-CASH-NEEDED > WS-CASH-BALANCE
052700         COMPUTE WS-BUY-QTY (WS-BUY-SUB) =
052800             WS-CASH-BALANCE / WS-BUY-PRICE (WS-BUY-SUB)
052900     END-IF.
052910*        TRUNCATED TO ZERO OR BELOW - NOT EVEN ONE SHARE IS
052920*        AFFORDABLE, SO THE WHOLE ORDER IS REJECTED, NOT SCALED.
053000     IF WS-BUY-QTY (WS-BUY-SUB) <= ZERO
053100         ADD 1 TO WS-REJECT-CNT
053200         MOVE WS-BUY-SYMBOL (WS-BUY-SUB) TO S3D-SYMBOL
053300         MOVE 'BUY   '                   TO S3D-TYPE
053400         MOVE ZERO                       TO S3D-QUANTITY
053500         MOVE WS-BUY-PRICE (WS-BUY-SUB)  TO S3D-PRICE
053600         MOVE ZERO                       TO S3D-VALUE
053700         MOVE 'REJECTED  '               TO S3D-STATUS
053800         PERFORM 820-PRINT-DETAIL
053900     ELSE
054000         COMPUTE WS-TRADE-VALUE ROUNDED =
054100             WS-BUY-QTY (WS-BUY-SUB) * WS-BUY-PRICE (WS-BUY-SUB)
054200         SUBTRACT WS-TRADE-VALUE FROM WS-CASH-BALANCE
054300         ADD WS-TRADE-VALUE TO WS-BUY-VAL-TOTAL
054400         ADD 1 TO WS-BUY-CNT-TOTAL
054500         MOVE WS-BUY-SYMBOL (WS-BUY-SUB) TO WS-LOOKUP-SYMBOL
054600         PERFORM 160-LOOKUP-HOLDING
054700         IF WS-FOUND-IDX > ZERO
054800             ADD WS-BUY-QTY (WS-BUY-SUB)
054900                 TO WS-HLD-QTY (WS-FOUND-IDX)
055000         ELSE
055100             ADD 1 TO WS-HLD-COUNT
055200             MOVE WS-BUY-SYMBOL (WS-BUY-SUB)
055300                 TO WS-HLD-SYMBOL (WS-HLD-COUNT)
055400             MOVE WS-BUY-QTY (WS-BUY-SUB)
055500                 TO WS-HLD-QTY (WS-HLD-COUNT)
055600             MOVE 'Y' TO WS-HLD-MATCHED-SW (WS-HLD-COUNT)
055700         END-IF
055800         MOVE WS-BUY-SYMBOL (WS-BUY-SUB) TO TRN-SYMBOL
055900         MOVE 'BUY '                     TO TRN-TYPE
056000         MOVE WS-BUY-QTY (WS-BUY-SUB)    TO TRN-QUANTITY
056100         MOVE WS-BUY-PRICE (WS-BUY-SUB)  TO TRN-PRICE
056200         MOVE WS-TRADE-VALUE             TO TRN-TOTAL-VALUE
056300         WRITE TRANSACTION-RECORD
056400         IF WS-TRAN-STATUS NOT = '00'
056500             GO TO 990-ABEND-FILE-ERROR
056600         END-IF
056700         MOVE WS-BUY-SYMBOL (WS-BUY-SUB) TO S3D-SYMBOL
056800         MOVE 'BUY   '                   TO S3D-TYPE
056900         MOVE WS-BUY-QTY (WS-BUY-SUB)    TO S3D-QUANTITY
057000         MOVE WS-BUY-PRICE (WS-BUY-SUB)  TO S3D-PRICE
057100         MOVE WS-TRADE-VALUE             TO S3D-VALUE
057200         MOVE 'EXECUTED  '               TO S3D-STATUS
057300         PERFORM 820-PRINT-DETAIL
057400     END-IF.
057500*
057510*-------------------------------------------------------------
057520* PARTIAL PERFORMANCE RECORD - ONLY THE POST-TRADE PORTFOLIO
057530* VALUE AND CASH BALANCE ARE KNOWN AT THIS POINT IN THE BATCH
057540* STREAM; THE RETURN/RISK METRICS ARE ZEROED HERE AND FILLED
057550* IN BY PFPERFM WHEN IT READS THIS RECORD BACK.
057560*-------------------------------------------------------------
057600 700-WRITE-PERFORMANCE-METRICS.
057700     MOVE WS-PORTFOLIO-VALUE TO PRF-PORTFOLIO-VALUE.
057800     MOVE WS-CASH-BALANCE    TO PRF-CASH-BALANCE.
057900     MOVE ZERO TO PRF-TOTAL-RETURN PRF-ANNUAL-RETURN
058000                  PRF-SHARPE PRF-MAX-DRAWDOWN PRF-WIN-RATE.
058100     WRITE PERFORMANCE-METRICS-RECORD.
058200     IF WS-PRF-STATUS NOT = '00'
058300         GO TO 990-ABEND-FILE-ERROR.
058400*
058410* SECTION 3 TITLE AND COLUMN-HEADING LINES - PRINTED ONCE, AHEAD
058420* OF THE SELL/BUY DETAIL LINES 820-PRINT-DETAIL WRITES BELOW.
058430*
058500 810-PRINT-HEADINGS.
058510     MOVE WS-CURR-MM             TO S3H-RD-MM.
058520     MOVE WS-CURR-DD             TO S3H-RD-DD.
058530     MOVE WS-CURR-YY             TO S3H-RD-YY.
058600     WRITE REPORT-LINE FROM RPT-S3-TITLE.
058700     WRITE REPORT-LINE FROM RPT-S3-COLHDG.
058800     IF WS-RPT-STATUS NOT = '00'
058900         GO TO 990-ABEND-FILE-ERROR.
059000*
059010* ONE SELL/BUY/REJECT LINE - CALLED FROM 510, 610 AND THE
059020* REJECTION BRANCH OF 610 WITH S3D- ALREADY LOADED.
059030*
059100 820-PRINT-DETAIL.
059200     WRITE REPORT-LINE FROM RPT-S3-DETAIL.
059300     IF WS-RPT-STATUS NOT = '00'
059400         GO TO 990-ABEND-FILE-ERROR.
059500*
059510*-------------------------------------------------------------
059520* SECTION 3 SUMMARY - COUNTS/VALUES FOR BUYS, SELLS AND
059530* REJECTIONS, THEN THE ENDING CASH AND PORTFOLIO VALUE.  THE
059540* ENDING VALUE IS FLOORED AT ZERO VIA THE WS-EV-WHOLE REDEFINES
059550* SO A DATA ERROR UPSTREAM CANNOT PRINT A NEGATIVE GRAND TOTAL.
059560*-------------------------------------------------------------
059600 830-PRINT-TOTALS.
059700     MOVE 'BUY ORDERS EXECUTED    '  TO S3T-LABEL.
059800     MOVE WS-BUY-CNT-TOTAL           TO S3T-COUNT.
059900     MOVE WS-BUY-VAL-TOTAL           TO S3T-VALUE.
060000     WRITE REPORT-LINE FROM RPT-S3-TOTAL.
060100     MOVE 'SELL ORDERS EXECUTED   '  TO S3T-LABEL.
060200     MOVE WS-SELL-CNT-TOTAL          TO S3T-COUNT.
060300     MOVE WS-SELL-VAL-TOTAL          TO S3T-VALUE.
060400     WRITE REPORT-LINE FROM RPT-S3-TOTAL.
060500     MOVE 'BUY ORDERS REJECTED    '  TO S3T-LABEL.
060600     MOVE WS-REJECT-CNT              TO S3T-COUNT.
060700     MOVE ZERO                       TO S3T-VALUE.
060800     WRITE REPORT-LINE FROM RPT-S3-TOTAL.
060900     MOVE 'ENDING CASH BALANCE    '  TO S3T-LABEL.
061000     MOVE ZERO                       TO S3T-COUNT.
061100     MOVE WS-CASH-BALANCE            TO S3T-VALUE.
061200     WRITE REPORT-LINE FROM RPT-S3-TOTAL.
061300     MOVE 'ENDING PORTFOLIO VALUE '  TO S3T-LABEL.
061400     MOVE ZERO                       TO S3T-COUNT.
061410     IF WS-EV-WHOLE < ZERO
061420         MOVE ZERO                   TO WS-PORTFOLIO-VALUE.
061500     MOVE WS-PORTFOLIO-VALUE         TO S3T-VALUE.
061600     WRITE REPORT-LINE FROM RPT-S3-TOTAL.
061700     IF WS-RPT-STATUS NOT = '00'
061800         GO TO 990-ABEND-FILE-ERROR.
061900*
061910* END-OF-RUN CLOSE OF ALL SEVEN FILES OPENED IN 100-OPEN-FILES.
061920*
062000 900-CLOSE-FILES.
062100     CLOSE CASH-FILE
062200           HOLDING-FILE
062300           SECURITY-MASTER-FILE
062400           ALLOCATIONS-FILE
062500           TRANSACTIONS-FILE
062600           PERFORMANCE-FILE
062700           REPORT-FILE.
062800 900-EXIT.
062900     EXIT.
063000*
063010* COMMON FATAL FILE-ERROR HANDLER - REACHED BY GO TO FROM ANY
063020* OPEN/READ/WRITE CHECK ABOVE THAT FOUND A NON-'00' STATUS.
063030*
063100 990-ABEND-FILE-ERROR.
063200     DISPLAY 'PFTRADE - FILE ERROR - RUN TERMINATED ABNORMALLY'.
063300     DISPLAY 'CASH='   WS-CASH-STATUS
063400             ' HOLD='  WS-HOLD-STATUS
063500             ' SEC='   WS-SEC-STATUS
063600             ' ALLOC=' WS-ALLOC-STATUS.
063700     DISPLAY 'TRAN='   WS-TRAN-STATUS
063800             ' PRF='   WS-PRF-STATUS
063900             ' RPT='   WS-RPT-STATUS.
064000     STOP RUN.
