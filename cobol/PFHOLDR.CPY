000100******************************************************************
000200* PFHOLDR   - CURRENT HOLDING RECORD LAYOUT
000300* DESC      - ONE PER OWNED SECURITY, KEYED ASCENDING BY SYMBOL.
000400*             LOADED INTO A TABLE BY PFTRADE (120-LOAD-HOLDINGS)
000500*             BEFORE ORDER GENERATION.
000600*-----------------------------------------------------------------
000700* MAINTENANCE LOG
000800*   06/02/88  RSW  0077   ORIGINAL LAYOUT
000900*   02/18/99  TQH  0212   Y2K - VERIFIED NO 2-DIGIT YEAR FIELDS
001000******************************************************************
001100 01  HOLDING-RECORD.
001200     05  HLD-SYMBOL                  PIC X(10).
001300     05  HLD-QUANTITY                PIC S9(9).
