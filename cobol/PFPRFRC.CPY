000100******************************************************************
000200* PFPRFRC   - PERFORMANCE METRICS OUTPUT RECORD LAYOUT
000300* DESC      - SINGLE RECORD.  PFTRADE WRITES THE PARTIAL RECORD
000400*             (VALUE/CASH ONLY) TO THE INTERIM FILE; PFPERFM READS
000500*             THAT RECORD FORWARD, CARRIES THE TWO FIELDS, FILLS
000600*             IN THE RETURN/RISK FIELDS, AND WRITES THE FINAL
000700*             PERFORMANCE-METRICS RECORD.
000800*------------------------------------------------------------------
000900* MAINTENANCE LOG
001000*   03/09/93  RSW  0151   ORIGINAL LAYOUT
001100*   02/18/99  TQH  0212   Y2K - VERIFIED NO 2-DIGIT YEAR FIELDS
001200*   09/27/04  MBC  0266   ADDED PRF-WIN-RATE
001300******************************************************************
001400 01  PERFORMANCE-METRICS-RECORD.
001500     05  PRF-PORTFOLIO-VALUE         PIC S9(11)V99.
001600     05  PRF-CASH-BALANCE           PIC S9(11)V99.
001700     05  PRF-TOTAL-RETURN            PIC S9(3)V9999.
001800     05  PRF-ANNUAL-RETURN           PIC S9(3)V9999.
001900     05  PRF-SHARPE                  PIC S9(2)V9999.
002000     05  PRF-MAX-DRAWDOWN            PIC S9(1)V9999.
002100     05  PRF-WIN-RATE                PIC S9(1)V9999.
002200     05  FILLER                      PIC X(02).
