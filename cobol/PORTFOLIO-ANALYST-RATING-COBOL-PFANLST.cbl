000100******************************************************************
000200* PROGRAM   - PFANLST
000300* Author: R. S. WALECKI
000400* Installation: CENTRAL DATA CENTER - TRUST & INVESTMENT DIV.
000500* Date-Written: 06/02/1988
000600* Date-Compiled:
000700* Security: COMPANY CONFIDENTIAL - INVESTMENT ANALYTICS
000800* Purpose: ANALYST RATING PASS OF THE PORTFOLIO RATING AND
000900*          REBALANCING BATCH STREAM.  READS THE SECURITY MASTER
001000*          AND SCORES EVERY WATCHED SECURITY UNDER FOUR ANALYST
001100*          RULE SETS -- BUFFETT, MUNGER, LYNCH AND DALIO -- AND
001200*          WRITES ONE RECOMMENDATION RECORD PER ANALYST PER
001300*          SECURITY.  PRINTS SECTION 1 OF THE BATCH REPORT.
001400* Tectonics: COBC
001500******************************************************************
001600*-----------------------------------------------------------------
001700* MAINTENANCE LOG
001800*   06/02/88  RSW  0077   ORIGINAL PROGRAM - BUFFETT/MUNGER ONLY
001900*   11/14/90  DKP  0103   ADDED LYNCH RULE SET, SENTIMENT FIELDS
002000*   03/09/93  RSW  0151   ADDED DALIO RULE SET AND MACRO-DATA READ
002100*   02/18/99  TQH  0212   Y2K - WS-CURRENT-DATE NOW 4-DIGIT YEAR,
002200*                         CENTURY WINDOW NOT NEEDED (YYMMDD ONLY
002300*                         USED FOR REPORT HEADING, NOT COMPARED)
002400*   09/27/04  MBC  0266   ADDED REC-CRITERIA-MET TO OUTPUT RECORD
002500*                         FOR AUDIT TRAIL, SEE PFRECOM MAINT LOG
002600*-----------------------------------------------------------------
002700 IDENTIFICATION DIVISION.
002800*
002900 PROGRAM-ID. PFANLST.
003000 AUTHOR. R. S. WALECKI.
003100 INSTALLATION. CENTRAL DATA CENTER.
003200 DATE-WRITTEN. 06/02/1988.
003300 DATE-COMPILED.
003400 SECURITY. COMPANY CONFIDENTIAL - INVESTMENT ANALYTICS.
003500*
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900*
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*
004300 INPUT-OUTPUT SECTION.
004400*
004500 FILE-CONTROL.
004600*
004700     SELECT SECURITY-MASTER-FILE ASSIGN TO SECMAST
004800         ACCESS IS SEQUENTIAL
004900         FILE STATUS IS WS-SECMS-STATUS.
005000*
005100     SELECT MACRO-DATA-FILE ASSIGN TO MACRODAT
005200         ACCESS IS SEQUENTIAL
005300         FILE STATUS IS WS-MACDT-STATUS.
005400*
005500     SELECT ANALYST-PERF-FILE ASSIGN TO ANALPERF
005600         ACCESS IS SEQUENTIAL
005700         FILE STATUS IS WS-ANPRF-STATUS.
005800*
005900     SELECT RECOMMENDATIONS-FILE ASSIGN TO RECFILE
006000         ACCESS IS SEQUENTIAL
006100         FILE STATUS IS WS-RECOM-STATUS.
006200*
006300     SELECT REPORT-FILE ASSIGN TO RPTFILE
006400         ACCESS IS SEQUENTIAL
006500         FILE STATUS IS WS-RPT-STATUS.
006600*
006700 DATA DIVISION.
006800*
006900 FILE SECTION.
007000*
007100 FD  SECURITY-MASTER-FILE
007200     RECORDING MODE F.
007300     COPY PFSECMS.
007400*
007500 FD  MACRO-DATA-FILE
007600     RECORDING MODE F.
007700     COPY PFMACDT.
007800*
007900 FD  ANALYST-PERF-FILE
008000     RECORDING MODE F.
008100     COPY PFANPRF.
008200*
008300 FD  RECOMMENDATIONS-FILE
008400     RECORDING MODE F.
008500     COPY PFRECOM.
008600*
008700 FD  REPORT-FILE
008800     RECORDING MODE F.
008900 01  REPORT-LINE                 PIC X(132).
009000*
009100 WORKING-STORAGE SECTION.
009150*
009160 77  WS-SEC-COUNT                PIC S9(4) BINARY.
009200*
009300 01  WS-SWITCHES.
009400     05  WS-SEC-EOF-SW           PIC X     VALUE 'N'.
009500         88  WS-SEC-EOF                    VALUE 'Y'.
009600     05  WS-AP-EOF-SW            PIC X     VALUE 'N'.
009700         88  WS-AP-EOF                     VALUE 'Y'.
009800*
009900 01  WS-FILE-STATUS.
010000     05  WS-SECMS-STATUS         PIC X(02) VALUE SPACES.
010100     05  WS-MACDT-STATUS         PIC X(02) VALUE SPACES.
010200     05  WS-ANPRF-STATUS         PIC X(02) VALUE SPACES.
010300     05  WS-RECOM-STATUS         PIC X(02) VALUE SPACES.
010400     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.
010500*
010600 01  SUBSCRIPTS                  BINARY.
010700     05  WS-SEC-SUB              PIC S9(4).
010900     05  WS-AP-SUB               PIC S9(2).
011000     05  WS-AP-COUNT             PIC S9(2).
011100     05  WS-ANALYST-SUB          PIC S9(2).
011200     05  WS-DALIO-SUB            PIC S9(2).
011210     05  WS-EG-SUB               PIC S9(1).
011300*
011400 01  WS-ACCUMULATORS             BINARY.
011500     05  WS-AT-BUY               PIC S9(5).
011600     05  WS-AT-SELL              PIC S9(5).
011700     05  WS-AT-HOLD              PIC S9(5).
011800     05  WS-GT-BUY               PIC S9(7).
011900     05  WS-GT-SELL              PIC S9(7).
012000     05  WS-GT-HOLD              PIC S9(7).
012100     05  WS-BUFF-CNT             PIC S9(1).
012200     05  WS-MUNG-CNT             PIC S9(1).
012300*
012400* SECURITY MASTER HELD IN TABLE SO EACH OF THE FOUR ANALYST RULE
012500* SETS CAN WALK THE FULL WATCH LIST WITHOUT REOPENING THE FILE.
012600*
012700 01  WS-SECURITY-TABLE.
012800     05  WS-SEC-ENTRY            OCCURS 200 TIMES.
012900         10  WS-SE-SYMBOL        PIC X(10).
013000         10  WS-SE-SECTOR        PIC X(02).
013100         10  WS-SE-PRICE         PIC S9(7)V99.
013200         10  WS-SE-ROE           PIC S9(3)V9999.
013300         10  WS-SE-DEBT-EQ       PIC S9(3)V9999.
013400         10  WS-SE-EG-3Y         PIC S9(3)V99.
013500         10  WS-SE-EG-5Y         PIC S9(3)V99.
013600         10  WS-SE-EG-10Y        PIC S9(3)V99.
013700         10  WS-SE-PE            PIC S9(4)V99.
013800         10  WS-SE-PB            PIC S9(3)V99.
013900         10  WS-SE-FCF           PIC S9(11)V99.
014000         10  WS-SE-INSIDER       PIC X(01).
014100         10  WS-SE-SENT-AVG      PIC S9(1)V9999.
014200         10  WS-SE-SENT-POS      PIC S9(1)V9999.
014300         10  WS-SE-SENT-VOL      PIC 9(7).
014400         10  WS-SE-SENT-CHG      PIC S9(1)V9999.
014500         10  WS-SE-VOLATIL       PIC S9(3)V99.
014600         10  WS-SE-MAXDRAW       PIC S9(3)V99.
014700         10  WS-SE-SHARPE        PIC S9(2)V9999.
014800*
014900 01  WS-AP-TABLE.
015000     05  WS-AP-ENTRY             OCCURS 5 TIMES.
015100         10  WS-AP-NAME          PIC X(20).
015200         10  WS-AP-RATE          PIC S9(1)V9999.
015300*
015400* ANALYST NAME CONSTANTS - CARRIED AS A FILLER BLOCK AND WALKED
015500* VIA A REDEFINES SO THE FOUR-WAY OUTER LOOP IN 200-PROCESS-
015600* ANALYSTS CAN INDEX STRAIGHT INTO IT.
015700*
015800 01  WS-ANALYST-NAMES.
015900     05  FILLER    PIC X(20)     VALUE 'WARREN BUFFETT'.
016000     05  FILLER    PIC X(20)     VALUE 'CHARLIE MUNGER'.
016100     05  FILLER    PIC X(20)     VALUE 'PETER LYNCH'.
016200     05  FILLER    PIC X(20)     VALUE 'RAY DALIO'.
016300 01  WS-ANALYST-NAME-TABLE REDEFINES WS-ANALYST-NAMES.
016400     05  WS-AN-NAME              PIC X(20) OCCURS 4 TIMES.
016500*
016600* DALIO SUB-ANALYSIS WEIGHTS (MACRO/FUNDAMENTAL/RISK/SENTIMENT),
016700* CARRIED AS A FILLER BLOCK AND REDEFINED AS A TABLE SO THE FOUR
016800* WEIGHTS CAN BE WALKED BY SUBSCRIPT INSTEAD OF FOUR SEPARATE
016850* NAMED FIELDS.
016900*
017000 01  WS-DALIO-SUBWTS.
017100     05  FILLER    PIC S9V99     VALUE 0.40.
017200     05  FILLER    PIC S9V99     VALUE 0.30.
017300     05  FILLER    PIC S9V99     VALUE 0.20.
017400     05  FILLER    PIC S9V99     VALUE 0.10.
017500 01  WS-DALIO-SUBWT-TABLE REDEFINES WS-DALIO-SUBWTS.
017600     05  WS-DALIO-SUBWT          PIC S9V99 OCCURS 4 TIMES.
017700*
017800 01  WS-DALIO-WORK.
017900     05  WS-DALIO-SUBSCORE       PIC S9V9999 OCCURS 4 TIMES.
018000     05  WS-DALIO-SUBCONF        PIC S9V9999 OCCURS 4 TIMES.
018100     05  WS-DALIO-WTDCONF        PIC S9V9999 OCCURS 4 TIMES.
018200     05  WS-DALIO-SIGCLASS       PIC X(04)   OCCURS 4 TIMES.
018300     05  WS-DALIO-BUY-WT         PIC S9V9999.
018400     05  WS-DALIO-SELL-WT        PIC S9V9999.
018500     05  WS-DALIO-HOLD-WT        PIC S9V9999.
018600*
018700 01  WS-RATING-FIELDS.
018800     05  WS-SECTOR-AVG-PE        PIC S9(3)V99.
018900     05  WS-MUNG-LT-GROWTH       PIC S9(3)V99.
019000     05  WS-MUNG-BONUS           PIC S9V99.
019100     05  WS-MUNG-ADJ             PIC S9(1)V99.
019200     05  WS-LYNCH-SCORE          PIC S9(1)V99.
019300     05  WS-CONFIDENCE           PIC S9(1)V9999.
019400     05  WS-CRITERIA-MET         PIC 9(1)V99.
019500     05  WS-SIGNAL               PIC X(04).
019600     05  WS-RATIONALE            PIC X(60).
019700     05  WS-EDIT-CNT             PIC 9(1).
019800     05  WS-EDIT-ADJ             PIC 9.99.
019900     05  WS-EDIT-SCORE           PIC 9.99.
020000     05  WS-EDIT-CONF            PIC 9.9999.
020100*
020200* TODAY'S DATE, BROKEN OUT FOR THE REPORT HEADING VIA A REDEFINES
020300* RATHER THAN SUB-FIELDS OF CURRENT-DATE, SAME AS STKCBL.
020400*
020500 01  WS-CURRENT-DATE.
020600     05  WS-CURR-YYMMDD          PIC 9(06).
020700 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
020800     05  WS-CURR-YY              PIC 9(02).
020900     05  WS-CURR-MM              PIC 9(02).
021000     05  WS-CURR-DD              PIC 9(02).
021100*
021200 01  WS-PAGE-NO                  PIC S9(3) BINARY VALUE ZERO.
021300*
021400 COPY PFRPTLN.
021500*
021600 PROCEDURE DIVISION.
021700*
021710*-------------------------------------------------------------
021720* DRIVER PARAGRAPH - OPENS ALL FIVE FILES, LOADS THE MACRO,
021730* ANALYST-PERFORMANCE AND SECURITY-MASTER DATA INTO WORKING
021740* STORAGE, THEN RUNS ALL 200 SECURITIES THROUGH EACH OF THE
021750* FOUR ANALYST RULE SETS IN TURN, PRINTING SECTION 1 OF THE
021760* BATCH REPORT AS IT GOES.
021770*-------------------------------------------------------------
021800 000-MAIN-PARA.
021900     PERFORM 100-OPEN-FILES.
022000     PERFORM 110-READ-MACRO.
022100     PERFORM 120-LOAD-ANALYST-PERF THRU 120-EXIT.
022200     PERFORM 130-LOAD-SECURITIES THRU 130-EXIT.
022300     PERFORM 810-PRINT-HEADINGS.
022400     PERFORM 200-PROCESS-ANALYSTS THRU 200-EXIT
022500         VARYING WS-ANALYST-SUB FROM 1 BY 1
022600         UNTIL WS-ANALYST-SUB > 4.
022700     PERFORM 840-PRINT-GRAND-TOTAL.
022800     PERFORM 900-CLOSE-FILES.
022900     STOP RUN.
023000 000-MAIN-EXIT.
023100     EXIT.
023200*
023210* OPENS THE FIVE FILES THIS STEP TOUCHES.  ANY NON-ZERO FILE
023220* STATUS IS TREATED AS FATAL - THERE IS NO PARTIAL-RUN RECOVERY.
023300 100-OPEN-FILES.
023400     OPEN INPUT SECURITY-MASTER-FILE.
023500     IF WS-SECMS-STATUS NOT = '00'
023600         GO TO 990-ABEND-FILE-ERROR.
023700     OPEN INPUT MACRO-DATA-FILE.
023800     IF WS-MACDT-STATUS NOT = '00'
023900         GO TO 990-ABEND-FILE-ERROR.
024000     OPEN INPUT ANALYST-PERF-FILE.
024100     IF WS-ANPRF-STATUS NOT = '00'
024200         GO TO 990-ABEND-FILE-ERROR.
024300     OPEN OUTPUT RECOMMENDATIONS-FILE.
024400     IF WS-RECOM-STATUS NOT = '00'
024500         GO TO 990-ABEND-FILE-ERROR.
024600     OPEN OUTPUT REPORT-FILE.
024700     IF WS-RPT-STATUS NOT = '00'
024800         GO TO 990-ABEND-FILE-ERROR.
024900     ACCEPT WS-CURR-YYMMDD FROM DATE.
025000*
025010* MACRO-DATA-FILE CARRIES ONE RECORD FOR THE WHOLE RUN.  A
025020* MISSING RECORD IS NOT FATAL - IT DEFAULTS EVERY RATE TO ZERO
025030* AND THE CYCLE PHASE TO 'EE' SO 610-DALIO-MACRO STILL HAS
025040* SOMETHING TO EVALUATE RATHER THAN ABENDING THE WHOLE STEP.
025100 110-READ-MACRO.
025200     READ MACRO-DATA-FILE
025300         AT END MOVE ZERO TO MAC-INFLATION MAC-INTEREST
025400                             MAC-GDP-GROWTH MAC-VIX
025500                             MAC-YIELD-CURVE
025600             MOVE 'EE' TO MAC-CYCLE-PHASE
025700     END-READ.
025800*
025810* LOADS AT MOST 5 ANALYST-PERFORMANCE ROWS INTO WS-AP-TABLE -
025820* SAME CAP AND SAME TABLE SHAPE PFMGRAL USES DOWNSTREAM.
025900 120-LOAD-ANALYST-PERF.
026000     MOVE ZERO TO WS-AP-COUNT.
026100     READ ANALYST-PERF-FILE
026200         AT END SET WS-AP-EOF TO TRUE
026300     END-READ.
026400     PERFORM 125-LOAD-ONE-ANALYST THRU 125-EXIT
026500         UNTIL WS-AP-EOF OR WS-AP-COUNT > 5.
026600 120-EXIT.
026700     EXIT.
026800*
026810* ONE ROW OF THE ANALYST-PERFORMANCE FILE.
026900 125-LOAD-ONE-ANALYST.
027000     ADD 1 TO WS-AP-COUNT.
027100     MOVE AP-ANALYST-NAME TO WS-AP-NAME (WS-AP-COUNT).
027200     MOVE AP-ACCURACY-RATE TO WS-AP-RATE (WS-AP-COUNT).
027300     READ ANALYST-PERF-FILE
027400         AT END SET WS-AP-EOF TO TRUE
027500     END-READ.
027600 125-EXIT.
027700     EXIT.
027800*
027810* LOADS THE FULL WATCH LIST (UP TO 200 SECURITIES) INTO
027820* WS-SECURITY-TABLE SO THE FOUR RULE SETS CAN EACH WALK IT
027830* WITHOUT RE-READING THE SECURITY MASTER FOUR TIMES.
027900 130-LOAD-SECURITIES.
028000     MOVE ZERO TO WS-SEC-COUNT.
028100     READ SECURITY-MASTER-FILE
028200         AT END SET WS-SEC-EOF TO TRUE
028300     END-READ.
028400     PERFORM 135-LOAD-ONE-SECURITY THRU 135-EXIT
028500         UNTIL WS-SEC-EOF OR WS-SEC-COUNT > 200.
028600 130-EXIT.
028700     EXIT.
028800*
028810* ONE SECURITY-MASTER RECORD - EVERY RATING FIELD THE FOUR
028820* RULE SETS NEED IS COPIED INTO THE CORRESPONDING WS-SE- SLOT.
028900 135-LOAD-ONE-SECURITY.
029000     ADD 1 TO WS-SEC-COUNT.
029100     MOVE SEC-SYMBOL      TO WS-SE-SYMBOL    (WS-SEC-COUNT).
029200     MOVE SEC-SECTOR-CODE TO WS-SE-SECTOR    (WS-SEC-COUNT).
029300     MOVE SEC-PRICE       TO WS-SE-PRICE     (WS-SEC-COUNT).
029400     MOVE SEC-ROE         TO WS-SE-ROE       (WS-SEC-COUNT).
029500     MOVE SEC-DEBT-EQUITY TO WS-SE-DEBT-EQ   (WS-SEC-COUNT).
029510     PERFORM 137-MOVE-ONE-EG-YEAR
029520         VARYING WS-EG-SUB FROM 1 BY 1 UNTIL WS-EG-SUB > 3.
029900     MOVE SEC-PE          TO WS-SE-PE        (WS-SEC-COUNT).
030000     MOVE SEC-PB          TO WS-SE-PB        (WS-SEC-COUNT).
030100     MOVE SEC-FREE-CASH-FLOW
030200                          TO WS-SE-FCF       (WS-SEC-COUNT).
030300     MOVE SEC-INSIDER-BUY-FLAG
030400                          TO WS-SE-INSIDER   (WS-SEC-COUNT).
030500     MOVE SEC-SENT-AVG    TO WS-SE-SENT-AVG  (WS-SEC-COUNT).
030600     MOVE SEC-SENT-POS-RATIO
030700                          TO WS-SE-SENT-POS  (WS-SEC-COUNT).
030800     MOVE SEC-SENT-VOLUME TO WS-SE-SENT-VOL  (WS-SEC-COUNT).
030900     MOVE SEC-SENT-CHANGE TO WS-SE-SENT-CHG  (WS-SEC-COUNT).
031000     MOVE SEC-VOLATILITY  TO WS-SE-VOLATIL   (WS-SEC-COUNT).
031100     MOVE SEC-MAX-DRAWDOWN
031200                          TO WS-SE-MAXDRAW   (WS-SEC-COUNT).
031300     MOVE SEC-SHARPE      TO WS-SE-SHARPE    (WS-SEC-COUNT).
031400     READ SECURITY-MASTER-FILE
031500         AT END SET WS-SEC-EOF TO TRUE
031600     END-READ.
031700 135-EXIT.
031800     EXIT.
031810*
031820* WALKS THE SEC-GROWTH-BLOCK ALTERNATE VIEW OF THE SECURITY
031830* MASTER RECORD (SEC-EG-TABLE) INSTEAD OF THE THREE DISCRETE
031840* SEC-EG-3Y/5Y/10Y FIELDS, ONE SUBSCRIPT PER GROWTH HORIZON.
031850 137-MOVE-ONE-EG-YEAR.
031860     EVALUATE WS-EG-SUB
031870         WHEN 1  MOVE SEC-EG-TABLE (WS-EG-SUB)
031880                     TO WS-SE-EG-3Y  (WS-SEC-COUNT)
031890         WHEN 2  MOVE SEC-EG-TABLE (WS-EG-SUB)
031900                     TO WS-SE-EG-5Y  (WS-SEC-COUNT)
031910         WHEN 3  MOVE SEC-EG-TABLE (WS-EG-SUB)
031920                     TO WS-SE-EG-10Y (WS-SEC-COUNT)
031930     END-EVALUATE.
031940*
031950*-------------------------------------------------------------
031960* OUTER LOOP FOR ONE ANALYST (WS-ANALYST-SUB ALREADY SET BY
031970* 000-MAIN-PARA'S PERFORM VARYING) - RUNS EVERY SECURITY IN
031980* THE WATCH LIST THROUGH THAT ANALYST'S RULE SET, THEN PRINTS
031990* AND ROLLS THAT ANALYST'S SUBTOTAL INTO THE RUN GRAND TOTAL.
031995*-------------------------------------------------------------
032000 200-PROCESS-ANALYSTS.
032100     MOVE ZERO TO WS-AT-BUY WS-AT-SELL WS-AT-HOLD.
032200     PERFORM 210-PROCESS-ANALYST THRU 210-EXIT
032300         VARYING WS-SEC-SUB FROM 1 BY 1
032400         UNTIL WS-SEC-SUB > WS-SEC-COUNT.
032500     PERFORM 830-PRINT-ANALYST-TOTAL.
032600     ADD WS-AT-BUY  TO WS-GT-BUY.
032700     ADD WS-AT-SELL TO WS-GT-SELL.
032800     ADD WS-AT-HOLD TO WS-GT-HOLD.
032900 200-EXIT.
033000     EXIT.
033100*
033110* ONE SECURITY UNDER ONE ANALYST - LOOKS UP THE SECTOR AVERAGE
033120* P/E (USED BY BUFFETT AND MUNGER), DISPATCHES TO THE RIGHT
033130* RULE SET BY SUBSCRIPT, WRITES THE RECOMMENDATION RECORD AND
033140* DETAIL LINE, AND TALLIES THE SIGNAL INTO THIS ANALYST'S
033150* RUNNING BUY/SELL/HOLD COUNTS.
033200 210-PROCESS-ANALYST.
033300     PERFORM 250-LOOKUP-SECTOR-PE.
033400     EVALUATE WS-ANALYST-SUB
033500         WHEN 1  PERFORM 300-RATE-BUFFETT THRU 300-EXIT
033600         WHEN 2  PERFORM 400-RATE-MUNGER  THRU 400-EXIT
033700         WHEN 3  PERFORM 500-RATE-LYNCH   THRU 500-EXIT
033800         WHEN 4  PERFORM 600-RATE-DALIO   THRU 600-EXIT
033900     END-EVALUATE.
034000     PERFORM 700-WRITE-RECOMMENDATION.
034100     PERFORM 820-PRINT-DETAIL.
034200     EVALUATE WS-SIGNAL
034300         WHEN 'BUY '  ADD 1 TO WS-AT-BUY
034400         WHEN 'SELL'  ADD 1 TO WS-AT-SELL
034500         WHEN 'HOLD'  ADD 1 TO WS-AT-HOLD
034600     END-EVALUATE.
034700 210-EXIT.
034800     EXIT.
034900*
034910* SECTOR AVERAGE P/E TABLE, KEYED BY THE TWO-CHARACTER SECTOR
034920* CODE ON THE SECURITY MASTER.  FLAT EVALUATE RATHER THAN A
034930* SEARCHED TABLE SINCE THE SECTOR LIST IS FIXED AND SMALL.
035000 250-LOOKUP-SECTOR-PE.
035100     EVALUATE WS-SE-SECTOR (WS-SEC-SUB)
035200         WHEN 'TE'  MOVE 25.00 TO WS-SECTOR-AVG-PE
035300         WHEN 'HC'  MOVE 20.00 TO WS-SECTOR-AVG-PE
035400         WHEN 'CC'  MOVE 22.00 TO WS-SECTOR-AVG-PE
035500         WHEN 'FS'  MOVE 15.00 TO WS-SECTOR-AVG-PE
035600         WHEN 'CS'  MOVE 18.00 TO WS-SECTOR-AVG-PE
035700         WHEN 'IN'  MOVE 19.00 TO WS-SECTOR-AVG-PE
035800         WHEN 'CD'  MOVE 21.00 TO WS-SECTOR-AVG-PE
035900         WHEN 'EN'  MOVE 14.00 TO WS-SECTOR-AVG-PE
036000         WHEN 'UT'  MOVE 16.00 TO WS-SECTOR-AVG-PE
036100         WHEN 'RE'  MOVE 17.00 TO WS-SECTOR-AVG-PE
036200         WHEN 'BM'  MOVE 13.00 TO WS-SECTOR-AVG-PE
036300         WHEN OTHER MOVE 20.00 TO WS-SECTOR-AVG-PE
036400     END-EVALUATE.
036500*
036600*-------------------------------------------------------------
036700* BUFFETT RULE SET - FIVE YES/NO CRITERIA, SIMPLE COUNT.
036800*-------------------------------------------------------------
036900 300-RATE-BUFFETT.
037000     MOVE ZERO TO WS-BUFF-CNT.
037010*        CRITERION 1 - PROFITABILITY (ROE ABOVE 10%)
037100     IF WS-SE-ROE (WS-SEC-SUB) > .1000
037200         ADD 1 TO WS-BUFF-CNT.
037210*        CRITERION 2 - CONSERVATIVE LEVERAGE
037300     IF WS-SE-DEBT-EQ (WS-SEC-SUB) < .5000
037400         ADD 1 TO WS-BUFF-CNT.
037410*        CRITERION 3 - DURABLE 5-YEAR EARNINGS GROWTH
037500     IF WS-SE-EG-5Y (WS-SEC-SUB) > 5.00
037600         ADD 1 TO WS-BUFF-CNT.
037610*        CRITERION 4 - TRADING BELOW ITS OWN SECTOR'S AVERAGE P/E
037700     IF WS-SE-PE (WS-SEC-SUB) < WS-SECTOR-AVG-PE
037800         ADD 1 TO WS-BUFF-CNT.
037810*        CRITERION 5 - REASONABLE PRICE-TO-BOOK
037900     IF WS-SE-PB (WS-SEC-SUB) < 1.50
038000         ADD 1 TO WS-BUFF-CNT.
038100     EVALUATE TRUE
038200         WHEN WS-BUFF-CNT >= 4
038210*                4 OR 5 OF 5 CRITERIA MET - BUY, CONFIDENCE
038220*                SCALES WITH THE COUNT, CAPPED AT 0.90
038300             MOVE 'BUY ' TO WS-SIGNAL
038400             COMPUTE WS-CONFIDENCE ROUNDED =
038500                 .5000 + (.1000 * WS-BUFF-CNT)
038600             IF WS-CONFIDENCE > .9000
038700                 MOVE .9000 TO WS-CONFIDENCE
038800             END-IF
038900         WHEN WS-BUFF-CNT <= 1
038910*                0 OR 1 OF 5 CRITERIA MET - SELL, CONFIDENCE
038920*                SCALES WITH HOW FEW CRITERIA WERE MET
039000             MOVE 'SELL' TO WS-SIGNAL
039100             COMPUTE WS-CONFIDENCE ROUNDED =
039200                 .5000 + (.1000 * (5 - WS-BUFF-CNT))
039300             IF WS-CONFIDENCE > .9000
039400                 MOVE .9000 TO WS-CONFIDENCE
039500             END-IF
039600         WHEN OTHER
039700             MOVE 'HOLD' TO WS-SIGNAL
039800             MOVE .5000 TO WS-CONFIDENCE
039900     END-EVALUATE.
040000     MOVE WS-BUFF-CNT TO WS-EDIT-CNT WS-CRITERIA-MET.
040100     STRING 'BUFFETT: ' WS-EDIT-CNT '/5 CRITERIA MET'
040200         DELIMITED BY SIZE INTO WS-RATIONALE.
040300 300-EXIT.
040400     EXIT.
040500*-------------------------------------------------------------
040600* MUNGER RULE SET - TIGHTER THRESHOLDS THAN BUFFETT, PLUS A
040700* SENTIMENT BONUS ADDED TO THE RAW CRITERIA COUNT.
040800*-------------------------------------------------------------
040900 400-RATE-MUNGER.
041000     MOVE ZERO TO WS-MUNG-CNT.
041010*        PREFER THE 10-YEAR GROWTH HORIZON WHEN THE SECURITY
041020*        HAS ONE ON FILE; FALL BACK TO 5-YEAR OTHERWISE.
041100     IF WS-SE-EG-10Y (WS-SEC-SUB) NOT = ZERO
041200         MOVE WS-SE-EG-10Y (WS-SEC-SUB) TO WS-MUNG-LT-GROWTH
041300     ELSE
041400         MOVE WS-SE-EG-5Y (WS-SEC-SUB)  TO WS-MUNG-LT-GROWTH
041500     END-IF.
041600     IF WS-SE-ROE (WS-SEC-SUB) > .1500
041700         ADD 1 TO WS-MUNG-CNT.
041800     IF WS-SE-DEBT-EQ (WS-SEC-SUB) < .3000
041900         ADD 1 TO WS-MUNG-CNT.
042000     IF WS-MUNG-LT-GROWTH > 7.00
042100         ADD 1 TO WS-MUNG-CNT.
042200     IF WS-SE-PE (WS-SEC-SUB) <
042300             (WS-SECTOR-AVG-PE * .8000)
042400         ADD 1 TO WS-MUNG-CNT.
042500     IF WS-SE-PB (WS-SEC-SUB) < 1.00
042600         ADD 1 TO WS-MUNG-CNT.
042610*        SENTIMENT BONUS - STRONG AND MODERATE TIERS ADD A
042620*        FRACTIONAL BONUS ON TOP OF THE FIVE-CRITERIA COUNT;
042630*        NEITHER TIER MET ADDS NOTHING.
042700     IF WS-SE-SENT-AVG (WS-SEC-SUB) > .2000 AND
042800             WS-SE-SENT-POS (WS-SEC-SUB) > .6000
042900         MOVE .5000 TO WS-MUNG-BONUS
043000     ELSE
043100         IF WS-SE-SENT-AVG (WS-SEC-SUB) > .1000 AND
043200                 WS-SE-SENT-POS (WS-SEC-SUB) > .5000
043300             MOVE .2500 TO WS-MUNG-BONUS
043400         ELSE
043500             MOVE ZERO TO WS-MUNG-BONUS
043600         END-IF
043700     END-IF.
043800     COMPUTE WS-MUNG-ADJ ROUNDED =
043900         WS-MUNG-CNT + WS-MUNG-BONUS.
044000     EVALUATE TRUE
044100         WHEN WS-MUNG-ADJ >= 4.00
044200             MOVE 'BUY ' TO WS-SIGNAL
044300             COMPUTE WS-CONFIDENCE ROUNDED =
044400                 .5000 + (.1000 * WS-MUNG-ADJ)
044500             IF WS-CONFIDENCE > .9500
044600                 MOVE .9500 TO WS-CONFIDENCE
044700             END-IF
044800         WHEN WS-MUNG-ADJ <= 1.50
044900             MOVE 'SELL' TO WS-SIGNAL
045000             COMPUTE WS-CONFIDENCE ROUNDED =
045100                 .5000 + (.1000 * (5 - WS-MUNG-ADJ))
045200             IF WS-CONFIDENCE > .9000
045300                 MOVE .9000 TO WS-CONFIDENCE
045400             END-IF
045500         WHEN OTHER
045600             MOVE 'HOLD' TO WS-SIGNAL
045700             MOVE .5000 TO WS-CONFIDENCE
045800     END-EVALUATE.
045900     MOVE WS-MUNG-ADJ TO WS-EDIT-ADJ.
046000     MOVE WS-MUNG-ADJ TO WS-CRITERIA-MET.
046100     STRING 'MUNGER: ADJUSTED SCORE ' WS-EDIT-ADJ ' OF 5.00'
046200         DELIMITED BY SIZE INTO WS-RATIONALE.
046300 400-EXIT.
046400     EXIT.
046500*
046600*-------------------------------------------------------------
046700* LYNCH RULE SET - FOUR WEIGHTED CHECKS, MAX SCORE 5.00.  THE
046800* SEC-INSIDER-BUY-FLAG REPLACES THE OLD RANDOM-NUMBER INSIDER
046900* SIMULATION - IT IS NOW A FIELD ON THE SECURITY MASTER.
047000*-------------------------------------------------------------
047100 500-RATE-LYNCH.
047200     MOVE ZERO TO WS-LYNCH-SCORE.
047210*        FAST GROWTH CARRIES THE HEAVIEST WEIGHT (2.00 OF 5.00)
047300     IF WS-SE-EG-3Y (WS-SEC-SUB) > 15.00
047400         ADD 2.00 TO WS-LYNCH-SCORE.
047410*        POSITIVE FREE CASH FLOW
047500     IF WS-SE-FCF (WS-SEC-SUB) > ZERO
047600         ADD 1.00 TO WS-LYNCH-SCORE.
047610*        INSIDER BUYING FLAG FROM THE SECURITY MASTER
047700     IF WS-SE-INSIDER (WS-SEC-SUB) = 'Y'
047800         ADD 1.50 TO WS-LYNCH-SCORE.
047810*        MILD SENTIMENT TAILWIND
047900     IF WS-SE-SENT-AVG (WS-SEC-SUB) > .2000
048000         ADD .50 TO WS-LYNCH-SCORE.
048010*        CAP THE COMBINED SCORE AT THE 5.00 MAXIMUM
048100     IF WS-LYNCH-SCORE > 5.00
048200         MOVE 5.00 TO WS-LYNCH-SCORE.
048300     EVALUATE TRUE
048400         WHEN WS-LYNCH-SCORE >= 3.50
048500             MOVE 'BUY ' TO WS-SIGNAL
048600         WHEN WS-LYNCH-SCORE >= 2.00
048700             MOVE 'HOLD' TO WS-SIGNAL
048800         WHEN OTHER
048900             MOVE 'SELL' TO WS-SIGNAL
049000     END-EVALUATE.
049100     COMPUTE WS-CONFIDENCE ROUNDED = WS-LYNCH-SCORE / 5.
049200     MOVE WS-LYNCH-SCORE TO WS-EDIT-SCORE WS-CRITERIA-MET.
049300     STRING 'LYNCH: WEIGHTED SCORE ' WS-EDIT-SCORE ' OF 5.00'
049400         DELIMITED BY SIZE INTO WS-RATIONALE.
049500 500-EXIT.
049600     EXIT.
049700*-------------------------------------------------------------
049800* DALIO RULE SET - FOUR SUB-ANALYSES (MACRO/FUNDAMENTAL/RISK/
049900* SENTIMENT), EACH CLAMPED TO -1.00 THRU 1.00, EACH CONVERTED
050000* TO A SIGNAL CLASS AND A CONFIDENCE, THEN COMBINED BY WEIGHT.
050100*-------------------------------------------------------------
050200 600-RATE-DALIO.
050300     MOVE 1 TO WS-DALIO-SUB.
050400     PERFORM 610-DALIO-MACRO.
050500     MOVE 2 TO WS-DALIO-SUB.
050600     PERFORM 620-DALIO-FUNDAMENTAL.
050700     MOVE 3 TO WS-DALIO-SUB.
050800     PERFORM 630-DALIO-RISK.
050900     MOVE 4 TO WS-DALIO-SUB.
051000     PERFORM 640-DALIO-SENTIMENT.
051100     PERFORM 650-DALIO-COMBINE.
051200 600-EXIT.
051300     EXIT.
051400*
051410* MACRO SUB-ANALYSIS (WEIGHT 0.40) - SCORES THE BROAD RATE,
051420* GROWTH, INFLATION, YIELD-CURVE, VIX AND CYCLE-PHASE PICTURE
051430* THAT IS THE SAME FOR EVERY SECURITY THIS RUN.  MAC-RATE-
051440* INTEREST/MAC-RATE-INFLATION ARE READ THROUGH THE MAC-RATE-
051450* PAIR REDEFINES RATHER THAN THEIR BASE NAMES - SAME TWO BYTES,
051460* SAME THRESHOLDS, JUST A SECOND WAY IN.
051500 610-DALIO-MACRO.
051600     MOVE ZERO TO WS-DALIO-SUBSCORE (WS-DALIO-SUB).
051700     IF MAC-RATE-INTEREST > 4.00
051800         SUBTRACT .20 FROM WS-DALIO-SUBSCORE (WS-DALIO-SUB).
051900     IF MAC-RATE-INTEREST < 2.00
052000         ADD .10 TO WS-DALIO-SUBSCORE (WS-DALIO-SUB).
052100     IF MAC-GDP-GROWTH > 3.00
052200         ADD .20 TO WS-DALIO-SUBSCORE (WS-DALIO-SUB).
052300     IF MAC-GDP-GROWTH < 1.00
052400         SUBTRACT .15 FROM WS-DALIO-SUBSCORE (WS-DALIO-SUB).
052500     IF MAC-RATE-INFLATION > 4.00
052600         SUBTRACT .15 FROM WS-DALIO-SUBSCORE (WS-DALIO-SUB).
052700     IF MAC-RATE-INFLATION < 1.00
052800         SUBTRACT .10 FROM WS-DALIO-SUBSCORE (WS-DALIO-SUB).
052900     IF MAC-YIELD-CURVE < -.10
053000         SUBTRACT .30 FROM WS-DALIO-SUBSCORE (WS-DALIO-SUB).
053100     IF MAC-VIX > 25.00
053200         SUBTRACT .10 FROM WS-DALIO-SUBSCORE (WS-DALIO-SUB).
053300     EVALUATE TRUE
053400         WHEN MAC-CYCLE-EARLY-EXPAN
053500             ADD .30 TO WS-DALIO-SUBSCORE (WS-DALIO-SUB)
053600         WHEN MAC-CYCLE-LATE-EXPAN
053700             ADD .10 TO WS-DALIO-SUBSCORE (WS-DALIO-SUB)
053800         WHEN MAC-CYCLE-EARLY-CONTR
053900             SUBTRACT .30 FROM
054000                 WS-DALIO-SUBSCORE (WS-DALIO-SUB)
054100         WHEN MAC-CYCLE-LATE-CONTR
054200             ADD .20 TO WS-DALIO-SUBSCORE (WS-DALIO-SUB)
054300     END-EVALUATE.
054400     PERFORM 645-DALIO-CLAMP.
054500     PERFORM 648-DALIO-CLASSIFY.
054600 610-EXIT.
054700     EXIT.
054800*
054810* FUNDAMENTAL SUB-ANALYSIS (WEIGHT 0.30) - SAME ROE/DEBT-EQUITY/
054820* GROWTH/VALUATION/CASH-FLOW CHECKS THE OTHER THREE RULE SETS
054830* DRAW ON, RECAST HERE AS ADD/SUBTRACT POINTS INSTEAD OF A
054840* YES/NO CRITERIA COUNT.
054900 620-DALIO-FUNDAMENTAL.
055000     MOVE ZERO TO WS-DALIO-SUBSCORE (WS-DALIO-SUB).
055100     IF WS-SE-ROE (WS-SEC-SUB) > .1500
055200         ADD .15 TO WS-DALIO-SUBSCORE (WS-DALIO-SUB).
055300     IF WS-SE-ROE (WS-SEC-SUB) < .0500
055400         SUBTRACT .10 FROM WS-DALIO-SUBSCORE (WS-DALIO-SUB).
055500     IF WS-SE-DEBT-EQ (WS-SEC-SUB) > 1.0000
055600         SUBTRACT .15 FROM WS-DALIO-SUBSCORE (WS-DALIO-SUB).
055700     IF WS-SE-DEBT-EQ (WS-SEC-SUB) < .3000
055800         ADD .10 TO WS-DALIO-SUBSCORE (WS-DALIO-SUB).
055900     IF WS-SE-EG-5Y (WS-SEC-SUB) > 10.00
056000         ADD .15 TO WS-DALIO-SUBSCORE (WS-DALIO-SUB).
056100     IF WS-SE-EG-5Y (WS-SEC-SUB) < ZERO
056200         SUBTRACT .20 FROM WS-DALIO-SUBSCORE (WS-DALIO-SUB).
056300     IF WS-SE-PE (WS-SEC-SUB) > 30.00
056400         SUBTRACT .15 FROM WS-DALIO-SUBSCORE (WS-DALIO-SUB).
056500     IF WS-SE-PE (WS-SEC-SUB) < 15.00
056600         ADD .10 TO WS-DALIO-SUBSCORE (WS-DALIO-SUB).
056700     IF WS-SE-PB (WS-SEC-SUB) > 3.00
056800         SUBTRACT .10 FROM WS-DALIO-SUBSCORE (WS-DALIO-SUB).
056900     IF WS-SE-PB (WS-SEC-SUB) < 1.50
057000         ADD .10 TO WS-DALIO-SUBSCORE (WS-DALIO-SUB).
057100     IF WS-SE-FCF (WS-SEC-SUB) > ZERO
057200         ADD .10 TO WS-DALIO-SUBSCORE (WS-DALIO-SUB)
057300     ELSE
057400         SUBTRACT .15 FROM WS-DALIO-SUBSCORE (WS-DALIO-SUB)
057500     END-IF.
057600     PERFORM 645-DALIO-CLAMP.
057700     PERFORM 648-DALIO-CLASSIFY.
057800 620-EXIT.
057900     EXIT.
058000*
058010* RISK SUB-ANALYSIS (WEIGHT 0.20) - VOLATILITY, MAX DRAWDOWN
058020* AND SHARPE RATIO.  THE HIGH-VOLATILITY AND LOW-VOLATILITY
058030* CASES ARE MUTUALLY EXCLUSIVE SO THEY ARE EVALUATED, NOT
058040* TESTED AS TWO SEPARATE IFS.
058100 630-DALIO-RISK.
058200     MOVE ZERO TO WS-DALIO-SUBSCORE (WS-DALIO-SUB).
058300     EVALUATE TRUE
058400         WHEN WS-SE-VOLATIL (WS-SEC-SUB) > 30.00
058500             SUBTRACT .20 FROM
058600                 WS-DALIO-SUBSCORE (WS-DALIO-SUB)
058700         WHEN WS-SE-VOLATIL (WS-SEC-SUB) > 20.00
058800             SUBTRACT .10 FROM
058900                 WS-DALIO-SUBSCORE (WS-DALIO-SUB)
059000         WHEN WS-SE-VOLATIL (WS-SEC-SUB) < 10.00
059100             ADD .10 TO WS-DALIO-SUBSCORE (WS-DALIO-SUB)
059200     END-EVALUATE.
059300     IF WS-SE-MAXDRAW (WS-SEC-SUB) > 30.00
059400         SUBTRACT .20 FROM WS-DALIO-SUBSCORE (WS-DALIO-SUB).
059500     IF WS-SE-MAXDRAW (WS-SEC-SUB) < 10.00
059600         ADD .10 TO WS-DALIO-SUBSCORE (WS-DALIO-SUB).
059700     IF WS-SE-SHARPE (WS-SEC-SUB) > 1.0000
059800         ADD .20 TO WS-DALIO-SUBSCORE (WS-DALIO-SUB).
059900     IF WS-SE-SHARPE (WS-SEC-SUB) < ZERO
060000         SUBTRACT .20 FROM WS-DALIO-SUBSCORE (WS-DALIO-SUB).
060100     PERFORM 645-DALIO-CLAMP.
060200     PERFORM 648-DALIO-CLASSIFY.
060300 630-EXIT.
060400     EXIT.
060500*
060510* SENTIMENT SUB-ANALYSIS (WEIGHT 0.10) - EXTREME SENTIMENT ON
060520* HIGH VOLUME IS TREATED AS A CONTRARIAN SIGNAL (TOO BULLISH
060530* WITH VOLUME BEHIND IT COSTS POINTS, TOO BEARISH WITH VOLUME
060540* BEHIND IT GAINS THEM); THE CHANGE-IN-SENTIMENT CHECK IS
060550* MOMENTUM-DIRECTIONAL, NOT CONTRARIAN.
060600 640-DALIO-SENTIMENT.
060700     MOVE ZERO TO WS-DALIO-SUBSCORE (WS-DALIO-SUB).
060800     IF WS-SE-SENT-AVG (WS-SEC-SUB) > .8000 AND
060900             WS-SE-SENT-VOL (WS-SEC-SUB) > 1000
061000         SUBTRACT .20 FROM WS-DALIO-SUBSCORE (WS-DALIO-SUB).
061100     IF WS-SE-SENT-AVG (WS-SEC-SUB) < -.8000 AND
061200             WS-SE-SENT-VOL (WS-SEC-SUB) > 1000
061300         ADD .20 TO WS-DALIO-SUBSCORE (WS-DALIO-SUB).
061400     IF WS-SE-SENT-CHG (WS-SEC-SUB) > .2000
061500         ADD .10 TO WS-DALIO-SUBSCORE (WS-DALIO-SUB).
061600     IF WS-SE-SENT-CHG (WS-SEC-SUB) < -.2000
061700         SUBTRACT .10 FROM WS-DALIO-SUBSCORE (WS-DALIO-SUB).
061800     PERFORM 645-DALIO-CLAMP.
061900     PERFORM 648-DALIO-CLASSIFY.
062000 640-EXIT.
062100     EXIT.
062200*
062210* COMMON CLAMP CALLED BY ALL FOUR SUB-ANALYSES - HOLDS EVERY
062220* SUBSCORE TO THE -1.00 THRU 1.00 RANGE BEFORE IT IS WEIGHTED
062230* AND COMBINED, SO NO SINGLE RULE CAN RUN AWAY WITH THE SCORE.
062300 645-DALIO-CLAMP.
062400     IF WS-DALIO-SUBSCORE (WS-DALIO-SUB) > 1.0000
062500         MOVE 1.0000 TO WS-DALIO-SUBSCORE (WS-DALIO-SUB).
062600     IF WS-DALIO-SUBSCORE (WS-DALIO-SUB) < -1.0000
062700         MOVE -1.0000 TO WS-DALIO-SUBSCORE (WS-DALIO-SUB).
062800*
062810* COMMON CLASSIFIER CALLED BY ALL FOUR SUB-ANALYSES - TURNS
062820* THE CLAMPED SUBSCORE INTO A BUY/SELL/HOLD SIGCLASS AND A
062830* PER-SUB-ANALYSIS CONFIDENCE THAT 650-DALIO-COMBINE WILL
062840* LATER WEIGHT AND SUM.
062900 648-DALIO-CLASSIFY.
063000     EVALUATE TRUE
063100         WHEN WS-DALIO-SUBSCORE (WS-DALIO-SUB) > .3000
063200             MOVE 'BUY ' TO WS-DALIO-SIGCLASS (WS-DALIO-SUB)
063300             COMPUTE WS-DALIO-SUBCONF (WS-DALIO-SUB) ROUNDED =
063400                 .5000 + (WS-DALIO-SUBSCORE (WS-DALIO-SUB) / 2)
063500         WHEN WS-DALIO-SUBSCORE (WS-DALIO-SUB) < -.3000
063600             MOVE 'SELL' TO WS-DALIO-SIGCLASS (WS-DALIO-SUB)
063700             COMPUTE WS-DALIO-SUBCONF (WS-DALIO-SUB) ROUNDED =
063800                 .5000 - (WS-DALIO-SUBSCORE (WS-DALIO-SUB) / 2)
063900         WHEN OTHER
064000             MOVE 'HOLD' TO WS-DALIO-SIGCLASS (WS-DALIO-SUB)
064100             IF WS-DALIO-SUBSCORE (WS-DALIO-SUB) >= ZERO
064200                 COMPUTE WS-DALIO-SUBCONF (WS-DALIO-SUB)
064300                     ROUNDED = .5000 +
064400                     (WS-DALIO-SUBSCORE (WS-DALIO-SUB) / 2)
064500             ELSE
064600                 COMPUTE WS-DALIO-SUBCONF (WS-DALIO-SUB)
064700                     ROUNDED = .5000 -
064800                     (WS-DALIO-SUBSCORE (WS-DALIO-SUB) / 2)
064900             END-IF
065000     END-EVALUATE.
065100*
065110* COMBINES THE FOUR WEIGHTED SUB-ANALYSES INTO ONE OVERALL
065120* DALIO CONFIDENCE AND ONE OVERALL SIGNAL - WHICHEVER OF
065130* BUY/SELL/HOLD CARRIES THE LARGEST SUMMED WEIGHTED CONFIDENCE
065140* WINS THE SECURITY'S FINAL SIGNAL.
065200 650-DALIO-COMBINE.
065300     MOVE ZERO TO WS-DALIO-BUY-WT WS-DALIO-SELL-WT
065400                  WS-DALIO-HOLD-WT WS-CONFIDENCE.
065500     PERFORM 655-DALIO-WEIGHT-ONE
065600         VARYING WS-DALIO-SUB FROM 1 BY 1
065700         UNTIL WS-DALIO-SUB > 4.
065800     EVALUATE TRUE
065900         WHEN WS-DALIO-BUY-WT > WS-DALIO-SELL-WT AND
066000                 WS-DALIO-BUY-WT > WS-DALIO-HOLD-WT
066100             MOVE 'BUY ' TO WS-SIGNAL
066200         WHEN WS-DALIO-SELL-WT > WS-DALIO-BUY-WT AND
066300                 WS-DALIO-SELL-WT > WS-DALIO-HOLD-WT
066400             MOVE 'SELL' TO WS-SIGNAL
066500         WHEN OTHER
066600             MOVE 'HOLD' TO WS-SIGNAL
066700     END-EVALUATE.
066800     MOVE WS-CONFIDENCE TO WS-CRITERIA-MET.
066900     MOVE WS-CONFIDENCE TO WS-EDIT-CONF.
067000     STRING 'DALIO: WEIGHTED CONFIDENCE ' WS-EDIT-CONF
067100         ' SIGNAL ' WS-SIGNAL
067200         DELIMITED BY SIZE INTO WS-RATIONALE.
067300*
067310* ONE SUB-ANALYSIS'S CONTRIBUTION - WEIGHTS ITS CONFIDENCE BY
067320* THE FIXED SUBWEIGHT TABLE AND ADDS IT BOTH TO THE OVERALL
067330* CONFIDENCE AND TO WHICHEVER OF BUY/SELL/HOLD ITS SIGCLASS
067340* MATCHES, SO 650-DALIO-COMBINE CAN PICK THE LARGEST BUCKET.
067400 655-DALIO-WEIGHT-ONE.
067500     COMPUTE WS-DALIO-WTDCONF (WS-DALIO-SUB) ROUNDED =
067600         WS-DALIO-SUBWT (WS-DALIO-SUB) *
067700         WS-DALIO-SUBCONF (WS-DALIO-SUB).
067800     ADD WS-DALIO-WTDCONF (WS-DALIO-SUB) TO WS-CONFIDENCE.
067900     EVALUATE WS-DALIO-SIGCLASS (WS-DALIO-SUB)
068000         WHEN 'BUY '
068100             ADD WS-DALIO-WTDCONF (WS-DALIO-SUB)
068200                 TO WS-DALIO-BUY-WT
068300         WHEN 'SELL'
068400             ADD WS-DALIO-WTDCONF (WS-DALIO-SUB)
068500                 TO WS-DALIO-SELL-WT
068600         WHEN 'HOLD'
068700             ADD WS-DALIO-WTDCONF (WS-DALIO-SUB)
068800                 TO WS-DALIO-HOLD-WT
068900     END-EVALUATE.
069000*
069100*-------------------------------------------------------------
069200* WRITE ONE RECOMMENDATION RECORD PER ANALYST/SECURITY PAIR.
069300*-------------------------------------------------------------
069400 700-WRITE-RECOMMENDATION.
069500     MOVE WS-AN-NAME (WS-ANALYST-SUB) TO REC-ANALYST-NAME.
069600     MOVE WS-SE-SYMBOL (WS-SEC-SUB)   TO REC-SYMBOL.
069700     MOVE WS-SIGNAL                   TO REC-SIGNAL.
069800     MOVE WS-CONFIDENCE               TO REC-CONFIDENCE.
069900     MOVE WS-CRITERIA-MET             TO REC-CRITERIA-MET.
070000     MOVE WS-RATIONALE                TO REC-RATIONALE.
070100     WRITE RECOMMENDATION-RECORD.
070200     IF WS-RECOM-STATUS NOT = '00'
070300         GO TO 990-ABEND-FILE-ERROR.
070400*
070410* SECTION 1 REPORT TITLE/COLUMN HEADINGS, PRINTED ONCE AT THE
070420* TOP OF THE RUN BEFORE THE FIRST ANALYST IS PROCESSED.
070500 810-PRINT-HEADINGS.
070600     MOVE SPACES TO REPORT-LINE.
070610     MOVE WS-CURR-MM             TO S1H-RD-MM.
070620     MOVE WS-CURR-DD             TO S1H-RD-DD.
070630     MOVE WS-CURR-YY             TO S1H-RD-YY.
070700     WRITE REPORT-LINE FROM RPT-S1-TITLE
070800         AFTER ADVANCING PAGE.
070900     WRITE REPORT-LINE FROM RPT-S1-COLHDG
071000         AFTER ADVANCING 2.
071100*
071110* ONE DETAIL LINE PER ANALYST/SECURITY PAIR - ANALYST, SYMBOL,
071120* SIGNAL, CONFIDENCE, CRITERIA-MET SCORE AND RATIONALE TEXT.
071200 820-PRINT-DETAIL.
071300     MOVE WS-AN-NAME (WS-ANALYST-SUB) TO S1D-ANALYST.
071400     MOVE WS-SE-SYMBOL (WS-SEC-SUB)   TO S1D-SYMBOL.
071500     MOVE WS-SIGNAL                   TO S1D-SIGNAL.
071600     MOVE WS-CONFIDENCE               TO S1D-CONFIDENCE.
071700     MOVE WS-CRITERIA-MET             TO S1D-SCORE.
071800     MOVE WS-RATIONALE                TO S1D-RATIONALE.
071900     WRITE REPORT-LINE FROM RPT-S1-DETAIL
072000         AFTER ADVANCING 1.
072100*
072110* ONE ANALYST'S BUY/SELL/HOLD SUBTOTAL, PRINTED AFTER THAT
072120* ANALYST'S LAST SECURITY AND BEFORE THE NEXT ANALYST STARTS.
072200 830-PRINT-ANALYST-TOTAL.
072300     MOVE WS-AN-NAME (WS-ANALYST-SUB) TO S1S-ANALYST.
072400     MOVE WS-AT-BUY                   TO S1S-BUY-COUNT.
072500     MOVE WS-AT-SELL                  TO S1S-SELL-COUNT.
072600     MOVE WS-AT-HOLD                  TO S1S-HOLD-COUNT.
072700     WRITE REPORT-LINE FROM RPT-S1-SUBTOTAL
072800         AFTER ADVANCING 2.
072900*
072910* GRAND TOTAL ACROSS ALL FOUR ANALYSTS, PRINTED ONCE AT THE
072920* BOTTOM OF SECTION 1 AFTER THE LAST ANALYST'S SUBTOTAL.
073000 840-PRINT-GRAND-TOTAL.
073100     MOVE WS-GT-BUY                   TO S1G-BUY-COUNT.
073200     MOVE WS-GT-SELL                  TO S1G-SELL-COUNT.
073300     MOVE WS-GT-HOLD                  TO S1G-HOLD-COUNT.
073400     WRITE REPORT-LINE FROM RPT-S1-GRANDTOTAL
073500         AFTER ADVANCING 2.
073600*
073610* NORMAL END-OF-RUN CLEANUP - ALL FIVE FILES CLOSED TOGETHER.
073700 900-CLOSE-FILES.
073800     CLOSE SECURITY-MASTER-FILE MACRO-DATA-FILE
073900           ANALYST-PERF-FILE RECOMMENDATIONS-FILE
074000           REPORT-FILE.
074100 900-EXIT.
074200     EXIT.
074300*
074310* COMMON FATAL FILE-STATUS HANDLER - DUMPS ALL FIVE STATUS
074320* CODES SO OPERATIONS CAN TELL WHICH FILE FAILED AT A GLANCE.
074400 990-ABEND-FILE-ERROR.
074500     DISPLAY 'PFANLST FILE ERROR SEC-STATUS '  WS-SECMS-STATUS.
074600     DISPLAY 'PFANLST FILE ERROR MAC-STATUS '  WS-MACDT-STATUS.
074700     DISPLAY 'PFANLST FILE ERROR AP-STATUS  '  WS-ANPRF-STATUS.
074800     DISPLAY 'PFANLST FILE ERROR REC-STATUS '  WS-RECOM-STATUS.
074900     DISPLAY 'PFANLST FILE ERROR RPT-STATUS '  WS-RPT-STATUS.
075000     STOP RUN.
